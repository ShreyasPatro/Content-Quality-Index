000010 IDENTIFICATION                          DIVISION.
000020*================================================================*
000030*        SIX-BYTE PROGRAM-ID, NO HYPHEN - SAME HOUSE NAMING
000040*        CONVENTION AS EVERY OTHER PROGRAM IN CONTENT-QUALITY-SYS.
000050 PROGRAM-ID.                             EVALDRV.
000060 AUTHOR.                                 R L HASTINGS.
000070 INSTALLATION.                           CONTENT-QUALITY-SYSTEMS.
000080 DATE-WRITTEN.                           08/14/1987.
000090 DATE-COMPILED.
000100 SECURITY.                               UNCLASSIFIED.
000110*================================================================*
000120* PROGRAM    : EVALDRV
000130* PROGRAMMER : R L HASTINGS
000140* ANALYST    : J T OKONKWO
000150* CONSULTING : CQS BATCH SYSTEMS GROUP
000160* DATE.......: 08 / 14 / 1987
000170*----------------------------------------------------------------*
000180* OBJECTIVE..: DRIVE THE EVALUATION-RUN FILE THROUGH THE AEO AND
000190*              AI-DETECTION SCORING STAGES, STAMP EACH RUN WITH
000200*              ITS FINAL STATUS, AND PRINT THE EVAL REGISTER.
000210*----------------------------------------------------------------*
000220*    FILES                   I/O                  INCLUDE/BOOK
000230*    EVALRUN                INPUT                  #BOOKEVR
000240*    BLOGVER                INPUT                  #BOOKBLV
000250*    APPROVAL               INPUT                  #BOOKAPR
000260*    EVALOUT                OUTPUT                 #BOOKEVR
000270*    AEOSCORE               OUTPUT                 #BOOKAES
000280*    RUBSCORE               OUTPUT                 #BOOKRUB
000290*    REWRITES               OUTPUT                 #BOOKRWI
000300*    RPTFILE                OUTPUT                 #BOOKMSG
000310*----------------------------------------------------------------*
000320*        THIS PROGRAM IS THE MAIN JOB STEP OF THE NIGHTLY CONTENT
000330*        QUALITY BATCH - AEOWKFL AND AIDETWF ARE BOTH CALLED FROM
000340*        HERE, NOT SUBMITTED AS SEPARATE JOB STEPS OF THEIR OWN.
000350*----------------------------------------------------------------*
000360*----------------------------------------------------------------*
000370* MODULES....: CALLS AIDETWF (AI-LIKENESS RUBRIC), THEN AEOWKFL
000380*              (AEO SCORING WORKFLOW), NEVER IN PARALLEL.
000390*              BOTH ARE CALLED FOR EVERY RUN THAT CLEARS THE
000400*              VERSION/APPROVAL GATE, EVEN WHEN ONE OF THE TWO
000410*              WAS ALREADY SCORED ON A PRIOR ATTEMPT - EACH
000420*              SUBPROGRAM MAKES ITS OWN IDEMPOTENCY DECISION.
000430*----------------------------------------------------------------*
000440*                            REVISIONS
000450*----------------------------------------------------------------*
000460*    PROGRAMMER : R L HASTINGS                                    ALT1
000470*    ANALYST    : J T OKONKWO                                     .
000480*    DATE.......: 11 / 02 / 1987                                  .
000490*    OBJECTIVE..: ADD PAGE COUNT TO REPORT HEADING                ALT1
000500*----------------------------------------------------------------*
000510*    PROGRAMMER : R L HASTINGS                                    ALT2
000520*    ANALYST    : J T OKONKWO                                     .
000530*    DATE.......: 03 / 09 / 1989                                  .
000540*    OBJECTIVE..: ADD THE AVERAGE AEO TOTAL TO THE FINAL TOTALS   .
000550*     BLOCK ON OPERATOR REQUEST (TICKET CQS-0114)                 ALT2
000560*----------------------------------------------------------------*
000570*    PROGRAMMER : D K FAIRWEATHER                                 ALT3
000580*    ANALYST    : J T OKONKWO                                     .
000590*    DATE.......: 06 / 22 / 1991                                  .
000600*    OBJECTIVE..: REPLACE THE OLD REVOCATION SWITCH TEST WITH A   .
000610*     KEYED SEARCH OF THE APPROVAL TABLE (TICKET CQS-0188)        ALT3
000620*----------------------------------------------------------------*
000630*    PROGRAMMER : D K FAIRWEATHER                                 ALT4
000640*    ANALYST    : M PELLETIER                                     .
000650*    DATE.......: 09 / 17 / 1993                                  .
000660*    OBJECTIVE..: LOAD BLOG VERSIONS INTO A SORTED TABLE AND      .
000670*     BINARY SEARCH, NOT RE-READ (TICKET CQS-0241)                ALT4
000680*----------------------------------------------------------------*
000690*    PROGRAMMER : D K FAIRWEATHER                                 ALT5
000700*    ANALYST    : M PELLETIER                                     .
000710*    DATE.......: 01 / 05 / 1999                                  .
000720*    OBJECTIVE..: YEAR 2000 REVIEW - ER-COMPLETED-AT AND THE      .
000730*     BLOGVER/APPROVAL TABLES ALREADY CARRY 4-DIGIT YEARS.        .
000740*     NO 2-DIGIT YEAR FIELDS FOUND IN THIS PROGRAM.               ALT5
000750*----------------------------------------------------------------*
000760*    PROGRAMMER : S A WHITFIELD                                   ALT6
000770*    ANALYST    : M PELLETIER                                     .
000780*    DATE.......: 05 / 30 / 2003                                  .
000790*    OBJECTIVE..: SKIP RUNS ALREADY SCORED ON RESTART AFTER AN    .
000800*     ABEND (IDEMPOTENCY TABLES) (TICKET CQS-0355)                ALT6
000810*----------------------------------------------------------------*
000820*    PROGRAMMER : P M VASQUEZ                                     ALT7
000830*    ANALYST    : J T OKONKWO                                     .
000840*    DATE.......: 09 / 14 / 2008                                  .
000850*    OBJECTIVE..: COLLAPSE THE FOUR SEPARATE RESTART-TABLE LOAD   .
000860*     LOOPS IN 0100-INICIAR INTO ONE PERFORM...THRU RANGE -       .
000870*     0130 THROUGH 0160 NOW SELF-LOOP BY NAME AND FALL THROUGH TO .
000880*     EACH OTHER ON END OF FILE (TICKET CQS-0379)                 ALT7
000890*----------------------------------------------------------------*
000900*    PROGRAMMER : R L HASTINGS                                    ALT8
000910*    ANALYST    : J T OKONKWO                                     .
000920*    DATE.......: 26 / 06 / 2015                                  .
000930*    OBJECTIVE..: ER-COMPLETED-AT NOW CARRIES REAL SECONDS -      .
000940*    WRK-CDT-SPLIT WAS NEVER SLICING THEM OUT OF THE TIME         .
000950*    ACCEPT, SO EVERY STAMP READ ":00" REGARDLESS OF THE          .
000960*    ACTUAL COMPLETION TIME (TICKET CQS-0402)                     ALT8
000970*================================================================*
000980
000990
001000*================================================================*
001010 ENVIRONMENT                             DIVISION.
001020*================================================================*
001030*----------------------------------------------------------------*
001040 CONFIGURATION                           SECTION.
001050*        SOURCE-COMPUTER/OBJECT-COMPUTER PARAGRAPHS ARE OMITTED -
001060*        THIS SHOP HAS NOT NAMED A SPECIFIC COMPUTER MODEL IN
001070*        EITHER PARAGRAPH SINCE THE MOVE OFF THE ORIGINAL
001080*        MAINFRAME YEARS AGO; THE CLAUSE NO LONGER BUYS ANYTHING.
001090*----------------------------------------------------------------*
001100 SPECIAL-NAMES.
001110*        TOP-OF-FORM NAMED HERE EVEN THOUGH THIS PROGRAM IS THE
001120*        ONLY ONE OF THE FOUR THAT ACTUALLY OWNS A PRINT FILE -
001130*        RPTFILE USES C01 IMPLICITLY THROUGH THE AFTER PAGE
001140*        CLAUSE AT 0410-IMP-CABECALHO.
001150     C01 IS TOP-OF-FORM.
001160*----------------------------------------------------------------*
001170 INPUT-OUTPUT                            SECTION.
001180*----------------------------------------------------------------*
001190 FILE-CONTROL.
001200*        EVALRUN - THE DRIVING INPUT, ONE ROW PER RUN TO EVALUATE.
001210     SELECT EVALRUN  ASSIGN TO EVALRUN
001220         ORGANIZATION IS LINE SEQUENTIAL
001230         FILE STATUS IS FS-EVALRUN.
001240*        BLOGVER - THE BLOG VERSION MASTER, LOADED WHOLE INTO
001250*        WRK-BV-TABLE BEFORE THE MAIN LOOP EVER STARTS.
001260     SELECT BLOGVER  ASSIGN TO BLOGVER
001270         ORGANIZATION IS LINE SEQUENTIAL
001280         FILE STATUS IS FS-BLOGVER.
001290*        APPROVAL - REVOCATION STATES, ALSO LOADED WHOLE BEFORE
001300*        THE MAIN LOOP.
001310     SELECT APPROVAL ASSIGN TO APPROVAL
001320         ORGANIZATION IS LINE SEQUENTIAL
001330         FILE STATUS IS FS-APPROVAL.
001340*        EVALOUT - EVALRUN MIRRORED BACK OUT WITH THIS RUN'S
001350*        FINAL STATUS AND COMPLETION STAMP.
001360     SELECT EVALOUT  ASSIGN TO EVALOUT
001370         ORGANIZATION IS LINE SEQUENTIAL
001380         FILE STATUS IS FS-EVALOUT.
001390*        AEOSCORE - OPENED INPUT FIRST TO SEED THE RESTART TABLE,
001400*        THEN REOPENED EXTEND FOR THIS RUN'S NEW SCORES.
001410     SELECT AEOSCORE ASSIGN TO AEOSCORE
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS FS-AEOSCORE.
001440*        RUBSCORE - SAME INPUT-THEN-EXTEND TREATMENT AS AEOSCORE.
001450     SELECT RUBSCORE ASSIGN TO RUBSCORE
001460         ORGANIZATION IS LINE SEQUENTIAL
001470         FILE STATUS IS FS-RUBSCORE.
001480*        REWRITES - FRESH EACH RUN, OUTPUT ONLY, NO RESTART TABLE.
001490     SELECT REWRITES ASSIGN TO REWRITES
001500         ORGANIZATION IS LINE SEQUENTIAL
001510         FILE STATUS IS FS-REWRITES.
001520*        RPTFILE - THE PRINTED EVALUATION REGISTER, THE ONLY
001530*        FILE IN THE SET A HUMAN EVER READS DIRECTLY.
001540     SELECT RPTFILE  ASSIGN TO RPTFILE
001550         ORGANIZATION IS LINE SEQUENTIAL
001560         FILE STATUS IS FS-RPTFILE.
001570*================================================================*
001580 DATA                                    DIVISION.
001590*================================================================*
001600*----------------------------------------------------------------*
001610 FILE                                    SECTION.
001620*----------------------------------------------------------------*
001630*        INPUT - EVALUATION RUNS TO BE DRIVEN THROUGH THE RUBRIC
001640*                               LRECL = 146
001650*----------------------------------------------------------------*
001660 FD  EVALRUN.
001670 COPY "#BOOKEVR".
001680*        ER-RUN-RECORD'S STATUS AND COMPLETED-AT FIELDS ARE THE
001690*        ONLY TWO THIS PROGRAM EVER CHANGES - EVERY OTHER FIELD
001700*        ON THE RECORD PASSES THROUGH UNTOUCHED TO EVALOUT.
001710
001720*----------------------------------------------------------------*
001730*        INPUT - BLOG VERSION MASTER, LOADED TO WRK-BV-TABLE BELOW
001740*                               LRECL = 2092
001750*----------------------------------------------------------------*
001760 FD  BLOGVER.
001770 01  BV-FILE-RECORD             PIC X(2092).
001780
001790*----------------------------------------------------------------*
001800*        INPUT - APPROVAL STATES, LOADED TO WRK-AP-TABLE BELOW
001810*                               LRECL = 113
001820*----------------------------------------------------------------*
001830 FD  APPROVAL.
001840 01  AP-FILE-RECORD             PIC X(113).
001850
001860*----------------------------------------------------------------*
001870*        OUTPUT - MIRROR OF EVALRUN CARRYING FINAL STATUSES
001880*                               LRECL = 146
001890*----------------------------------------------------------------*
001900 FD  EVALOUT.
001910 01  EV-OUT-RECORD               PIC X(146).
001920*        EV-OUT-RECORD CARRIES THE SAME KEY AND STATUS FIELDS AS
001930*        THE INCOMING EVALRUN ROW, PLUS THE FINAL DISPOSITION CODE
001940*        (COMPLETE/PARTIAL/FAILED) SET BY 0300-FINALIZAR BELOW -
001950*        DOWNSTREAM JOBS READ THIS FILE RATHER THAN RE-DERIVING
001960*        STATUS FROM THE THREE SCORE FILES SEPARATELY.
001970
001980*----------------------------------------------------------------*
001990*        OUTPUT - AEO SCORES, ONE PER RUN, APPEND ONLY
002000*                               LRECL = 88
002010*----------------------------------------------------------------*
002020 FD  AEOSCORE.
002030 01  AS-OUT-RECORD               PIC X(088).
002040*        AS-SCORE-RECORD (FROM #BOOKAES, WORKING-STORAGE) IS MOVED
002050*        HERE JUST BEFORE THE WRITE - THE WORKING COPY IS WHAT
002060*        AEOWKFL FILLS IN BY REFERENCE, NOT THIS FD RECORD.
002070
002080*----------------------------------------------------------------*
002090*        OUTPUT - AI RUBRIC SCORES, ONE PER RUN, APPEND ONLY
002100*                               LRECL = 90
002110*----------------------------------------------------------------*
002120 FD  RUBSCORE.
002130 01  RS-OUT-RECORD               PIC X(090).
002140*        SAME PATTERN AS AEOSCORE ABOVE - RS-SCORE-RECORD IS
002150*        WHERE AIDETWF WRITES BY REFERENCE, MOVED HERE ONLY AT
002160*        WRITE TIME.
002170
002180*----------------------------------------------------------------*
002190*        OUTPUT - REWRITE INSTRUCTIONS, UP TO 7 PER RUN
002200*                               LRECL = 152
002210*----------------------------------------------------------------*
002220 FD  REWRITES.
002230 01  RW-OUT-RECORD               PIC X(152).
002240*        UP TO SEVEN REWRITE ROWS CAN COME BACK FROM ONE AEOWKFL
002250*        CALL (ONE PER PILLAR THAT FELL SHORT) - SEE RW-TAB-COUNT
002260*        IN #BOOKRWI FOR THE ACTUAL CEILING.
002270
002280*----------------------------------------------------------------*
002290*        OUTPUT - EVALUATION REGISTER, 132-COLUMN PRINT LAYOUT
002300*----------------------------------------------------------------*
002310 FD  RPTFILE.
002320 01  REG-RPTFILE                 PIC X(132).
002330*        132 COLUMNS IS THE SHOP'S WIDE-CARRIAGE PRINTER WIDTH -
002340*        EVERY WRK-CABECn/WRK-DETALHE/WRK-TOTALSn LAYOUT BELOW IS
002350*        BUILT TO THAT SAME WIDTH SO A WRITE ... FROM NEVER PADS
002360*        OR TRUNCATES UNEXPECTEDLY.
002370
002380
002390 WORKING-STORAGE                         SECTION.
002400*----------------------------------------------------------------*
002410 01  FILLER                      PIC X(050)          VALUE
002420         "***** BEGIN WORKING STORAGE *****".
002430*        THE BEGIN/END FILLER MARKERS AND THE SECTION-TITLE
002440*        FILLERS THROUGHOUT THIS DIVISION CARRY NO RUN-TIME
002450*        PURPOSE - THEY EXIST SO A DUMP OR A COMPILE MAP PRINTS
002460*        READABLE SECTION BREAKS FOR WHOEVER IS DEBUGGING.
002470*----------------------------------------------------------------*
002480 01  FILLER                      PIC X(050)          VALUE
002490         "----- FILE STATUS SWITCHES -----".
002500*----------------------------------------------------------------*
002510*        ONE TWO-BYTE STATUS PER FILE, NAMED FS- PLUS THE SELECT
002520*        NAME - "00" IS NORMAL, "10" IS AT END, ANYTHING ELSE
002530*        DRIVES INTO 9999-TRATA-ERRO BY WAY OF THE FILE-STATUS
002540*        CHECK FOLLOWING EACH READ/WRITE/OPEN/CLOSE BELOW.
002550 01  FS-EVALRUN                  PIC X(002)          VALUE SPACES.
002560 01  FS-BLOGVER                  PIC X(002)          VALUE SPACES.
002570 01  FS-APPROVAL                 PIC X(002)          VALUE SPACES.
002580 01  FS-EVALOUT                  PIC X(002)          VALUE SPACES.
002590 01  FS-AEOSCORE                 PIC X(002)          VALUE SPACES.
002600 01  FS-RUBSCORE                 PIC X(002)          VALUE SPACES.
002610 01  FS-REWRITES                 PIC X(002)          VALUE SPACES.
002620 01  FS-RPTFILE                  PIC X(002)          VALUE SPACES.
002630*        ONE 2-BYTE SWITCH PER FILE - TESTED AFTER EVERY OPEN,
002640*        READ AND WRITE RATHER THAN A SHARED SWITCH, SO A STALE
002650*        "00" FROM ONE FILE NEVER MASKS A REAL ERROR ON ANOTHER.
002660*----------------------------------------------------------------*
002670*        ER-RUN-RECORD COMES FROM THE FD FOR EVALRUN ABOVE -
002680*        DO NOT COPY #BOOKEVR AGAIN HERE, IT WOULD DUPLICATE THE
002690*        RECORD NAME.  THE SAME COPY OF ER-xxxx FIELDS THAT IS
002700*        READ FROM EVALRUN IS STAMPED AND MIRRORED OUT TO EVALOUT.
002710*---- BOOK OF BLOG VERSION (TABLE LOAD) -------------------------*
002720 COPY "#BOOKBLV".
002730*---- BOOK OF APPROVAL STATE (TABLE LOAD) -----------------------*
002740 COPY "#BOOKAPR".
002750*---- BOOK OF AEO SCORES ----------------------------------------*
002760 COPY "#BOOKAES".
002770*---- BOOK OF RUBRIC SCORES -------------------------------------*
002780 COPY "#BOOKRUB".
002790*---- BOOK OF REWRITE INSTRUCTIONS ------------------------------*
002800 COPY "#BOOKRWI".
002810*---- BOOK OF SHARED ERROR BLOCK --------------------------------*
002820 COPY "#BOOKMSG".
002830*----------------------------------------------------------------*
002840 01  FILLER                      PIC X(050)          VALUE
002850         " BLOG VERSION TABLE (LOADED FROM BLOGVER) ".
002860*----------------------------------------------------------------*
002870 01  WRK-BV-TABLE-CONTROL.
002880*        4000 BLOG VERSIONS IS A GENEROUS CEILING FOR ONE BATCH
002890*        WINDOW - WRK-BV-MAX EXISTS SO A FUTURE RAISE OF THE
002900*        OCCURS LIMIT NEEDS ONLY ONE NUMBER CHANGED, NOT A HUNT
002910*        THROUGH EVERY PERFORM VARYING IN THE PROGRAM.
002920     05  WRK-BV-COUNT            PIC 9(004)  COMP    VALUE ZERO.
002930     05  WRK-BV-MAX              PIC 9(004)  COMP    VALUE 4000.
002940 01  WRK-BV-TABLE.
002950*        ASCENDING KEY IS WRK-BV-ID LETS 0210-BUSCAR-VERSAO USE
002960*        SEARCH ALL (A BINARY SEARCH) INSTEAD OF A LINEAR SCAN -
002970*        BLOGVER MUST BE DELIVERED IN BV-ID ORDER FOR THAT TO
002980*        WORK, WHICH IS WHY THE LOAD TAKES THE FILE AS-IS.
002990     05  WRK-BV-ENTRY            OCCURS 1 TO 4000 TIMES
003000                                  DEPENDING ON WRK-BV-COUNT
003010                                  ASCENDING KEY IS WRK-BV-ID
003020                                  INDEXED BY WRK-BV-IDX.
003030         10  WRK-BV-ID           PIC X(036).
003040*        FIVE FIELDS PER ENTRY - BV-ID IS THE SEARCH KEY, BLOG-ID
003050*        LINKS BACK TO THE APPROVAL TABLE, VERSION-NO AND STATUS
003060*        ARE CARRIED FOR FUTURE USE, AND CONTENT IS THE ARTICLE
003070*        BODY ITSELF - THE ONE FIELD EVERY DOWNSTREAM CALL NEEDS.
003080         10  WRK-BV-BLOG-ID      PIC X(036).
003090         10  WRK-BV-VERSION-NO   PIC 9(004).
003100         10  WRK-BV-STATUS       PIC X(012).
003110         10  WRK-BV-CONTENT      PIC X(2000).
003120*----------------------------------------------------------------*
003130 01  FILLER                      PIC X(050)          VALUE
003140         " APPROVAL TABLE (LOADED FROM APPROVAL) ".
003150*----------------------------------------------------------------*
003160 01  WRK-AP-TABLE-CONTROL.
003170     05  WRK-AP-COUNT            PIC 9(004)  COMP    VALUE ZERO.
003180     05  WRK-AP-MAX              PIC 9(004)  COMP    VALUE 4000.
003190 01  WRK-AP-TABLE.
003200*        NO ASCENDING KEY HERE - APPROVAL IS NOT GUARANTEED
003210*        SORTED BY BLOG-ID, SO 0221-TESTAR-UMA-APROVACAO WALKS
003220*        THE WHOLE TABLE RATHER THAN SEARCH ALL.
003230     05  WRK-AP-ENTRY            OCCURS 1 TO 4000 TIMES
003240                                  DEPENDING ON WRK-AP-COUNT
003250                                  INDEXED BY WRK-AP-IDX.
003260*        88-LEVEL READS "ACTIVE" AS REVOKED-FLAG EQUAL "N" - AN
003270*        APPROVAL ROW WITH ANY OTHER REVOKED-FLAG VALUE IS TREATED
003280*        AS NOT BLOCKING THE RUN.
003290         10  WRK-AP-BLOG-ID      PIC X(036).
003300         10  WRK-AP-REVOKED      PIC X(001).
003310             88  WRK-AP-ACTIVE       VALUE "N".
003320*----------------------------------------------------------------*
003330 01  FILLER                      PIC X(050)          VALUE
003340         " RESTART IDEMPOTENCY TABLES (ALT6) ".
003350*----------------------------------------------------------------*
003360 01  WRK-AEO-DONE-CONTROL.
003370*        RESTART IDEMPOTENCY - BUSINESS RULE U6 REQUIRES A RERUN
003380*        OF THIS BATCH TO NEVER RESCORE A RUN-ID ALREADY WRITTEN
003390*        TO AEOSCORE, SO EVERY RUN-ID ON FILE IS LOADED HERE AT
003400*        START-UP AND CHECKED AT 0232 BEFORE EACH CALL TO AEOWKFL.
003410 01  WRK-AEO-DONE-TABLE.
003420*        A SINGLE-FIELD TABLE - JUST THE RUN-ID OF EVERY AEOSCORE
003430*        ROW ALREADY ON FILE.  NOTHING ELSE FROM AS-OUT-RECORD IS
003440*        KEPT SINCE THE ONLY QUESTION 0232 EVER ASKS IS "HAS THIS
003450*        RUN-ID BEEN SCORED YET".
003460     05  WRK-AEO-DONE-ENTRY      OCCURS 1 TO 4000 TIMES
003470                                  DEPENDING ON WRK-AEO-DONE-COUNT
003480                                  INDEXED BY WRK-AEO-DONE-IDX.
003490         10  WRK-AEO-DONE-RUN-ID PIC X(036).
003500 01  WRK-RUB-DONE-CONTROL.
003510*        SAME IDEMPOTENCY PURPOSE AS WRK-AEO-DONE-CONTROL ABOVE,
003520*        KEPT AS A SEPARATE TABLE SINCE THE TWO STAGES MAY RUN
003530*        INDEPENDENTLY - A RUN CAN BE AEO-DONE BUT NOT RUB-DONE.
003540 01  WRK-RUB-DONE-TABLE.
003550*        SAME SHAPE AS WRK-AEO-DONE-TABLE ABOVE, FOR RUBSCORE.
003560     05  WRK-RUB-DONE-ENTRY      OCCURS 1 TO 4000 TIMES
003570                                  DEPENDING ON WRK-RUB-DONE-COUNT
003580                                  INDEXED BY WRK-RUB-DONE-IDX.
003590         10  WRK-RUB-DONE-RUN-ID PIC X(036).
003600*----------------------------------------------------------------*
003610 01  FILLER                      PIC X(050)          VALUE
003620         " ACCUMULATORS ".
003630*----------------------------------------------------------------*
003640 01  ACU-RUNS-READ               PIC 9(005)  COMP-3   VALUE ZERO.
003650*        SEVEN BATCH-LEVEL COUNTERS, EACH PRINTED ON ITS OWN LINE
003660*        IN THE TOTALS BLOCK AT 0430-IMP-TOTAIS - COMP-3 SINCE
003670*        THEY ARE ALSO MOVED DIRECTLY INTO DISPLAY-NUMERIC REPORT
003680*        FIELDS AND NEVER PARTICIPATE IN SUBSCRIPTING.
003690 01  ACU-COMPLETED               PIC 9(005)  COMP-3   VALUE ZERO.
003700 01  ACU-PARTIAL                 PIC 9(005)  COMP-3   VALUE ZERO.
003710 01  ACU-FAILED                  PIC 9(005)  COMP-3   VALUE ZERO.
003720 01  ACU-AEO-WRITTEN             PIC 9(005)  COMP-3   VALUE ZERO.
003730 01  ACU-RUB-WRITTEN             PIC 9(005)  COMP-3   VALUE ZERO.
003740 01  ACU-RWI-WRITTEN             PIC 9(005)  COMP-3   VALUE ZERO.
003750 01  ACU-AEO-TOTAL-SUM           PIC 9(009)V99 COMP-3 VALUE ZERO.
003760 01  WRK-QT-LINHAS               PIC 9(003)  COMP     VALUE ZERO.
003770*        THESE TWO ARE COMP RATHER THAN COMP-3 LIKE THE
003780*        ACCUMULATORS ABOVE - THEY ARE TESTED AND INCREMENTED ON
003790*        EVERY DETAIL LINE, NOT JUST PRINTED ONCE AT THE END.
003800 01  WRK-PAG                     PIC 9(003)  COMP     VALUE ZERO.
003810*----------------------------------------------------------------*
003820 01  FILLER                      PIC X(050)          VALUE
003830         " SUPPORT VARIABLES FOR THE CURRENT RUN ".
003840*----------------------------------------------------------------*
003850 01  WRK-REJECT-SWITCH           PIC X(001)          VALUE "N".
003860*        ONE SHARED SWITCH FOR BOTH GATE STEPS (0210 AND 0220) -
003870*        EITHER STEP MAY SET IT, AND 0200-PROCESSAR ONLY EVER
003880*        TESTS THE COMBINED 88-LEVEL, NEVER WHICH STEP SET IT.
003890     88  WRK-RUN-REJECTED            VALUE "Y".
003900 01  WRK-VERSION-FOUND           PIC X(001)          VALUE "N".
003910 01  WRK-CURRENT-BLOG-ID         PIC X(036)          VALUE SPACES.
003920 01  WRK-AEO-SUCCESS             PIC X(001)          VALUE "N".
003930     88  WRK-AEO-STAGE-OK            VALUE "Y".
003940 01  WRK-AID-SUCCESS             PIC X(001)          VALUE "N".
003950     88  WRK-AID-STAGE-OK            VALUE "Y".
003960 01  WRK-ALREADY-SCORED-AEO      PIC X(001)          VALUE "N".
003970 01  WRK-ALREADY-SCORED-RUB      PIC X(001)          VALUE "N".
003980 01  WRK-CONTENT-FOR-RUN         PIC X(2000)         VALUE SPACES.
003990*        THE ARTICLE BODY PULLED FROM WRK-BV-TABLE AT 0210 - BOTH
004000*        CALLED PROGRAMS GET THIS SAME COPY BY CONTENT, SO NEITHER
004010*        ONE CAN ALTER THE DRIVER'S OWN WORKING COPY.
004020 01  WRK-REWRITE-COUNT           PIC 9(001)  COMP    VALUE ZERO.
004030 01  WRK-RWI-SEQ                 PIC 9(002)  COMP    VALUE ZERO.
004040*----------------------------------------------------------------*
004050*        TIMESTAMP WORK AREA - SPLIT OUT OF CURRENT-DATE SO THE
004060*        DRIVER CAN STAMP ER-COMPLETED-AT WITHOUT A 2ND FIELD SET.
004070*----------------------------------------------------------------*
004080 01  WRK-CDT-TIME-RAW            PIC 9(008)          VALUE ZERO.
004090*        ACCEPT FROM TIME RETURNS HHMMSSHH (HUNDREDTHS), EIGHT
004100*        DIGITS PACKED TOGETHER - THIS FIELD HOLDS THAT RAW
004110*        RETURN BEFORE IT IS SPLIT BY REFERENCE MODIFICATION
004120*        INTO WRK-CDT-HHMMSS AND WRK-CDT-HUNDREDTHS AT 0290.
004130 01  WRK-CURRENT-DATE-TIME.
004140     05  WRK-CDT-YYYYMMDD        PIC 9(008).
004150     05  WRK-CDT-HHMMSS          PIC 9(006).
004160     05  WRK-CDT-HUNDREDTHS      PIC 9(002).
004170     05  WRK-CDT-GMT-DIFF        PIC X(005).
004180 01  WRK-CDT-SPLIT REDEFINES WRK-CURRENT-DATE-TIME.
004190*        REDEFINES THE SAME 21 BYTES AS YEAR/MONTH/DAY/HOUR/
004200*        MINUTE/SECOND RATHER THAN UNPACKING WITH REFERENCE
004210*        MODIFICATION EVERY TIME - ACCEPT FROM DATE YYYYMMDD
004220*        LANDS STRAIGHT INTO WRK-CDT-YYYYMMDD AND THIS
004230*        REDEFINITION SLICES IT.
004240     05  WRK-CDT-YEAR            PIC 9(004).
004250*        YEAR THROUGH SECOND MAP ONE-FOR-ONE OVER THE FIRST 14
004260*        BYTES OF WRK-CDT-YYYYMMDD/WRK-CDT-HHMMSS - THE TRAILING
004270*        HUNDREDTHS AND GMT-DIFF BYTES ARE NOT NEEDED HERE SO
004280*        THE REDEFINITION ENDS IN A FILLER, NOT BY NAMING THEM.
004290     05  WRK-CDT-MONTH           PIC 9(002).
004300     05  WRK-CDT-DAY             PIC 9(002).
004310     05  WRK-CDT-HOUR            PIC 9(002).
004320     05  WRK-CDT-MINUTE          PIC 9(002).
004330     05  WRK-CDT-SECOND          PIC 9(002).
004340     05  FILLER                  PIC X(005).
004350*----------------------------------------------------------------*
004360 01  FILLER                      PIC X(050)          VALUE
004370         " AVERAGE AEO TOTAL (ACCUMULATOR DIVIDED PRESENTED) ".
004380*----------------------------------------------------------------*
004390 01  WRK-AEO-AVERAGE             PIC 9(003)V99       VALUE ZERO.
004400*        999.99 CEILING MATCHES THE MAX POSSIBLE AEO TOTAL - NO
004410*        PILLAR COMBINATION IN #BOOKAES CAN EVER SUM PAST 100.00
004420*        PER RUN, SO THE AVERAGE ACROSS ANY NUMBER OF RUNS STAYS
004430*        COMFORTABLY INSIDE THIS PICTURE.
004440*----------------------------------------------------------------*
004450*        TIMESTAMP ASSEMBLY AREA - FORMATS ER-COMPLETED-AT AS
004460*        YYYY-MM-DD HH:MM:SS FROM THE SPLIT CURRENT-DATE-TIME.
004470*----------------------------------------------------------------*
004480 01  WRK-STAMP-AREA.
004490*        PUNCTUATED WITH LITERAL DASHES, A SPACE, AND COLONS
004500*        RATHER THAN EDITED PICTURE CLAUSES - ER-COMPLETED-AT ON
004510*        THE MASTER RECORD IS PLAIN X(019), SO THE PUNCTUATION
004520*        HAS TO BE BUILT HERE BEFORE THE FINAL MOVE.
004530     05  WRK-STAMP-YEAR          PIC 9(004).
004540     05  WRK-STAMP-DASH1         PIC X(001)          VALUE "-".
004550     05  WRK-STAMP-MONTH         PIC 9(002).
004560     05  WRK-STAMP-DASH2         PIC X(001)          VALUE "-".
004570     05  WRK-STAMP-DAY           PIC 9(002).
004580     05  WRK-STAMP-SPACE         PIC X(001)          VALUE SPACE.
004590     05  WRK-STAMP-HOUR          PIC 9(002).
004600     05  WRK-STAMP-COLON1        PIC X(001)          VALUE ":".
004610     05  WRK-STAMP-MINUTE        PIC 9(002).
004620     05  WRK-STAMP-COLON2        PIC X(001)          VALUE ":".
004630     05  WRK-STAMP-SECOND        PIC 9(002)          VALUE ZERO.
004640*----------------------------------------------------------------*
004650*        REPORT HEADING AND DETAIL LINES
004660*----------------------------------------------------------------*
004670*----------------------------------------------------------------*
004680*        HEADING LINE 1 - REPORT TITLE, RUBRIC VERSION, AND THE
004690*        RUNNING PAGE NUMBER MOVED IN AT 0410-IMP-CABECALHO.
004700*----------------------------------------------------------------*
004710 01  WRK-CABEC1.
004720     05  FILLER                  PIC X(001)          VALUE SPACE.
004730*        REPORT TITLE IS A LITERAL, NOT BUILT FROM A COPYBOOK
004740*        CONSTANT - EACH PROGRAM IN THE SUITE THAT PRINTS A
004750*        REPORT NAMES ITS OWN TITLE THIS WAY.
004760     05  FILLER                  PIC X(045)          VALUE
004770         "CONTENT QUALITY SYSTEMS - EVALUATION REGISTER".
004780     05  FILLER                  PIC X(016)          VALUE
004790         "  RUBRIC VERSION".
004800     05  WRK-CAB-RUBRIC          PIC X(008)  VALUE "1.0.0".
004810     05  FILLER                  PIC X(010)  VALUE "  PAGE : ".
004820     05  WRK-CAB-PAGE            PIC ZZ9.
004830     05  FILLER                  PIC X(049)          VALUE SPACES.
004840*----------------------------------------------------------------*
004850*        HEADING LINE 2 - COLUMN TITLES OVER THE DETAIL LINE
004860*        LAYOUT BELOW.  SPACING MATCHES WRK-DETALHE FIELD BY
004870*        FIELD SO THE TITLES LINE UP OVER THEIR COLUMNS.
004880*----------------------------------------------------------------*
004890 01  WRK-CABEC2.
004900     05  FILLER                  PIC X(001)          VALUE SPACE.
004910     05  FILLER                  PIC X(021)  VALUE "RUN-ID".
004920     05  FILLER                  PIC X(021)  VALUE "VERSION-ID".
004930     05  FILLER                  PIC X(016)  VALUE "STATUS".
004940     05  FILLER                  PIC X(010)  VALUE "AEO TOTAL".
004950     05  FILLER                  PIC X(010)  VALUE "AI TOTAL".
004960     05  FILLER                  PIC X(010)  VALUE "#REWRITE".
004970     05  FILLER                  PIC X(043)          VALUE SPACES.
004980 01  WRK-CABEC3.
004990*        ONE DASHED RULE LINE, REUSED THREE WAYS - TWICE IN THE
005000*        HEADING BLOCK AND ONCE AGAIN ABOVE THE TOTALS BLOCK AT
005010*        0430, SO ONLY ONE LAYOUT NEEDS TO STAY 132 BYTES WIDE.
005020     05  FILLER                  PIC X(132)  VALUE ALL "-".
005030*----------------------------------------------------------------*
005040*        ONE DETAIL LINE PER EVALRUN ROW - RUN-ID, VERSION-ID,
005050*        FINAL STATUS, THE TWO PILLAR TOTALS, AND THE REWRITE
005060*        INSTRUCTION COUNT FOR THAT RUN.
005070*----------------------------------------------------------------*
005080 01  WRK-DETALHE.
005090     05  FILLER                  PIC X(001)          VALUE SPACE.
005100*        20 BYTES IS ENOUGH TO SHOW A RUN-ID OR VERSION-ID
005110*        TRUNCATED AT A GLANCE - THE FULL 36-BYTE UUID IS ON
005120*        RECORD IN EVALOUT FOR ANYTHING NEEDING THE WHOLE VALUE.
005130     05  WRK-DET-RUN-ID          PIC X(020).
005140     05  FILLER                  PIC X(001)          VALUE SPACE.
005150     05  WRK-DET-VERSION-ID      PIC X(020).
005160     05  FILLER                  PIC X(001)          VALUE SPACE.
005170     05  WRK-DET-STATUS          PIC X(015).
005180     05  FILLER                  PIC X(001)          VALUE SPACE.
005190     05  WRK-DET-AEO-TOTAL       PIC ZZ9.99.
005200     05  FILLER                  PIC X(003)          VALUE SPACES.
005210     05  WRK-DET-AI-TOTAL        PIC ZZ9.99.
005220     05  FILLER                  PIC X(003)          VALUE SPACES.
005230     05  WRK-DET-REWRITE-CT      PIC Z9.
005240     05  FILLER                  PIC X(043)          VALUE SPACES.
005250*----------------------------------------------------------------*
005260*        EIGHT TOTALS LINES, ONE PER BATCH-LEVEL FIGURE - KEPT AS
005270*        EIGHT SEPARATE 01-LEVEL RECORDS RATHER THAN ONE RECORD
005280*        WITH EIGHT GROUPS SINCE EACH IS WRITTEN BY ITS OWN WRITE
005290*        STATEMENT AT 0430-IMP-TOTAIS, NOT MOVED TOGETHER.
005300*----------------------------------------------------------------*
005310 01  WRK-TOTALS-1.
005320     05  FILLER                  PIC X(001)          VALUE SPACE.
005330     05  FILLER                  PIC X(025)          VALUE
005340         "RUNS READ..............:".
005350     05  WRK-TOT-READ            PIC ZZZZ9.
005360     05  FILLER                  PIC X(102)          VALUE SPACES.
005370*        COMPLETED COUNT - A RUN THAT REACHED 0230-EXECUTAR-
005380*        ESTAGIOS AND HAD AT LEAST ONE STAGE SUCCEED.
005390 01  WRK-TOTALS-2.
005400     05  FILLER                  PIC X(001)          VALUE SPACE.
005410     05  FILLER                  PIC X(025)          VALUE
005420         "COMPLETED...............:".
005430     05  WRK-TOT-COMPLETED       PIC ZZZZ9.
005440     05  FILLER                  PIC X(102)          VALUE SPACES.
005450*        PARTIAL FAILURE - GATE PASSED BUT BOTH SCORING STAGES
005460*        FAILED; SEE 0230'S CLOSING IF FOR THE EXACT TEST.
005470 01  WRK-TOTALS-3.
005480     05  FILLER                  PIC X(001)          VALUE SPACE.
005490     05  FILLER                  PIC X(025)          VALUE
005500         "PARTIAL FAILURES........:".
005510     05  WRK-TOT-PARTIAL         PIC ZZZZ9.
005520     05  FILLER                  PIC X(102)          VALUE SPACES.
005530*        FAILED/REJECTED - STOPPED COLD AT THE VERSION OR
005540*        APPROVAL GATE, NEVER REACHING THE SCORING STAGES AT ALL.
005550 01  WRK-TOTALS-4.
005560     05  FILLER                  PIC X(001)          VALUE SPACE.
005570     05  FILLER                  PIC X(025)          VALUE
005580         "FAILED / REJECTED.......:".
005590     05  WRK-TOT-FAILED          PIC ZZZZ9.
005600     05  FILLER                  PIC X(102)          VALUE SPACES.
005610*        AEO SCORES WRITTEN - DOES NOT INCLUDE RUNS SKIPPED AS
005620*        ALREADY-SCORED BY THE RESTART TABLE AT 0232.
005630 01  WRK-TOTALS-5.
005640     05  FILLER                  PIC X(001)          VALUE SPACE.
005650     05  FILLER                  PIC X(025)          VALUE
005660         "AEO SCORES WRITTEN......:".
005670     05  WRK-TOT-AEO             PIC ZZZZ9.
005680     05  FILLER                  PIC X(102)          VALUE SPACES.
005690*        RUBRIC SCORES WRITTEN - SAME RESTART-SKIP CAVEAT AS
005700*        THE AEO COUNT ABOVE, AGAINST THE RUBRIC IDEMPOTENCY
005710*        TABLE INSTEAD.
005720 01  WRK-TOTALS-6.
005730     05  FILLER                  PIC X(001)          VALUE SPACE.
005740     05  FILLER                  PIC X(025)          VALUE
005750         "RUBRIC SCORES WRITTEN...:".
005760     05  WRK-TOT-RUB             PIC ZZZZ9.
005770     05  FILLER                  PIC X(102)          VALUE SPACES.
005780*        TOTAL REWRITE INSTRUCTION ROWS ACROSS THE WHOLE RUN -
005790*        NOT PER-RUN LIKE WRK-DET-REWRITE-CT ON THE DETAIL LINE.
005800 01  WRK-TOTALS-7.
005810     05  FILLER                  PIC X(001)          VALUE SPACE.
005820     05  FILLER                  PIC X(025)          VALUE
005830         "REWRITE INSTR. WRITTEN..:".
005840     05  WRK-TOT-RWI             PIC ZZZZ9.
005850     05  FILLER                  PIC X(102)          VALUE SPACES.
005860*        BATCH-WIDE AVERAGE, NOT A PER-RUN FIGURE - COMPUTED AT
005870*        0430 FROM THE RUNNING SUM AND COUNT KEPT IN ACCUMULATORS.
005880 01  WRK-TOTALS-8.
005890     05  FILLER                  PIC X(001)          VALUE SPACE.
005900     05  FILLER                  PIC X(025)          VALUE
005910         "AVERAGE AEO TOTAL.......:".
005920     05  WRK-TOT-AVERAGE         PIC ZZ9.99.
005930     05  FILLER                  PIC X(100)          VALUE SPACES.
005940*----------------------------------------------------------------*
005950 01  FILLER                      PIC X(050)           VALUE
005960     "***** END WORKING STORAGE *****".
005970*----------------------------------------------------------------*
005980
005990 LINKAGE SECTION.
006000*----------------------------------------------------------------*
006010*        NO LINKAGE - EVALDRV IS THE MAIN PROGRAM. THE AEOWKFL AND
006020*        AIDETWF LINKAGE LAYOUTS ARE DEFINED IN THOSE PROGRAMS AND
006030*        MIRRORED HERE ONLY AS CALL ARGUMENTS (SEE 0230 BELOW).
006040*        EVALDRV IS SUBMITTED FROM JCL WITH NO PARM STRING OF ITS
006050*        OWN - THE SEVEN FILE ASSIGNS ABOVE ARE THE ONLY RUN-TIME
006060*        CONFIGURATION THIS PROGRAM TAKES.
006070*----------------------------------------------------------------*
006080
006090*================================================================*
006100 PROCEDURE                               DIVISION.
006110*================================================================*
006120 0000-PRINCIPAL SECTION.
006130*        U6 LIFECYCLE DRIVER - OPEN, SEED THE RESTART TABLES,
006140*        WALK EVALRUN ONE ROW AT A TIME, CLOSE AND TOTAL.  THE
006150*        WHOLE PROGRAM IS THIS ONE LOOP; EVERY OTHER SECTION
006160*        BELOW IS PERFORMED FROM SOMEWHERE ON THIS PAGE.
006170
006180         PERFORM 0100-INICIAR.
006190         PERFORM 0110-TESTAR-VAZIO.
006200*        MAIN DRIVING LOOP - ONE PASS OF 0200-PROCESSAR PER
006210*        EVALRUN RECORD, STOPPING THE MOMENT THE READ INSIDE
006220*        0200 ITSELF (VIA 0120-LER-EVALRUN) HITS END OF FILE.
006230         PERFORM 0200-PROCESSAR
006240             UNTIL FS-EVALRUN NOT EQUAL "00".
006250
006260         PERFORM 0300-FINALIZAR.
006270
006280 0000-PRINCIPAL-FIM.EXIT.
006290*----------------------------------------------------------------*
006300 0100-INICIAR                            SECTION.
006310*        SEVEN FILES OPEN TOGETHER AT STEP START - THE FIVE
006320*        RESTART/LOOKUP FILES PLUS THE TWO FILES THIS RUN WILL
006330*        ITSELF PRODUCE (EVALOUT AND RPTFILE); REWRITES OPENS
006340*        OUTPUT TOO SINCE IT IS WRITTEN FRESH EACH RUN.
006350*----------------------------------------------------------------*
006360         OPEN INPUT  EVALRUN
006370                     BLOGVER
006380                     APPROVAL
006390                     AEOSCORE
006400                     RUBSCORE
006410              OUTPUT EVALOUT
006420                     REWRITES
006430                     RPTFILE.
006440
006450         PERFORM 0101-TESTAR-ABERTURA.
006460*        THE FOUR RESTART TABLES LOAD IN ONE RANGE INSTEAD OF
006470*        FOUR SEPARATE PERFORM...UNTIL CALLS - EACH OF THE FOUR
006480*        PARAGRAPHS NOW LOOPS ITSELF WITH A GO TO ON EVERY
006490*        SUCCESSFUL READ AND DROPS THROUGH TO THE NEXT ONE'S
006500*        -FIM ON END OF FILE, SO THE RANGE FALLS STRAIGHT FROM
006510*        BLOGVER EOF INTO THE APPROVAL READ, THEN AEOSCORE, THEN
006520*        RUBSCORE, WITHOUT A SEPARATE DRIVING VERB FOR EACH.
006530*        NONE OF THE FOUR IS PERFORMED BY NAME FROM ANYWHERE ELSE
006540*        IN THE PROGRAM, SO THE FALL-THROUGH CANNOT DOUBLE-LOAD
006550*        A RECORD.
006560         PERFORM 0130-CARREGAR-VERSOES
006570             THRU 0160-CARREGAR-RUB-FEITOS-FIM.
006580
006590*        AEOSCORE/RUBSCORE ARE INSERT-ONLY - SWITCH FROM THE INPUT
006600*        OPEN USED TO BUILD THE RESTART TABLES ABOVE TO EXTEND SO
006610*        THIS RUN'S NEW SCORES ARE APPENDED, NOT OVERWRITTEN.
006620         CLOSE AEOSCORE RUBSCORE.
006630         OPEN EXTEND AEOSCORE RUBSCORE.
006640
006650         MOVE 1 TO WRK-PAG.
006660
006670 0100-INICIAR-FIM.EXIT.
006680*----------------------------------------------------------------*
006690 0101-TESTAR-ABERTURA                    SECTION.
006700*        ONLY EVALRUN'S OPEN IS CHECKED HERE - IT IS THE ONE
006710*        FILE WHOSE ABSENCE MEANS THERE IS NO RUN TO DRIVE AT
006720*        ALL, SO ITS FAILURE IS FATAL WHILE A MISSING RESTART
006730*        FILE JUST MEANS AN EMPTY TABLE.
006740*----------------------------------------------------------------*
006750         IF FS-EVALRUN NOT EQUAL "00"
006760             MOVE WK-ERR-OPEN            TO WK-ERR-DESCRIPTION
006770             MOVE FS-EVALRUN             TO WK-ERR-FILE-STATUS
006780             MOVE "0100-OPEN-EVALRUN"    TO WK-ERR-PARAGRAPH
006790             PERFORM 9999-TRATA-ERRO
006800         END-IF.
006810
006820 0101-TESTAR-ABERTURA-FIM.EXIT.
006830*----------------------------------------------------------------*
006840*----------------------------------------------------------------*
006850*        CALLED ONCE, RIGHT AFTER THE RESTART TABLES ARE LOADED -
006860*        THIS IS THE PROGRAM'S FIRST READ OF EVALRUN ITSELF.
006870*----------------------------------------------------------------*
006880 0110-TESTAR-VAZIO                       SECTION.
006890*        PRIMES THE READ-AHEAD LOOP - THE FIRST EVALRUN RECORD
006900*        IS READ HERE, BEFORE 0000-PRINCIPAL'S PERFORM UNTIL
006910*        EVER TESTS FS-EVALRUN, SO AN EMPTY FILE IS CAUGHT
006920*        BEFORE A SINGLE HEADING PRINTS.
006930*----------------------------------------------------------------*
006940         PERFORM 0120-LER-EVALRUN.
006950         IF FS-EVALRUN NOT EQUAL "00"
006960             MOVE WK-ERR-EMPTY            TO WK-ERR-DESCRIPTION
006970             MOVE FS-EVALRUN              TO WK-ERR-FILE-STATUS
006980             MOVE "0110-TESTAR-VAZIO"     TO WK-ERR-PARAGRAPH
006990             PERFORM 9999-TRATA-ERRO
007000         ELSE
007010             PERFORM 0410-IMP-CABECALHO
007020         END-IF.
007030
007040 0110-TESTAR-VAZIO-FIM.EXIT.
007050*----------------------------------------------------------------*
007060*----------------------------------------------------------------*
007070*        PERFORMED BY NAME FROM TWO PLACES - 0110 ABOVE FOR THE
007080*        FIRST RECORD, AND 0200-PROCESSAR FOR EVERY RECORD AFTER.
007090*----------------------------------------------------------------*
007100 0120-LER-EVALRUN                        SECTION.
007110*        KEPT AS ITS OWN ONE-LINE SECTION RATHER THAN FOLDED
007120*        INTO 0200-PROCESSAR - BOTH 0110 AND 0200 PERFORM IT BY
007130*        NAME, SO IT CANNOT JOIN THE 0130 THRU 0160 READ-AHEAD
007140*        RANGE WITHOUT RISKING A DOUBLE READ.
007150*----------------------------------------------------------------*
007160         READ EVALRUN.
007170
007180 0120-LER-EVALRUN-FIM.EXIT.
007190*----------------------------------------------------------------*
007200 0130-CARREGAR-VERSOES                   SECTION.
007210*        OLD-STYLE READ-AHEAD LOOP - EACH PASS READS ONE RECORD
007220*        AND LOOPS ITSELF BY NAME; END OF FILE IS THE ONLY EXIT,
007230*        AND IT JUMPS PAST THE WHOLE RANGE BELOW RATHER THAN
007240*        DROPPING OUT OF A PERFORM...UNTIL.
007250*----------------------------------------------------------------*
007260         READ BLOGVER.
007270         IF FS-BLOGVER NOT EQUAL "00"
007280             GO TO 0130-CARREGAR-VERSOES-FIM
007290         END-IF.
007300*        BV-FILE-RECORD IS THE RAW 2092-BYTE FD AREA; BV-RECORD
007310*        IS THE #BOOKBLV GROUP LAYOUT OVER THE SAME WIDTH - ONE
007320*        MOVE LETS THE REST OF THIS PARAGRAPH ADDRESS NAMED
007330*        FIELDS INSTEAD OF REFERENCE-MODIFYING THE RAW RECORD.
007340         MOVE BV-FILE-RECORD   TO BV-RECORD.
007350         ADD 1 TO WRK-BV-COUNT.
007360         MOVE BV-ID             TO WRK-BV-ID (WRK-BV-COUNT).
007370         MOVE BV-BLOG-ID    TO WRK-BV-BLOG-ID (WRK-BV-COUNT).
007380         MOVE BV-VERSION-NUMBER TO WRK-BV-VERSION-NO
007390                                       (WRK-BV-COUNT).
007400         MOVE BV-STATUS      TO WRK-BV-STATUS (WRK-BV-COUNT).
007410         MOVE BV-CONTENT     TO WRK-BV-CONTENT (WRK-BV-COUNT).
007420         GO TO 0130-CARREGAR-VERSOES.
007430
007440 0130-CARREGAR-VERSOES-FIM.EXIT.
007450*----------------------------------------------------------------*
007460 0140-CARREGAR-APROVACOES                SECTION.
007470*        SAME READ-AHEAD SHAPE AS 0130 ABOVE - ONE REVOKED-FLAG
007480*        BYTE PER BLOG IS ALL THE APPROVAL FILE CARRIES, SO THE
007490*        TABLE BUILT HERE IS JUST A SMALL LOOKUP FOR 0220 LATER.
007500*----------------------------------------------------------------*
007510         READ APPROVAL.
007520         IF FS-APPROVAL NOT EQUAL "00"
007530             GO TO 0140-CARREGAR-APROVACOES-FIM
007540         END-IF.
007550*        SAME RAW-TO-NAMED MOVE AS 0130 ABOVE, AGAINST #BOOKAPR
007560*        THIS TIME.
007570         MOVE AP-FILE-RECORD    TO AP-RECORD.
007580         ADD 1 TO WRK-AP-COUNT.
007590         MOVE AP-BLOG-ID     TO WRK-AP-BLOG-ID (WRK-AP-COUNT).
007600         MOVE AP-REVOKED-FLAG TO WRK-AP-REVOKED (WRK-AP-COUNT).
007610         GO TO 0140-CARREGAR-APROVACOES.
007620
007630 0140-CARREGAR-APROVACOES-FIM.EXIT.
007640*----------------------------------------------------------------*
007650 0150-CARREGAR-AEO-FEITOS                SECTION.
007660*        RESTART SUPPORT - ONLY THE RUN-ID OF EACH AEOSCORE
007670*        ALREADY WRITTEN IS KEPT, SO A RERUN CAN SKIP RUNS THIS
007680*        TABLE ALREADY COVERS WITHOUT REREADING WHOLE RECORDS.
007690*----------------------------------------------------------------*
007700         READ AEOSCORE.
007710         IF FS-AEOSCORE NOT EQUAL "00"
007720             GO TO 0150-CARREGAR-AEO-FEITOS-FIM
007730         END-IF.
007740*        READING THE PRIOR RUN'S OUTPUT FILE BACK IN AS INPUT -
007750*        AEOSCORE IS OPEN INPUT AT THIS POINT, NOT YET SWITCHED
007760*        TO EXTEND MODE (THAT HAPPENS AFTER THE THRU RANGE ENDS).
007770         MOVE AS-OUT-RECORD  TO AS-SCORE-RECORD.
007780         ADD 1 TO WRK-AEO-DONE-COUNT.
007790         MOVE AS-RUN-ID  TO WRK-AEO-DONE-RUN-ID
007800                             (WRK-AEO-DONE-COUNT).
007810         GO TO 0150-CARREGAR-AEO-FEITOS.
007820
007830 0150-CARREGAR-AEO-FEITOS-FIM.EXIT.
007840*----------------------------------------------------------------*
007850 0160-CARREGAR-RUB-FEITOS                SECTION.
007860*        LAST LINK IN THE 0130 THRU RANGE - ITS -FIM LABEL IS
007870*        THE RANGE'S OWN END POINT, SO WHEN RUBSCORE HITS EOF
007880*        CONTROL RETURNS TO 0100-INICIAR, NOT TO A FIFTH LOAD.
007890*----------------------------------------------------------------*
007900         READ RUBSCORE.
007910         IF FS-RUBSCORE NOT EQUAL "00"
007920             GO TO 0160-CARREGAR-RUB-FEITOS-FIM
007930         END-IF.
007940*        SAME RESTART-TABLE SEEDING AS 0150 ABOVE, FOR RUBSCORE.
007950         MOVE RS-OUT-RECORD  TO RS-SCORE-RECORD.
007960         ADD 1 TO WRK-RUB-DONE-COUNT.
007970         MOVE RS-RUN-ID  TO WRK-RUB-DONE-RUN-ID
007980                             (WRK-RUB-DONE-COUNT).
007990         GO TO 0160-CARREGAR-RUB-FEITOS.
008000
008010 0160-CARREGAR-RUB-FEITOS-FIM.EXIT.
008020*----------------------------------------------------------------*
008030*----------------------------------------------------------------*
008040*        CALLED FROM 0000-PRINCIPAL ONCE PER EVALRUN ROW UNTIL
008050*        FS-EVALRUN SIGNALS END OF FILE - THE FIRST READ HAPPENS
008060*        AT 0110-TESTAR-VAZIO, NOT HERE.
008070*----------------------------------------------------------------*
008080 0200-PROCESSAR                          SECTION.
008090*        ONE PASS PER EVALRUN RECORD - NON-PROCESSING ROWS (A
008100*        STATUS OTHER THAN "processing", OR ONE ALREADY STAMPED
008110*        COMPLETE) ARE SKIPPED OUTRIGHT SO A RERUN OF THIS BATCH
008120*        NEVER REEVALUATES A ROW TWICE.
008130*----------------------------------------------------------------*
008140         ADD 1 TO ACU-RUNS-READ.
008150*        COUNTED REGARDLESS OF OUTCOME - A ROW SKIPPED BECAUSE
008160*        IT IS NOT "processing" STILL COUNTS AS READ, IT JUST
008170*        NEVER ADDS TO ANY OF THE OTHER SEVEN ACCUMULATORS.
008180         MOVE "N" TO WRK-REJECT-SWITCH.
008190         MOVE ER-BLOG-VERSION-ID TO WRK-DET-VERSION-ID.
008200
008210*        THE THREE-STEP GATE RUNS IN ORDER AND SHORT-CIRCUITS -
008220*        A RUN REJECTED AT 0210 NEVER REACHES 0220, AND ONE
008230*        REJECTED AT EITHER NEVER REACHES 0230.
008240         IF ER-STATUS NOT EQUAL "processing"
008250             OR ER-COMPLETED-AT NOT EQUAL SPACES
008260             CONTINUE
008270         ELSE
008280             PERFORM 0210-BUSCAR-VERSAO
008290             IF NOT WRK-RUN-REJECTED
008300                 PERFORM 0220-BUSCAR-APROVACAO
008310             END-IF
008320             IF NOT WRK-RUN-REJECTED
008330                 PERFORM 0230-EXECUTAR-ESTAGIOS
008340             END-IF
008350             PERFORM 0250-GRAVAR-EVALOUT
008360             PERFORM 0420-IMP-DETALHE
008370         END-IF.
008380
008390*        50 DETAIL LINES PER PAGE IS THE SHOP'S STANDARD BODY
008400*        DEPTH FOR A 66-LINE FORM, LEAVING ROOM FOR THE THREE-
008410*        LINE HEADING BLOCK AND A FOOTER MARGIN.
008420         IF WRK-QT-LINHAS GREATER THAN 50
008430             PERFORM 0410-IMP-CABECALHO
008440         END-IF.
008450
008460         PERFORM 0120-LER-EVALRUN.
008470
008480 0200-PROCESSAR-FIM.EXIT.
008490*----------------------------------------------------------------*
008500 0210-BUSCAR-VERSAO                      SECTION.
008510*----------------------------------------------------------------*
008520*        STEP 1 OF THE LIFECYCLE GATE.  MISSING VERSION -> FAILED.
008530*----------------------------------------------------------------*
008540*        RESET THE FOUR CARRY-OVER FIELDS EVERY TIME - A RUN
008550*        REJECTED HERE MUST NEVER LEAVE A PRIOR RUN'S CONTENT OR
008560*        BLOG-ID SITTING IN WORKING-STORAGE FOR 0220 TO SEE.
008570         SET WRK-BV-IDX TO 1.
008580         MOVE "N" TO WRK-REJECT-SWITCH.
008590         MOVE "N" TO WRK-VERSION-FOUND.
008600         MOVE SPACES TO WRK-CONTENT-FOR-RUN.
008610         MOVE SPACES TO WRK-CURRENT-BLOG-ID.
008620
008630*        BLOGVER IS ASSUMED DELIVERED IN BV-ID ASCENDING SEQUENCE,
008640*        AS IT HAS BEEN SINCE THE TABLE LOAD WAS INTRODUCED (SEE
008650*        REVISION ALT4) - SEARCH ALL DEPENDS ON THAT ORDERING.
008660*        THE ZERO-COUNT GUARD KEEPS SEARCH ALL FROM RUNNING
008670*        AGAINST AN EMPTY TABLE - AN EMPTY BLOGVER FILE MEANS NO
008680*        VERSION CAN EVER BE FOUND, SO EVERY RUN FAILS THIS GATE.
008690         IF WRK-BV-COUNT GREATER THAN ZERO
008700             SEARCH ALL WRK-BV-ENTRY
008710                 WHEN WRK-BV-ID (WRK-BV-IDX)
008720                      EQUAL ER-BLOG-VERSION-ID
008730                     MOVE "Y"             TO WRK-VERSION-FOUND
008740                     MOVE WRK-BV-CONTENT  (WRK-BV-IDX)
008750                                          TO WRK-CONTENT-FOR-RUN
008760                     MOVE WRK-BV-BLOG-ID  (WRK-BV-IDX)
008770                                          TO WRK-CURRENT-BLOG-ID
008780             END-SEARCH
008790         END-IF.
008800
008810*        A MISSING BLOG VERSION STAMPS THE RUN FAILED RIGHT HERE
008820*        AND IT NEVER SEES 0220 OR 0230 AT ALL - THE REJECT
008830*        SWITCH SET ABOVE STOPS 0200-PROCESSAR'S ELSE BRANCH COLD.
008840         IF WRK-VERSION-FOUND EQUAL "N"
008850             MOVE "Y"            TO WRK-REJECT-SWITCH
008860             MOVE "failed"       TO ER-STATUS
008870             PERFORM 0290-STAMP-COMPLETADO
008880             ADD 1 TO ACU-FAILED
008890         END-IF.
008900
008910 0210-BUSCAR-VERSAO-FIM.EXIT.
008920*----------------------------------------------------------------*
008930 0220-BUSCAR-APROVACAO                   SECTION.
008940*----------------------------------------------------------------*
008950*        STEP 2 - A BLOG WITH AN ACTIVE (NON-REVOKED) APPROVAL
008960*        CAN NEVER BE (RE)EVALUATED.
008970*----------------------------------------------------------------*
008980         MOVE "N" TO WRK-REJECT-SWITCH.
008990
009000*        THE LOOP RUNS TO THE END OF THE TABLE EVEN AFTER A
009010*        MATCH IS FOUND - THE APPROVAL TABLE IS NOT ORDERED, SO
009020*        THERE IS NO EARLY-OUT TEST WORTH ADDING TO THE UNTIL.
009030         PERFORM 0221-TESTAR-UMA-APROVACAO
009040             VARYING WRK-AP-IDX FROM 1 BY 1
009050             UNTIL WRK-AP-IDX GREATER THAN WRK-AP-COUNT.
009060
009070         IF WRK-RUN-REJECTED
009080             MOVE "failed"       TO ER-STATUS
009090             PERFORM 0290-STAMP-COMPLETADO
009100             ADD 1 TO ACU-FAILED
009110         END-IF.
009120
009130 0220-BUSCAR-APROVACAO-FIM.EXIT.
009140*----------------------------------------------------------------*
009150*----------------------------------------------------------------*
009160*        PERFORMED BY NAME, NOT BY THRU - IT SITS OUTSIDE THE
009170*        0130-0160 RANGE AND IS CALLED REPEATEDLY BY THE VARYING
009180*        LOOP IN 0220 ABOVE, ONCE PER APPROVAL TABLE ROW.
009190*----------------------------------------------------------------*
009200 0221-TESTAR-UMA-APROVACAO               SECTION.
009210*        ONE PASS OF THE VARYING LOOP IN 0220 ABOVE - A LINEAR
009220*        SCAN RATHER THAN SEARCH ALL BECAUSE THE APPROVAL TABLE
009230*        IS NOT KEPT IN BLOG-ID ORDER LIKE WRK-BV-TABLE IS.
009240*----------------------------------------------------------------*
009250         IF WRK-AP-BLOG-ID (WRK-AP-IDX) EQUAL WRK-CURRENT-BLOG-ID
009260             AND WRK-AP-ACTIVE (WRK-AP-IDX)
009270             MOVE "Y" TO WRK-REJECT-SWITCH
009280         END-IF.
009290
009300 0221-TESTAR-UMA-APROVACAO-FIM.EXIT.
009310*----------------------------------------------------------------*
009320 0230-EXECUTAR-ESTAGIOS                  SECTION.
009330*----------------------------------------------------------------*
009340*        ONLY REACHED WHEN BOTH 0210 AND 0220 PASSED - A RUN
009350*        REJECTED AT EITHER GATE STEP NEVER CALLS EITHER SCORING
009360*        PROGRAM AT ALL.
009370*----------------------------------------------------------------*
009380*        STEP 3 - RUN U5 (AI DETECTION) THEN U4 (AEO SCORING),
009390*        NEVER IN PARALLEL.  A FAILURE OF EITHER IS TOLERATED.
009400*----------------------------------------------------------------*
009410*        BOTH SUCCESS SWITCHES RESET BEFORE EITHER CALL BELOW -
009420*        A RUN THAT WAS ALREADY SCORED FOR ONE STAGE STILL NEEDS
009430*        A FRESH "N" HERE SO THE OTHER STAGE GETS A FAIR TEST.
009440         MOVE "N" TO WRK-AID-SUCCESS.
009450*        EACH CALL BELOW SETS ITS OWN SUCCESS SWITCH BY
009460*        REFERENCE, SO THE "N" HERE IS THE ONLY PLACE EITHER
009470*        SWITCH IS EVER FORCED BACK DOWN BETWEEN RUNS.
009480         MOVE "N" TO WRK-AEO-SUCCESS.
009490         PERFORM 0231-VERIFICAR-RUB-FEITO.
009500*        BOTH RESTART-TABLE CHECKS RUN REGARDLESS OF WHAT THE
009510*        OTHER FINDS - THE TWO SCORING STAGES ARE INDEPENDENT,
009520*        SO BEING ALREADY SCORED ON ONE SAYS NOTHING ABOUT THE
009530*        OTHER.
009540         PERFORM 0232-VERIFICAR-AEO-FEITO.
009550
009560*        U5 RUBRIC PASS FIRST - ITS OWN ALREADY-SCORED FLAG
009570*        COMES BACK THROUGH THE SAME PARAMETER IT WENT IN ON,
009580*        SINCE AIDETWF ITSELF DECIDES WHETHER TO RESCORE.
009590         CALL "AIDETWF" USING
009600             BY CONTENT ER-ID
009610             BY CONTENT WRK-CONTENT-FOR-RUN
009620             BY REFERENCE WRK-ALREADY-SCORED-RUB
009630             BY REFERENCE RS-SCORE-RECORD
009640             BY REFERENCE WRK-AID-SUCCESS.
009650
009660*        WRITE ONLY WHEN AIDETWF SUCCEEDED AND THE RUN WAS NOT
009670*        ALREADY ON THE RESTART TABLE - OTHERWISE THE SAME RUN-ID
009680*        WOULD APPEAR TWICE IN RUBSCORE ACROSS A RESTARTED BATCH.
009690         IF WRK-AID-STAGE-OK
009700                 AND WRK-ALREADY-SCORED-RUB NOT EQUAL "Y"
009710             PERFORM 0241-GRAVAR-RUBSCORE
009720         END-IF.
009730
009740*        U4 AEO PASS SECOND - RW-INSTRUCTION-TABLE COMES BACK
009750*        FILLED ONLY WHEN AEOWKFL ACTUALLY RAN 0300-GERAR-
009760*        REESCRITAS; AN ALREADY-SCORED BLOG LEAVES IT EMPTY.
009770         CALL "AEOWKFL" USING
009780             BY CONTENT ER-ID
009790             BY CONTENT WRK-CONTENT-FOR-RUN
009800             BY REFERENCE WRK-ALREADY-SCORED-AEO
009810             BY REFERENCE AS-SCORE-RECORD
009820             BY REFERENCE RW-INSTRUCTION-TABLE
009830             BY REFERENCE WRK-AEO-SUCCESS.
009840
009850*        SAME WRITE-ONCE GUARD AS ABOVE, FOR THE AEO SIDE.
009860         IF WRK-AEO-STAGE-OK
009870                 AND WRK-ALREADY-SCORED-AEO NOT EQUAL "Y"
009880             PERFORM 0240-GRAVAR-SCORES
009890         END-IF.
009900
009910*        BUSINESS RULE U6 - EITHER STAGE SUCCEEDING IS ENOUGH
009920*        TO CALL THE RUN COMPLETED; BOTH FAILING IS PARTIAL, NOT
009930*        OUTRIGHT FAILED, SINCE THE VERSION/APPROVAL GATE ABOVE
009940*        ALREADY PASSED.
009950         IF WRK-AID-STAGE-OK OR WRK-AEO-STAGE-OK
009960             MOVE "completed"        TO ER-STATUS
009970             ADD 1 TO ACU-COMPLETED
009980         ELSE
009990             MOVE "partial_failure"  TO ER-STATUS
010000             ADD 1 TO ACU-PARTIAL
010010         END-IF.
010020         PERFORM 0290-STAMP-COMPLETADO.
010030
010040 0230-EXECUTAR-ESTAGIOS-FIM.EXIT.
010050*----------------------------------------------------------------*
010060 0231-VERIFICAR-RUB-FEITO                SECTION.
010070*        SKIP-IF-DONE CHECK FOR THE AI-DETECTION STAGE - A LINEAR
010080*        SCAN OF THE SMALL RESTART TABLE BUILT BY EVALDRV'S OWN
010090*        0150/0160 LOADERS, NOT A CALL INTO AIDETWF ITSELF.
010100*----------------------------------------------------------------*
010110         MOVE "N" TO WRK-ALREADY-SCORED-RUB.
010120         PERFORM 0233-TESTAR-UM-RUB-FEITO
010130             VARYING WRK-RUB-DONE-IDX FROM 1 BY 1
010140             UNTIL WRK-RUB-DONE-IDX
010150                 GREATER THAN WRK-RUB-DONE-COUNT.
010160
010170 0231-VERIFICAR-RUB-FEITO-FIM.EXIT.
010180*----------------------------------------------------------------*
010190 0232-VERIFICAR-AEO-FEITO                SECTION.
010200*        SAME SKIP-IF-DONE SHAPE AS 0231 ABOVE, AGAINST THE AEO
010210*        RESTART TABLE INSTEAD OF THE RUBRIC ONE.
010220*----------------------------------------------------------------*
010230         MOVE "N" TO WRK-ALREADY-SCORED-AEO.
010240         PERFORM 0234-TESTAR-UM-AEO-FEITO
010250             VARYING WRK-AEO-DONE-IDX FROM 1 BY 1
010260             UNTIL WRK-AEO-DONE-IDX
010270                 GREATER THAN WRK-AEO-DONE-COUNT.
010280
010290 0232-VERIFICAR-AEO-FEITO-FIM.EXIT.
010300*----------------------------------------------------------------*
010310 0233-TESTAR-UM-RUB-FEITO                SECTION.
010320*        ONE PASS OF 0231'S VARYING LOOP.
010330*----------------------------------------------------------------*
010340         IF WRK-RUB-DONE-RUN-ID (WRK-RUB-DONE-IDX) EQUAL ER-ID
010350             MOVE "Y" TO WRK-ALREADY-SCORED-RUB
010360         END-IF.
010370
010380 0233-TESTAR-UM-RUB-FEITO-FIM.EXIT.
010390*----------------------------------------------------------------*
010400 0234-TESTAR-UM-AEO-FEITO                SECTION.
010410*        ONE PASS OF 0232'S VARYING LOOP.
010420*----------------------------------------------------------------*
010430         IF WRK-AEO-DONE-RUN-ID (WRK-AEO-DONE-IDX) EQUAL ER-ID
010440             MOVE "Y" TO WRK-ALREADY-SCORED-AEO
010450         END-IF.
010460
010470 0234-TESTAR-UM-AEO-FEITO-FIM.EXIT.
010480*----------------------------------------------------------------*
010490 0240-GRAVAR-SCORES                      SECTION.
010500*        EVERY AEOSCORE RECORD WRITTEN HERE IS APPEND-ONLY - THE
010510*        FILE WAS SWITCHED TO EXTEND MODE BACK IN 0100-INICIAR
010520*        ONCE THE RESTART TABLE FINISHED LOADING.
010530*----------------------------------------------------------------*
010540         MOVE AS-SCORE-RECORD   TO AS-OUT-RECORD.
010550         WRITE AS-OUT-RECORD.
010560         IF FS-AEOSCORE NOT EQUAL "00"
010570             MOVE WK-ERR-WRITE          TO WK-ERR-DESCRIPTION
010580             MOVE FS-AEOSCORE           TO WK-ERR-FILE-STATUS
010590             MOVE "0240-GRAVAR-AEOSCORE" TO WK-ERR-PARAGRAPH
010600             PERFORM 9999-TRATA-ERRO
010610         END-IF.
010620*        RUNNING SUM OF AS-TOTAL FEEDS THE BATCH AVERAGE PRINTED
010630*        BY 0430-IMP-TOTAIS AT END OF RUN.
010640         ADD 1 TO ACU-AEO-WRITTEN.
010650         ADD AS-TOTAL TO ACU-AEO-TOTAL-SUM.
010660         MOVE AS-TOTAL TO WRK-DET-AEO-TOTAL.
010670
010680         PERFORM 0242-GRAVAR-UMA-REESCRITA
010690             VARYING RW-TAB-IDX FROM 1 BY 1
010700             UNTIL RW-TAB-IDX GREATER THAN RW-TAB-COUNT.
010710
010720         MOVE RW-TAB-COUNT TO WRK-DET-REWRITE-CT.
010730
010740 0240-GRAVAR-SCORES-FIM.EXIT.
010750*----------------------------------------------------------------*
010760 0242-GRAVAR-UMA-REESCRITA               SECTION.
010770*        ONE REWRITES ROW PER ENTRY IN RW-INSTRUCTION-TABLE -
010780*        THE TABLE ITSELF WAS BUILT INSIDE AEOWKFL'S OWN 0300-
010790*        GERAR-REESCRITAS AND PASSED BACK BY REFERENCE.
010800*----------------------------------------------------------------*
010810*        RW-SEQ NUMBERS EACH REWRITE ROW 1-UP WITHIN THE RUN SO
010820*        A DOWNSTREAM REPORT CAN PRINT THEM IN THE ORDER AEOWKFL
010830*        GENERATED THEM, NOT WHATEVER ORDER THE FILE HAPPENS TO
010840*        HOLD THEM IN.
010850         MOVE ER-ID                      TO RW-RUN-ID.
010860         SET WRK-RWI-SEQ                 TO RW-TAB-IDX.
010870         MOVE WRK-RWI-SEQ                TO RW-SEQ.
010880*        FOUR FIELDS COPIED STRAIGHT ACROSS FROM THE TABLE ENTRY
010890*        TO THE OUTGOING RECORD - THE TABLE ITSELF, DEFINED IN
010900*        #BOOKRWI AS RW-INSTRUCTION-TABLE, IS FILLED BY AEOWKFL.
010910         MOVE RW-TAB-PILLAR (RW-TAB-IDX) TO RW-PILLAR.
010920         MOVE RW-TAB-ACTION (RW-TAB-IDX) TO RW-ACTION.
010930         MOVE RW-TAB-SCORE  (RW-TAB-IDX) TO RW-SCORE.
010940         MOVE RW-TAB-MAX    (RW-TAB-IDX) TO RW-MAX.
010950*        RW-INSTRUCTION-RECORD IS THE GROUP NAME COVERING ALL
010960*        SIX FIELDS JUST MOVED ABOVE - ONE MOVE OF THE WHOLE
010970*        GROUP TO THE FD RECORD RATHER THAN SIX SEPARATE ONES.
010980         MOVE RW-INSTRUCTION-RECORD      TO RW-OUT-RECORD.
010990         WRITE RW-OUT-RECORD.
011000         ADD 1 TO ACU-RWI-WRITTEN.
011010
011020 0242-GRAVAR-UMA-REESCRITA-FIM.EXIT.
011030*----------------------------------------------------------------*
011040 0241-GRAVAR-RUBSCORE                    SECTION.
011050*        MIRRORS 0240 ABOVE FOR THE RUBRIC FILE - NUMBERED 0241
011060*        RATHER THAN FOLLOWING 0240'S OWN 0242 SINCE IT WAS
011070*        ADDED TO THE SUITE ONE RELEASE LATER (SEE REVISIONS).
011080*----------------------------------------------------------------*
011090         MOVE RS-SCORE-RECORD    TO RS-OUT-RECORD.
011100         WRITE RS-OUT-RECORD.
011110         IF FS-RUBSCORE NOT EQUAL "00"
011120             MOVE WK-ERR-WRITE          TO WK-ERR-DESCRIPTION
011130             MOVE FS-RUBSCORE           TO WK-ERR-FILE-STATUS
011140             MOVE "0241-GRAVAR-RUBSCORE" TO WK-ERR-PARAGRAPH
011150             PERFORM 9999-TRATA-ERRO
011160         END-IF.
011170*        RS-TOTAL PRINTS ON THE SAME DETAIL LINE AS THE AEO
011180*        TOTAL ABOVE, NOT SUMMED INTO A BATCH AVERAGE - THE
011190*        REPORT SHOWS PER-RUN FIGURES FOR THIS PILLAR.
011200         ADD 1 TO ACU-RUB-WRITTEN.
011210         MOVE RS-TOTAL TO WRK-DET-AI-TOTAL.
011220
011230 0241-GRAVAR-RUBSCORE-FIM.EXIT.
011240*----------------------------------------------------------------*
011250 0250-GRAVAR-EVALOUT                     SECTION.
011260*        WRITES THE REWRITTEN ER-RUN-RECORD BACK OUT TO EVALOUT
011270*        EVEN WHEN THE GATE REJECTED THE RUN - A REJECTED ROW
011280*        STILL NEEDS ITS FAILED STATUS ON RECORD SOMEWHERE.
011290*----------------------------------------------------------------*
011300*        THE DETAIL-LINE FIELDS ARE SET HERE FOR 0420-IMP-
011310*        DETALHE TO PRINT NEXT, BEFORE THE EVALOUT WRITE -
011320*        EITHER ORDER WOULD WORK SINCE THE TWO TOUCH DIFFERENT
011330*        RECORDS, BUT THIS IS THE ORDER THE SHOP SETTLED ON.
011340         MOVE ER-ID              TO WRK-DET-RUN-ID.
011350         MOVE ER-STATUS          TO WRK-DET-STATUS.
011360         MOVE ER-RUN-RECORD      TO EV-OUT-RECORD.
011370         WRITE EV-OUT-RECORD.
011380         IF FS-EVALOUT NOT EQUAL "00"
011390             MOVE WK-ERR-WRITE          TO WK-ERR-DESCRIPTION
011400             MOVE FS-EVALOUT            TO WK-ERR-FILE-STATUS
011410             MOVE "0250-GRAVAR-EVALOUT" TO WK-ERR-PARAGRAPH
011420             PERFORM 9999-TRATA-ERRO
011430         END-IF.
011440
011450 0250-GRAVAR-EVALOUT-FIM.EXIT.
011460*----------------------------------------------------------------*
011470 0290-STAMP-COMPLETADO                   SECTION.
011480*        ACCEPT FROM DATE/TIME IS THE SHOP'S USUAL WAY TO STAMP
011490*        A COMPLETION TIME WITHOUT CALLING OUT TO A SYSTEM
011500*        SERVICE - GOOD ENOUGH FOR BATCH-RUN GRANULARITY.
011510*----------------------------------------------------------------*
011520*        YYYYMMDD FORMAT ON THE FIRST ACCEPT AVOIDS A 2-DIGIT
011530*        YEAR ENTIRELY - NO CENTURY-WINDOW LOGIC NEEDED HERE THE
011540*        WAY THE YEAR-CITED SIGNAL IN AEOSIG NEEDS ONE.
011550         ACCEPT WRK-CDT-YYYYMMDD  FROM DATE YYYYMMDD.
011560         ACCEPT WRK-CDT-TIME-RAW  FROM TIME.
011570         MOVE WRK-CDT-TIME-RAW (1:6) TO WRK-CDT-HHMMSS.
011580*        REFERENCE MODIFICATION SLICES THE SAME EIGHT-DIGIT RAW
011590*        RETURN TWO WAYS - HHMMSS FOR THE STAMP, HUNDREDTHS KEPT
011600*        ONLY FOR SYMMETRY WITH #BOOKMSG'S OWN TIME FIELDS.
011610         MOVE WRK-CDT-TIME-RAW (7:2) TO WRK-CDT-HUNDREDTHS.
011620*        THE THREE DATE PARTS COME OUT OF THE WRK-CDT-SPLIT
011630*        REDEFINITION OF WRK-CURRENT-DATE-TIME, NOT OUT OF THE
011640*        RAW ACCEPT FIELD DIRECTLY.
011650         MOVE WRK-CDT-YEAR   TO WRK-STAMP-YEAR.
011660         MOVE WRK-CDT-MONTH  TO WRK-STAMP-MONTH.
011670         MOVE WRK-CDT-DAY    TO WRK-STAMP-DAY.
011680         MOVE WRK-CDT-HOUR   TO WRK-STAMP-HOUR.
011690         MOVE WRK-CDT-MINUTE TO WRK-STAMP-MINUTE.
011700*        SECONDS COME OUT OF THE SAME WRK-CDT-SPLIT REDEFINITION
011710*        AS HOUR AND MINUTE - ER-COMPLETED-AT IS SECOND-
011720*        GRANULARITY, THE SPEC'S OWN TIMESTAMP FORMAT ENDS IN SS.
011730         MOVE WRK-CDT-SECOND TO WRK-STAMP-SECOND.
011740*        THE NINETEEN PUNCTUATED BYTES ASSEMBLED ABOVE LAND ON
011750*        ER-COMPLETED-AT IN ONE MOVE - THE RECEIVING FIELD IS
011760*        PLAIN X(019) SO NO EDITING HAPPENS ON THIS TRANSFER.
011770         MOVE WRK-STAMP-AREA TO ER-COMPLETED-AT.
011780
011790 0290-STAMP-COMPLETADO-FIM.EXIT.
011800*----------------------------------------------------------------*
011810 0300-FINALIZAR                          SECTION.
011820*        END-OF-RUN HOUSEKEEPING - PRINT THE TOTALS BLOCK, CLOSE
011830*        EVERYTHING IN THE SAME ORDER IT WAS OPENED, AND RETURN.
011840*----------------------------------------------------------------*
011850*        LAST ACT BEFORE CLOSING FILES - THE TOTALS BLOCK NEEDS
011860*        RPTFILE STILL OPEN, SO IT PRINTS BEFORE THE CLOSE LIST
011870*        BELOW RATHER THAN AFTER.
011880         PERFORM 0430-IMP-TOTAIS.
011890
011900*        CLOSE LISTS ALL SEVEN IN THE SAME ORDER THEY WERE
011910*        OPENED AT 0100-INICIAR - A HOUSE HABIT, NOT A COMPILER
011920*        REQUIREMENT, THAT MAKES THE TWO LISTS EASY TO DIFF.
011930*        THE FIVE INPUT FILES CLOSE FIRST, FOLLOWED BY THE THREE
011940*        OUTPUT FILES - NOT STRICTLY REQUIRED BY THE COMPILER, BUT
011950*        THE SAME ORDER AS THE OPEN STATEMENT MAKES THE JOB LOG
011960*        EASIER TO READ WHEN SOMETHING GOES WRONG AT SHUTDOWN.
011970         CLOSE EVALRUN
011980               BLOGVER
011990               APPROVAL
012000               EVALOUT
012010               AEOSCORE
012020               RUBSCORE
012030               REWRITES
012040               RPTFILE.
012050*        GOBACK, NOT EXIT PROGRAM - THIS IS THE ONLY SECTION IN
012060*        THE PROGRAM THAT EVER RETURNS CONTROL TO THE OPERATING
012070*        SYSTEM RATHER THAN TO A CALLING PARAGRAPH.
012080
012090         GOBACK.
012100
012110 0300-FINALIZAR-FIM.EXIT.
012120*----------------------------------------------------------------*
012130*----------------------------------------------------------------*
012140*        PAGE BREAK PARAGRAPH - CALLED FROM 0200-PROCESSAR EVERY
012150*        TIME WRK-QT-LINHAS CROSSES 50, AND ONCE MORE AT RUN
012160*        START TO PRINT THE VERY FIRST PAGE HEADING.
012170*----------------------------------------------------------------*
012180 0410-IMP-CABECALHO                      SECTION.
012190*        PAGE 1 GETS AFTER 1 LINE SO THE HEADING SITS AT THE
012200*        TOP OF THE FIRST PAGE OF THE JOB'S OWN OUTPUT STREAM;
012210*        EVERY LATER PAGE GETS AFTER PAGE TO FORCE A SKIP TO THE
012220*        TOP OF THE NEXT FORM ON THE PRINTER.
012230*----------------------------------------------------------------*
012240         MOVE WRK-PAG TO WRK-CAB-PAGE.
012250
012260         IF WRK-PAG EQUAL 1
012270             WRITE REG-RPTFILE FROM WRK-CABEC1 AFTER 1 LINE
012280         ELSE
012290             WRITE REG-RPTFILE FROM WRK-CABEC1 AFTER PAGE
012300         END-IF.
012310*        TITLE LINE, THEN A RULE, THEN COLUMN TITLES, THEN
012320*        ANOTHER RULE - FOUR LINES OF HEADING BEFORE THE FIRST
012330*        DETAIL LINE CAN PRINT.
012340         WRITE REG-RPTFILE FROM WRK-CABEC3 AFTER 1 LINE.
012350         WRITE REG-RPTFILE FROM WRK-CABEC2 AFTER 1 LINE.
012360         WRITE REG-RPTFILE FROM WRK-CABEC3 AFTER 1 LINE.
012370
012380*        LINE COUNT RESETS TO ZERO HERE, NOT AT 0420 - EACH NEW
012390*        PAGE STARTS COUNTING DETAIL LINES FROM SCRATCH AGAINST
012400*        THE 50-LINE CEILING TESTED BACK IN 0200-PROCESSAR.
012410         MOVE ZERO TO WRK-QT-LINHAS.
012420*        PAGE NUMBER ADVANCES HERE, NOT ON THE WRITE ABOVE - THE
012430*        NUMBER ALREADY PRINTED ON THIS HEADING CAME FROM THE
012440*        OLD VALUE MOVED TO WRK-CAB-PAGE A FEW LINES UP.
012450         ADD 1 TO WRK-PAG.
012460
012470 0410-IMP-CABECALHO-FIM.EXIT.
012480*----------------------------------------------------------------*
012490*----------------------------------------------------------------*
012500*        CALLED ONCE PER EVALRUN ROW FROM 0200-PROCESSAR, AFTER
012510*        0250-GRAVAR-EVALOUT HAS ALREADY MOVED THIS RUN'S FIELDS
012520*        INTO THE WRK-DETALHE GROUP.
012530*----------------------------------------------------------------*
012540 0420-IMP-DETALHE                        SECTION.
012550*        ONE DETAIL LINE PER EVALRUN ROW PROCESSED, REJECTED OR
012560*        NOT - A ROW REJECTED BY THE GATE STILL PRINTS WITH
012570*        BLANK SCORE COLUMNS SINCE 0420-IMP-DETALHE-FIM BELOW
012580*        RESETS THEM RIGHT AFTER THE WRITE.
012590*----------------------------------------------------------------*
012600         WRITE REG-RPTFILE FROM WRK-DETALHE AFTER 1 LINE.
012610         ADD 1 TO WRK-QT-LINHAS.
012620
012630*        CLEARING THE SCORE FIELDS RIGHT AFTER THE WRITE, RATHER
012640*        THAN AT THE TOP OF THE NEXT PASS, MEANS A REJECTED RUN
012650*        THAT NEVER REACHES 0240/0241 STILL PRINTS BLANK SCORE
012660*        COLUMNS INSTEAD OF CARRYING THE PRIOR RUN'S FIGURES.
012670         MOVE SPACES TO WRK-DET-AEO-TOTAL WRK-DET-AI-TOTAL.
012680         MOVE ZERO   TO WRK-DET-REWRITE-CT.
012690
012700 0420-IMP-DETALHE-FIM.EXIT.
012710*----------------------------------------------------------------*
012720*----------------------------------------------------------------*
012730*        CALLED EXACTLY ONCE, FROM 0300-FINALIZAR, AFTER THE LAST
012740*        EVALRUN ROW HAS BEEN PROCESSED AND BEFORE ANY FILE IS
012750*        CLOSED - THE ACCUMULATORS ARE STILL LIVE AT THIS POINT.
012760*----------------------------------------------------------------*
012770 0430-IMP-TOTAIS                         SECTION.
012780*        EIGHT FIXED PRINT LINES MAKE UP THE TOTALS BLOCK - SEE
012790*        THE WRK-TOTALS-1 THROUGH WRK-TOTALS-8 LAYOUTS IN
012800*        WORKING-STORAGE FOR THE COLUMN POSITIONS.
012810*----------------------------------------------------------------*
012820         WRITE REG-RPTFILE FROM WRK-CABEC3 AFTER 1 LINE.
012830
012840*        DIVIDE-BY-ZERO GUARD - A BATCH THAT NEVER WRITES A
012850*        SINGLE AEOSCORE ROW (EVERY RUN REJECTED OR PARTIAL)
012860*        REPORTS A ZERO AVERAGE RATHER THAN ABENDING.
012870         IF ACU-AEO-WRITTEN GREATER THAN ZERO
012880             COMPUTE WRK-AEO-AVERAGE ROUNDED =
012890                 ACU-AEO-TOTAL-SUM / ACU-AEO-WRITTEN
012900         ELSE
012910             MOVE ZERO TO WRK-AEO-AVERAGE
012920         END-IF.
012930
012940*        SEVEN RUNNING ACCUMULATORS PLUS THE JUST-COMPUTED
012950*        AVERAGE, EACH MOVED INTO ITS OWN EDITED REPORT FIELD
012960*        BEFORE THE EIGHT WRITES BELOW - COMP-3 SOURCE TO
012970*        DISPLAY-EDITED TARGET, A STRAIGHT MOVE HANDLES BOTH.
012980         MOVE ACU-RUNS-READ     TO WRK-TOT-READ.
012990         MOVE ACU-COMPLETED     TO WRK-TOT-COMPLETED.
013000         MOVE ACU-PARTIAL       TO WRK-TOT-PARTIAL.
013010         MOVE ACU-FAILED        TO WRK-TOT-FAILED.
013020         MOVE ACU-AEO-WRITTEN   TO WRK-TOT-AEO.
013030         MOVE ACU-RUB-WRITTEN   TO WRK-TOT-RUB.
013040         MOVE ACU-RWI-WRITTEN   TO WRK-TOT-RWI.
013050         MOVE WRK-AEO-AVERAGE   TO WRK-TOT-AVERAGE.
013060
013070*        EIGHT SEPARATE WRITE STATEMENTS, ONE PER TOTALS LINE -
013080*        NO LOOP, SINCE EACH LINE HAS ITS OWN FIXED LABEL TEXT
013090*        AND THERE IS NO TABLE OF TOTALS TO ITERATE OVER.
013100         WRITE REG-RPTFILE FROM WRK-TOTALS-1 AFTER 1 LINE.
013110         WRITE REG-RPTFILE FROM WRK-TOTALS-2 AFTER 1 LINE.
013120         WRITE REG-RPTFILE FROM WRK-TOTALS-3 AFTER 1 LINE.
013130         WRITE REG-RPTFILE FROM WRK-TOTALS-4 AFTER 1 LINE.
013140         WRITE REG-RPTFILE FROM WRK-TOTALS-5 AFTER 1 LINE.
013150         WRITE REG-RPTFILE FROM WRK-TOTALS-6 AFTER 1 LINE.
013160         WRITE REG-RPTFILE FROM WRK-TOTALS-7 AFTER 1 LINE.
013170         WRITE REG-RPTFILE FROM WRK-TOTALS-8 AFTER 1 LINE.
013180
013190 0430-IMP-TOTAIS-FIM.EXIT.
013200*----------------------------------------------------------------*
013210 9999-TRATA-ERRO                         SECTION.
013220*        REACHED ONLY BY PERFORM FROM THE HANDFUL OF FILE-STATUS
013230*        CHECKS SCATTERED THROUGH THIS PROGRAM - NEVER PERFORMED
013240*        FROM OUTSIDE THIS PROGRAM, AND NEVER RETURNS.
013250*        SHOP-STANDARD FATAL ERROR PARAGRAPH - ANY FILE STATUS
013260*        OTHER THAN "00" ON OPEN, READ, OR WRITE ROUTES HERE,
013270*        DISPLAYS THE OFFENDING FILE STATUS AND PARAGRAPH NAME
013280*        TO THE JOB LOG, AND ENDS THE RUN - NO RESTART LOGIC
013290*        TRIES TO RECOVER FROM AN UNEXPECTED I/O FAILURE.
013300*----------------------------------------------------------------*
013310         DISPLAY "===== ERROR IN PROGRAM EVALDRV =====".
013320*        PROGRAM NAME IS A LITERAL HERE, NOT A REFERENCE TO
013330*        PROGRAM-ID - THE SHOP HAS NO INTRINSIC FUNCTION FOR
013340*        PULLING THE COMPILE-TIME PROGRAM NAME AT RUN TIME.
013350*        WK-ERR-DESCRIPTION, WK-ERR-FILE-STATUS AND WK-ERR-
013360*        PARAGRAPH ALL COME FROM #BOOKMSG - THE SAME SHARED ERROR
013370*        BLOCK COPYBOOK EVERY PROGRAM IN THE SUITE USES, SO THE
013380*        JOB LOG FORMAT IS IDENTICAL ACROSS ALL FOUR PROGRAMS.
013390         DISPLAY "MESSAGE......:" WK-ERR-DESCRIPTION.
013400         DISPLAY "FILE STATUS..:" WK-ERR-FILE-STATUS.
013410         DISPLAY "AREA/SECTION.:" WK-ERR-PARAGRAPH.
013420*        GOBACK HERE, NOT A MOVE OF A RETURN CODE - AN ABEND ON
013430*        THIS SHOP'S OPERATING SYSTEM IS SIGNALLED BY THE DISPLAY
013440*        MESSAGES ALONE; THE JCL STEP CONDITION CODE IS WHATEVER
013450*        GOBACK LEAVES IT AT.
013460         GOBACK.
013470
013480 9999-TRATA-ERRO-FIM.EXIT.
013490*----------------------------------------------------------------*
013500*        END OF PROGRAM EVALDRV.
013510*================================================================*
