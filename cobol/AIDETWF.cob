000010 IDENTIFICATION                          DIVISION.
000020*================================================================*
000030 PROGRAM-ID.                             AIDETWF.
000040 AUTHOR.                                  D A OKAFOR.
000050*        OKAFOR BUILT THE ORIGINAL SCANNER ALONGSIDE THE AEO
000060*        RUBRIC WORK HASTINGS WAS DOING ON AEOWKFL AT THE TIME.
000070 INSTALLATION.                            CONTENT-QUALITY-SYS.
000080*        DATE-WRITTEN IS DAY/MONTH/YEAR, THE SAME ORDER AEOWKFL
000090*        USES - NOT EVERY PROGRAM IN THIS SUITE AGREES ON IT.
000100 DATE-WRITTEN.                            21/08/1992.
000110 DATE-COMPILED.
000120 SECURITY.                                UNCLASSIFIED.
000130*        STANDARD HOUSE CLASSIFICATION - NO PAYROLL OR PERSONNEL
000140*        DATA PASSES THROUGH THIS PROGRAM.
000150*================================================================*
000160* PROGRAM    : AIDETWF
000170* PROGRAMMER : D A OKAFOR
000180* ANALYST    : C N FARUQI
000190* CONSULTING : CQS BATCH SYSTEMS GROUP
000200* DATE.......: 21 / 08 / 1992
000210*----------------------------------------------------------------*
000220* OBJECTIVE..: SCORE THE ARTICLE BODY AGAINST THE SIX-CATEGORY
000230*              AI-LIKENESS RUBRIC (HIGHER TOTAL = MORE AI-LIKE).
000240*              THE SIX CATEGORIES NEED DIFFERENT TEXT STATISTICS
000250*              (VOCABULARY SPREAD, SENTENCE-LENGTH SPREAD,
000260*              CONTRACTIONS) THAN THE AEO SIGNAL SET CARRIES, SO
000270*              THIS PROGRAM KEEPS ITS OWN SMALL SCANNER.
000280*----------------------------------------------------------------*
000290*    FILES                   I/O                  INCLUDE/BOOK
000300*    N/A - NO FILES OF ITS OWN, A PURE TEXT ANALYSIS SUBROUTINE
000310*----------------------------------------------------------------*
000320*        CALLED BY EVALDRV ONCE PER EVALUATION RUN.  NOT A
000330*        CALLER OF AEOSIG - KEEPS ITS OWN SMALL SCANNER.
000340*----------------------------------------------------------------*
000350*    CALLING SEQUENCE...: CALL "AIDETWF" USING
000360*                           BY CONTENT   LK-RUN-ID
000370*                           BY CONTENT   LK-CONTENT
000380*                           BY REFERENCE LK-ALREADY-SCORED
000390*                           BY REFERENCE RS-SCORE-RECORD
000400*                           BY REFERENCE LK-SUCCESS.
000410*----------------------------------------------------------------*
000420* MODULES....: CALLED BY EVALDRV.  CALLS NO OTHER SUBPROGRAM.
000430*----------------------------------------------------------------*
000440*                           REVISIONS                            *
000450*----------------------------------------------------------------*
000460*    PROGRAMMER : D A OKAFOR                                      ALT1
000470*    DATE.......: 21 / 08 / 1992                                  .
000480*    OBJECTIVE..: ORIGINAL SIX-CATEGORY AI-LIKENESS SCORER        ALT1
000490*----------------------------------------------------------------*
000500*    PROGRAMMER : R L HASTINGS                                    ALT2
000510*    DATE.......: 03 / 07 / 1996                                  .
000520*    OBJECTIVE..: ADD GENERIC-LANGUAGE AND OVER-POLISH            .
000530*    OBJECTIVE..: CATEGORIES (FLUFF-PHRASE TABLE)                 ALT2
000540*----------------------------------------------------------------*
000550*    PROGRAMMER : C N FARUQI                                      ALT3
000560*    DATE.......: 22 / 01 / 1999                                  .
000570*    OBJECTIVE..: Y2K - REVIEWED, NO 2-DIGIT YEAR MATH IN THIS    .
000580*    OBJECTIVE..: PROGRAM.  NO CHANGE REQUIRED.                   ALT3
000590*----------------------------------------------------------------*
000600*    PROGRAMMER : P M VASQUEZ                                     ALT4
000610*    DATE.......: 11 / 05 / 2006                                  .
000620*    OBJECTIVE..: IDEMPOTENCY SHORT-CIRCUIT ADDED TO MATCH        .
000630*    OBJECTIVE..: AEOWKFL'S CQS-0204 FIX FOR OVERNIGHT RERUNS     ALT4
000640*----------------------------------------------------------------*
000650*    PROGRAMMER : M PELLETIER                                     ALT5
000660*    DATE.......: 04 / 08 / 2009                                  .
000670*    OBJECTIVE..: RECAST 0000-PRINCIPAL AS GUARD CLAUSES AND      .
000680*    OBJECTIVE..: COLLAPSED 0010-0020 AND 0200-0250 INTO PERFORM  .
000690*    OBJECTIVE..: ...THRU RANGES - SCORING LOGIC UNCHANGED        .
000700*    OBJECTIVE..: (TICKET CQS-0261 COMPANION CHANGE TO AEOWKFL)   ALT5
000710*----------------------------------------------------------------*
000720*    PROGRAMMER : D A OKAFOR                                      ALT6
000730*    DATE.......: 14 / 02 / 2011                                  .
000740*    OBJECTIVE..: ADDED PARAGRAPH-HEADER COMMENTARY THROUGHOUT    .
000750*    OBJECTIVE..: FOR THE NEXT SUPPORT ANALYST - NO LOGIC CHANGED ALT6
000760*----------------------------------------------------------------*
000770*    PROGRAMMER : C N FARUQI                                      ALT7
000780*    DATE.......: 09 / 03 / 2013                                  .
000790*    OBJECTIVE..: HIERARCHY FLAG NOW TRACKS H1/H2/H3 SEPARATELY   .
000800*    OBJECTIVE..: AND NUMBERED LISTS NOW COUNT TOWARD THE LIST-   .
000810*    OBJECTIVE..: ITEM TOTAL, MATCHING AEOSIG'S U1 DEFINITIONS -  .
000820*    OBJECTIVE..: A SINGLE '#' OR AN ALL-NUMBERED LIST WERE BOTH  .
000830*    OBJECTIVE..: SCORING WRONG AGAINST THE RUBRIC (CQS-0289)     ALT7
000840*================================================================*
000850 ENVIRONMENT                             DIVISION.
000860*================================================================*
000870*----------------------------------------------------------------*
000880*        TOP-OF-FORM CARRIED HERE FOR CONSISTENCY WITH THE
000890*        OTHER THREE PROGRAMS IN THIS SUITE EVEN THOUGH AIDETWF
000900*        WRITES NO REPORT OF ITS OWN.
000910 CONFIGURATION                           SECTION.
000920 SPECIAL-NAMES.
000930     C01                                 IS TOP-OF-FORM.
000940*================================================================*
000950 DATA                                    DIVISION.
000960*================================================================*
000970 WORKING-STORAGE                         SECTION.
000980*----------------------------------------------------------------*
000990*        THIS LEADING FILLER IS A DUMP-READING AID ONLY - IT
001000*        NEVER PARTICIPATES IN ANY MOVE OR COMPARE.
001010 01  FILLER                      PIC X(040)          VALUE
001020         "===== AIDETWF WORKING STORAGE =====".
001030*----------------------------------------------------------------*
001040*        CONTENT-LEN AND SCAN-IDX RUN TOGETHER ACROSS 0020 AND
001050*        0100 - ONE IS THE UPPER BOUND, THE OTHER THE RUNNING
001060*        POSITION OF THE CHARACTER SCAN.
001070 77  WRK-CONTENT-LEN             PIC 9(004) COMP      VALUE ZERO.
001080 77  WRK-SCAN-IDX                PIC 9(004) COMP      VALUE ZERO.
001090*        CURRENT WORD'S LENGTH, RESET EACH TIME 0104-FECHAR-
001100*        PALAVRA CLOSES OUT A WORD.
001110 77  WRK-WORD-LEN                PIC 9(002) COMP      VALUE ZERO.
001120*        WORDS IN THE SENTENCE CURRENTLY BEING SCANNED - RESET
001130*        TO ZERO EACH TIME 0105-FECHAR-FRASE CLOSES A SENTENCE.
001140 77  WRK-SENT-WORDS              PIC 9(003) COMP      VALUE ZERO.
001150 77  WRK-SENT-COUNT               PIC 9(004) COMP      VALUE ZERO.
001160*        SENT-MIN STARTS AT ZERO AND IS FORCED UP TO THE FIRST
001170*        SENTENCE'S WORD COUNT IN 0105 - SENT-MAX HAS NO SUCH
001180*        FLOOR PROBLEM SINCE IT ONLY EVER GROWS FROM ZERO.
001190 77  WRK-SENT-MIN                PIC 9(003) COMP      VALUE ZERO.
001200 77  WRK-SENT-MAX                PIC 9(003) COMP      VALUE ZERO.
001210*        MAX MINUS MIN, COMPUTED ONCE AT 0210-CALC-UNIFORMIDADE -
001220*        NOT MAINTAINED RUNNING DURING THE SCAN.
001230 77  WRK-SENT-SPREAD              PIC 9(003) COMP      VALUE ZERO.
001240*        ZONED DISPLAY, NOT COMP - THIS SHOP NEVER PACKS A
001250*        TWO-DECIMAL AVERAGE UNLESS IT IS FED STRAIGHT BACK INTO
001260*        A COMPUTE, AND THIS ONE IS ONLY EVER COMPARED AND MOVED.
001270 77  WRK-AVG-SENT-LEN             PIC 9(003)V99        VALUE ZERO.
001280*        COMP-3 HERE, UNLIKE THE ZONED AVERAGE ABOVE, BECAUSE
001290*        THIS RATIO FEEDS DIRECTLY INTO THE COMPUTE AT 0200 AND
001300*        NOWHERE ELSE - THE ONE EXCEPTION TO THIS PROGRAM'S
001310*        ZONED-DISPLAY HABIT FOR WORKING FIGURES.
001320 77  WRK-DIVERSITY-RATIO          PIC 9(001)V999 COMP-3
001330                                                       VALUE ZERO.
001340*        COUNT OF DISTINCT WORDS FOUND SO FAR, AND THE SUBSCRIPT
001350*        USED TO WALK THE WRK-WORD-TABLE LOOKUP BELOW.
001360 77  WRK-WORD-TABLE-COUNT          PIC 9(003) COMP     VALUE ZERO.
001370 77  WRK-WT-IDX                  PIC 9(003) COMP      VALUE ZERO.
001380*        START POSITION AND LENGTH OF THE LINE CURRENTLY BEING
001390*        EXAMINED BY 0120-VARRER-LINHAS - RESET PER LINE.
001400 77  WRK-LINE-START               PIC 9(004) COMP      VALUE ZERO.
001410 77  WRK-LINE-LEN                PIC 9(004) COMP      VALUE ZERO.
001420*        CONSECUTIVE LEADING BLANKS AND HASH MARKS SEEN ON THE
001430*        CURRENT LINE - FEEDS THE LIST-ITEM AND HIERARCHY TESTS.
001440*        HASH-RUN IS CAPPED AT THREE, SAME AS AEOSIG, SO A
001450*        FOURTH '#' STILL SCORES AS H3.
001460 77  WRK-INDENT-RUN               PIC 9(003) COMP      VALUE ZERO.
001470 77  WRK-HASH-RUN                PIC 9(002) COMP      VALUE ZERO.
001480*        DIGIT-END MARKS WHERE A RUN OF LEADING DIGITS STOPS -
001490*        FEEDS THE NUMBERED-LIST TEST IN 0127 BELOW.
001500 77  WRK-DIGIT-END                PIC 9(003) COMP      VALUE ZERO.
001510*        H1/H2/H3 ARE COUNTED SEPARATELY, NOT JUST A SINGLE
001520*        YES/NO HASH TEST - THE HIERARCHY FLAG BELOW IS DERIVED
001530*        FROM ALL THREE ONCE THE LINE SCAN IS DONE, THE SAME
001540*        H1-AND-(H2-OR-H3) TEST AEOSIG USES FOR SG-HIERARCHY-FLAG.
001550 77  WRK-H1-COUNT                PIC 9(004) COMP      VALUE ZERO.
001560 77  WRK-H2-COUNT                PIC 9(004) COMP      VALUE ZERO.
001570 77  WRK-H3-COUNT                PIC 9(004) COMP      VALUE ZERO.
001580*        RUNNING TOTALS CARRIED ACROSS THE WHOLE SCAN, READ BACK
001590*        BY 0220 THROUGH 0250 ONCE SCANNING IS DONE.
001600 77  WRK-LIST-ITEM-COUNT          PIC 9(004) COMP      VALUE ZERO.
001610 77  WRK-FLUFF-HITS               PIC 9(004) COMP      VALUE ZERO.
001620 77  WRK-CONTRACTION-HITS         PIC 9(004) COMP      VALUE ZERO.
001630*        FOUR ONE-BYTE SWITCHES, EACH WITH ITS OWN 88-LEVEL -
001640*        IN-WORD TRACKS THE CHARACTER SCAN, SAW-TEXT AND WORD-
001650*        SEEN SUPPORT THE DISTINCT-WORD LOOKUP, HIERARCHY FEEDS
001660*        0230-CALC-ESTRUTURA DIRECTLY.
001670 77  WRK-IN-WORD-SW               PIC X(001)           VALUE "N".
001680     88  WRK-IN-WORD                                  VALUE "Y".
001690 77  WRK-SAW-TEXT-SW              PIC X(001)           VALUE "N".
001700     88  WRK-SAW-TEXT                                 VALUE "Y".
001710*        RESET TO "N" AT EVERY SENTENCE-ENDING PUNCTUATION MARK.
001720 77  WRK-WORD-SEEN-SW              PIC X(001)          VALUE "N".
001730     88  WRK-WORD-ALREADY-SEEN                        VALUE "Y".
001740*        FLIPPED FRESH BEFORE EACH TABLE SEARCH IN 0104.
001750 77  WRK-HIERARCHY-SW              PIC X(001)          VALUE "N".
001760     88  WRK-HAS-HIERARCHY                             VALUE "Y".
001770*----------------------------------------------------------------*
001780*        HELD AS A WHOLE FIELD FOR THE TABLE COMPARE IN 0106, AND
001790*        REDEFINED CHARACTER-BY-CHARACTER SO 0101 CAN BUILD IT UP
001800*        ONE LETTER AT A TIME AS THE SCAN MOVES FORWARD.
001810 01  WRK-CURRENT-WORD              PIC X(020)        VALUE SPACES.
001820 01  WRK-CURRENT-WORD-R REDEFINES WRK-CURRENT-WORD.
001830     05  WRK-WORD-CHAR            PIC X(001) OCCURS 20 TIMES
001840                                    INDEXED BY WRK-WC-IDX.
001850*----------------------------------------------------------------*
001860*        THE WHOLE-FIELD FORM IS WHAT INSPECT TALLYING OPERATES
001870*        ON IN 0161 AND 0170; THE REDEFINED CHARACTER TABLE IS
001880*        WHAT THE SCAN PARAGRAPHS STEP THROUGH ONE BYTE AT A TIME.
001890 01  WRK-CONTENT-UPPER            PIC X(2000)        VALUE SPACES.
001900 01  WRK-CONTENT-UPPER-R REDEFINES WRK-CONTENT-UPPER.
001910     05  WRK-UP-CHAR              PIC X(001) OCCURS 2000 TIMES
001920                                    INDEXED BY WRK-UP-IDX.
001930*----------------------------------------------------------------*
001940*        DISTINCT-WORD TABLE FOR THE PREDICTABILITY CATEGORY.
001950*        LINEAR SEARCH, SAME IDIOM AS AEOSIG'S YEAR-DEDUP TABLE.
001960*        WORDS ARE TRUNCATED TO 20 BYTES BOTH HERE AND IN
001970*        WRK-CURRENT-WORD SO THE COMPARE IS ALWAYS APPLES-TO-
001980*        APPLES.
001990*----------------------------------------------------------------*
002000 01  WRK-WORD-TABLE.
002010     05  WRK-WORD-SLOT            PIC X(020) OCCURS 400 TIMES
002020                                    INDEXED BY WRK-WORD-IDX.
002030*----------------------------------------------------------------*
002040*        THE TEN FLUFF PHRASES FROM THE AEO RUBRIC, HELD HERE
002050*        IN THIS PROGRAM'S OWN COPY RATHER THAN SHARED WITH
002060*        AEOSIG - THE TWO TEAMS NEVER FACTORED THIS OUT.
002070*----------------------------------------------------------------*
002080 01  WRK-FLUFF-PHRASES.
002090     05  WRK-FLUFF-ENTRY          OCCURS 10 TIMES
002100                                    INDEXED BY WRK-FL-IDX.
002110*        TEXT IS PADDED TO 30 BYTES EVEN THOUGH THE LONGEST
002120*        PHRASE LOADED IN 0010 IS 23 BYTES - LEN CARRIES THE
002130*        TRUE SIZE SO THE REFERENCE MODIFICATION IN 0161 NEVER
002140*        READS PAST THE REAL PHRASE INTO THE TRAILING PAD.
002150         10  WRK-FLUFF-TEXT       PIC X(030).
002160         10  WRK-FLUFF-LEN        PIC 9(002) COMP.
002170*----------------------------------------------------------------*
002180 LINKAGE                                 SECTION.
002190*----------------------------------------------------------------*
002200*        RUN-ID IS THE UUID THE DRIVER STAMPED WHEN IT KICKED
002210*        THIS EVALUATION OFF - CARRIED THROUGH UNCHANGED TO
002220*        RS-RUN-ID BELOW SO THE SCORE RECORD CAN BE JOINED BACK
002230*        TO ITS RUN.
002240 01  LK-RUN-ID                    PIC X(036).
002250*        THE BLOG POST TEXT ITSELF, PASSED IN BY REFERENCE FROM
002260*        THE CALLING WORKFLOW - NOT OWNED BY THIS PROGRAM.
002270 01  LK-CONTENT                   PIC X(2000).
002280*        SET BY THE CALLER WHEN THE RUN-ID HAS ALREADY BEEN
002290*        SCORED FOR THIS CATEGORY - CHECKED FIRST THING IN
002300*        0000-PRINCIPAL SO A RERUN DOES NOT DOUBLE-SCORE.
002310 01  LK-ALREADY-SCORED            PIC X(001).
002320     88  LK-AID-ALREADY-SCORED                VALUE "Y".
002330*----------------------------------------------------------------*
002340*        SHARED SCORE-RECORD COPYBOOK - RS-SCORE-RECORD AND THE
002350*        SIX RS-CATEGORY-n FIELDS UNDER IT ARE DEFINED HERE, NOT
002360*        IN THIS PROGRAM, SO EVALDRV CAN READ THE SAME LAYOUT.
002370 COPY "#BOOKRUB".
002380*----------------------------------------------------------------*
002390*        TOLD BACK TO THE CALLER WHETHER THIS PROGRAM PRODUCED A
002400*        USABLE SCORE RECORD - "N" MEANS THE CALLER SHOULD NOT
002410*        TRUST RS-SCORE-RECORD'S CONTENTS.
002420 01  LK-SUCCESS                   PIC X(001).
002430     88  LK-SUCCESS-YES                       VALUE "Y".
002440*----------------------------------------------------------------*
002450*        SHARED ERROR-MESSAGE WORK AREA - WK-ERR-DESCRIPTION,
002460*        WK-ERR-FILE-STATUS AND WK-ERR-PARAGRAPH USED BY
002470*        9999-TRATA-ERRO COME FROM THIS COPYBOOK.
002480 COPY "#BOOKMSG".
002490*================================================================*
002500*        FIVE LINKAGE ITEMS IN, MATCHING THE CALLING SEQUENCE
002510*        DOCUMENTED IN THE HEADER ABOVE.
002520 PROCEDURE                               DIVISION
002530                 USING LK-RUN-ID LK-CONTENT LK-ALREADY-SCORED
002540                 RS-SCORE-RECORD LK-SUCCESS.
002550*================================================================*
002560 0000-PRINCIPAL                          SECTION.
002570*----------------------------------------------------------------*
002580*        OLD-STYLE GUARD-CLAUSE SHAPE - EACH EARLY-OUT JUMPS
002590*        STRAIGHT TO THE EXIT LABEL RATHER THAN NESTING THE REST
002600*        OF THE PARAGRAPH INSIDE AN ELSE, THE SAME HOUSE HABIT
002610*        USED IN AEOWKFL'S OWN 0000-PRINCIPAL.
002620*----------------------------------------------------------------*
002630*        GUARD ONE - ALREADY SCORED FOR THIS RUN, NOTHING TO DO.
002640         IF LK-AID-ALREADY-SCORED
002650             MOVE "Y"                    TO LK-SUCCESS
002660             GO TO 0000-PRINCIPAL-FIM
002670         END-IF.
002680
002690*        0010 LOADS THE FLUFF TABLE, 0020 MEASURES THE USED
002700*        LENGTH OF THE UPPERCASED SCAN COPY - BOTH MUST RUN
002710*        BEFORE ANY OF THE SCAN PARAGRAPHS THAT FOLLOW.
002720         PERFORM 0010-CARREGAR-FLUFF
002730             THRU 0020-MEDIR-CONTEUDO-FIM.
002740         PERFORM 0100-VARRER-PALAVRAS.
002750*        GUARD TWO - A BODY UNDER FIVE WORDS HAS TOO LITTLE TEXT
002760*        FOR THE SENTENCE-LEVEL CATEGORIES TO MEAN ANYTHING.
002770         IF RS-WORD-COUNT < 5
002780             MOVE "N"                    TO LK-SUCCESS
002790             GO TO 0000-PRINCIPAL-FIM
002800         END-IF.
002810
002820*        RUBRIC VERSION IS STAMPED LITERALLY HERE, THE SAME WAY
002830*        AEOWKFL STAMPS ITS OWN VERSION - THE TWO RUBRICS ARE
002840*        VERSIONED INDEPENDENTLY OF EACH OTHER.
002850         MOVE LK-RUN-ID                  TO RS-RUN-ID.
002860         MOVE "1.0.0"                    TO RS-RUBRIC-VERSION.
002870*        LINE SCAN FOR STRUCTURE, THEN THE TWO PHRASE SCANS - ALL
002880*        THREE READ THE SAME UPPERCASED COPY BUILT AT 0020.
002890         PERFORM 0120-VARRER-LINHAS.
002900         PERFORM 0160-CONTAR-ENCHIMENTO.
002910         PERFORM 0170-TESTAR-CONTRACOES.
002920*        SIX SCORING SECTIONS IN ONE PERFORM...THRU RANGE - NONE
002930*        OF 0200 THROUGH 0250 PERFORMS ANY OTHER PARAGRAPH BY
002940*        NAME, SO THE RANGE IS SAFE.  0290 STAYS A SEPARATE NAMED
002950*        PERFORM SINCE IT NESTS ITS OWN VARYING LOOP OVER 0291.
002960         PERFORM 0200-CALC-PREVISIBILIDADE
002970             THRU 0250-CALC-POLIMENTO-FIM.
002980         PERFORM 0290-TOTALIZAR.
002990         MOVE "Y"                        TO LK-SUCCESS.
003000
003010 0000-PRINCIPAL-FIM.                     EXIT.
003020*----------------------------------------------------------------*
003030 0010-CARREGAR-FLUFF                     SECTION.
003040*----------------------------------------------------------------*
003050*        TEN HARD-CODED FLUFF PHRASES AND THEIR LENGTHS, LOADED
003060*        FRESH ON EVERY CALL SINCE THE TABLE IS NOT SAVED
003070*        BETWEEN RUNS - CHEAP ENOUGH FOR TEN ENTRIES.
003080*----------------------------------------------------------------*
003090*        OPENING-STYLE FLUFF - THE THROAT-CLEARING PHRASES A
003100*        WRITER REACHES FOR BEFORE GETTING TO THE POINT.
003110         MOVE "IN TODAY'S WORLD"         TO WRK-FLUFF-TEXT (1).
003120         MOVE 16                         TO WRK-FLUFF-LEN (1).
003130         MOVE "IT IS IMPORTANT TO NOTE"   TO WRK-FLUFF-TEXT (2).
003140         MOVE 23                         TO WRK-FLUFF-LEN (2).
003150         MOVE "NEEDLESS TO SAY"           TO WRK-FLUFF-TEXT (3).
003160         MOVE 15                         TO WRK-FLUFF-LEN (3).
003170*        THREE SLOTS USED SO FAR, SEVEN STILL TO LOAD BELOW.
003180*        CLOSING-STYLE FLUFF - THE WRAP-UP PHRASES THAT SIGNAL A
003190*        SUMMARY IS COMING WHETHER ONE IS NEEDED OR NOT.
003200         MOVE "AT THE END OF THE DAY"     TO WRK-FLUFF-TEXT (4).
003210         MOVE 21                         TO WRK-FLUFF-LEN (4).
003220         MOVE "ALL THINGS CONSIDERED"     TO WRK-FLUFF-TEXT (5).
003230         MOVE 21                         TO WRK-FLUFF-LEN (5).
003240         MOVE "LAST BUT NOT LEAST"        TO WRK-FLUFF-TEXT (6).
003250         MOVE 18                         TO WRK-FLUFF-LEN (6).
003260         MOVE "IN CONCLUSION"             TO WRK-FLUFF-TEXT (7).
003270         MOVE 13                         TO WRK-FLUFF-LEN (7).
003280*        TRANSITION AND HOOK PHRASES - THE REMAINING THREE SLOTS
003290*        COVER BLOG-SPECIFIC FILLER RATHER THAN FORMAL PROSE.
003300         MOVE "WITHOUT FURTHER ADO"       TO WRK-FLUFF-TEXT (8).
003310         MOVE 19                         TO WRK-FLUFF-LEN (8).
003320         MOVE "LET'S DIVE IN"             TO WRK-FLUFF-TEXT (9).
003330         MOVE 13                         TO WRK-FLUFF-LEN (9).
003340*        TENTH AND LAST SLOT - "GAME CHANGER" CLOSES THE TABLE.
003350         MOVE "GAME CHANGER"              TO WRK-FLUFF-TEXT (10).
003360         MOVE 12                         TO WRK-FLUFF-LEN (10).
003370
003380 0010-CARREGAR-FLUFF-FIM.                EXIT.
003390*----------------------------------------------------------------*
003400 0020-MEDIR-CONTEUDO                     SECTION.
003410*----------------------------------------------------------------*
003420*        BUILD THE UPPERCASED SCAN COPY AND TRIM TRAILING
003430*        BLANKS TO FIND THE REAL, USED LENGTH OF THE BODY.
003440*----------------------------------------------------------------*
003450*        2000-BYTE FIELD IS SCANNED BACKWARD FROM THE END SO
003460*        THE FIRST NON-BLANK CHARACTER FOUND IS THE TRUE LENGTH -
003470*        CHEAPER THAN A FORWARD SCAN WHEN THE FIELD IS MOSTLY
003480*        TRAILING PAD.
003490         MOVE ZERO                       TO WRK-CONTENT-LEN.
003500         MOVE LK-CONTENT                 TO WRK-CONTENT-UPPER.
003510         INSPECT WRK-CONTENT-UPPER CONVERTING
003520             "abcdefghijklmnopqrstuvwxyz" TO
003530             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003540         PERFORM 0021-ACHAR-FIM
003550             VARYING WRK-UP-IDX FROM 2000 BY -1
003560             UNTIL WRK-UP-IDX < 1
003570                OR WRK-UP-CHAR (WRK-UP-IDX) NOT EQUAL SPACE.
003580         IF WRK-UP-IDX > 0
003590             MOVE WRK-UP-IDX              TO WRK-CONTENT-LEN
003600         END-IF.
003610
003620 0020-MEDIR-CONTEUDO-FIM.                EXIT.
003630*----------------------------------------------------------------*
003640 0021-ACHAR-FIM                          SECTION.
003650*----------------------------------------------------------------*
003660*        EMPTY ON PURPOSE - THE VARYING CLAUSE THAT CALLS THIS
003670*        PARAGRAPH DOES ALL THE WORK BY WALKING WRK-UP-IDX
003680*        BACKWARD; THIS IS JUST THE BODY THE PERFORM NEEDS TO
003690*        HAVE SOMETHING TO EXECUTE EACH PASS.
003700*----------------------------------------------------------------*
003710         CONTINUE.
003720
003730 0021-ACHAR-FIM-FIM.                     EXIT.
003740*----------------------------------------------------------------*
003750 0100-VARRER-PALAVRAS                    SECTION.
003760*----------------------------------------------------------------*
003770*        ONE COMBINED PASS OVER THE BODY.  WORD BOUNDARIES FEED
003780*        THE DISTINCT-WORD TABLE; SENTENCE-END PUNCTUATION
003790*        CLOSES OUT THE RUNNING SENTENCE-LENGTH MIN/MAX.
003800*----------------------------------------------------------------*
003810*        RESET EVERYTHING THE SCAN ACCUMULATES BEFORE WALKING THE
003820*        BODY ONE CHARACTER AT A TIME - THIS SECTION IS ONLY EVER
003830*        CALLED ONCE PER RUN, BUT THE RESET IS KEPT HERE RATHER
003840*        THAN IN WORKING-STORAGE VALUE CLAUSES FOR CLARITY.
003850         MOVE ZERO                       TO RS-WORD-COUNT
003860                                             WRK-SENT-COUNT
003870                                             WRK-SENT-WORDS
003880                                             WRK-WORD-TABLE-COUNT.
003890         MOVE "N"                        TO WRK-IN-WORD-SW
003900                                             WRK-SAW-TEXT-SW.
003910         PERFORM 0101-PASSO-PALAVRA
003920             VARYING WRK-SCAN-IDX FROM 1 BY 1
003930             UNTIL WRK-SCAN-IDX > WRK-CONTENT-LEN.
003940*        A BODY THAT ENDS MID-WORD, WITH NO TRAILING PUNCTUATION
003950*        OR WHITESPACE, LEAVES THE LAST WORD STILL OPEN - CLOSE
003960*        IT OUT HERE SO IT IS NOT LOST FROM THE WORD COUNT.
003970         IF WRK-IN-WORD
003980             PERFORM 0104-FECHAR-PALAVRA
003990         END-IF.
004000*        GUARD AGAINST DIVIDE-BY-ZERO WHEN THE BODY HAS NO
004010*        SENTENCE-ENDING PUNCTUATION AT ALL.
004020         IF WRK-SENT-COUNT EQUAL ZERO
004030             MOVE ZERO                    TO WRK-AVG-SENT-LEN
004040         ELSE
004050             COMPUTE WRK-AVG-SENT-LEN ROUNDED =
004060                 RS-WORD-COUNT / WRK-SENT-COUNT
004070         END-IF.
004080
004090 0100-VARRER-PALAVRAS-FIM.               EXIT.
004100*----------------------------------------------------------------*
004110 0101-PASSO-PALAVRA                      SECTION.
004120*----------------------------------------------------------------*
004130*        ONE CHARACTER PER CALL.  SENTENCE-ENDING PUNCTUATION
004140*        CLOSES BOTH THE CURRENT WORD AND THE CURRENT SENTENCE;
004150*        WHITESPACE CLOSES JUST THE WORD; ANYTHING ELSE EXTENDS
004160*        THE WORD BEING BUILT IN WRK-CURRENT-WORD.
004170*----------------------------------------------------------------*
004180*        PERIOD, EXCLAMATION OR QUESTION MARK CLOSES OUT BOTH
004190*        ANY OPEN WORD AND THE SENTENCE ITSELF - BUT ONLY IF THE
004200*        SENTENCE ACTUALLY CONTAINED SOME TEXT, SO A RUN OF
004210*        PUNCTUATION ALONE DOES NOT COUNT AS A SENTENCE.
004220         IF WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL "."
004230                 OR WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL "!"
004240                 OR WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL "?"
004250             IF WRK-IN-WORD
004260                 PERFORM 0104-FECHAR-PALAVRA
004270             END-IF
004280             IF WRK-SAW-TEXT
004290                 ADD 1                    TO WRK-SENT-COUNT
004300                 PERFORM 0105-FECHAR-FRASE
004310             END-IF
004320             MOVE "N"                     TO WRK-SAW-TEXT-SW
004330         ELSE
004340*        SPACE, LINE-FEED OR TAB CLOSES THE CURRENT WORD IF ONE
004350*        IS OPEN, AND OTHERWISE DOES NOTHING.
004360             IF WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL SPACE
004370                     OR WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL X"0A"
004380                     OR WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL X"09"
004390                 IF WRK-IN-WORD
004400                     PERFORM 0104-FECHAR-PALAVRA
004410                 END-IF
004420             ELSE
004430*        ANY OTHER CHARACTER EXTENDS THE CURRENT WORD, OPENING
004440*        A NEW ONE FIRST IF NONE IS CURRENTLY OPEN.  CHARACTERS
004450*        PAST THE 20-BYTE CAP ARE SILENTLY DROPPED - ONLY THE
004460*        FIRST 20 BYTES EVER GO INTO THE DISTINCT-WORD TABLE.
004470                 MOVE "Y"                 TO WRK-SAW-TEXT-SW
004480                 IF NOT WRK-IN-WORD
004490                     MOVE "Y"             TO WRK-IN-WORD-SW
004500                     MOVE SPACES           TO WRK-CURRENT-WORD
004510                     MOVE ZERO             TO WRK-WORD-LEN
004520                 END-IF
004530                 IF WRK-WORD-LEN < 20
004540                     ADD 1                 TO WRK-WORD-LEN
004550                     MOVE WRK-UP-CHAR (WRK-SCAN-IDX)
004560                                            TO WRK-WORD-CHAR
004570                                               (WRK-WORD-LEN)
004580                 END-IF
004590             END-IF
004600         END-IF.
004610
004620 0101-PASSO-PALAVRA-FIM.                 EXIT.
004630*----------------------------------------------------------------*
004640 0104-FECHAR-PALAVRA                     SECTION.
004650*----------------------------------------------------------------*
004660*        BUMPS THE WORD COUNT, THEN CHECKS THE DISTINCT-WORD
004670*        TABLE TO SEE IF THIS EXACT WORD HAS ALREADY BEEN SEEN -
004680*        FEEDS THE VOCABULARY-DIVERSITY RATIO AT 0200.
004690*----------------------------------------------------------------*
004700*        RS-WORD-COUNT IS THE OVERALL TOTAL; WRK-SENT-WORDS IS
004710*        THE COUNT WITHIN THE CURRENT SENTENCE ONLY, RESET BY
004720*        0105 EACH TIME A SENTENCE CLOSES.
004730         ADD 1                            TO RS-WORD-COUNT.
004740         ADD 1                            TO WRK-SENT-WORDS.
004750         MOVE "N"                         TO WRK-WORD-SEEN-SW.
004760         PERFORM 0106-VERIFICAR-PALAVRA-REPETIDA
004770             VARYING WRK-WT-IDX FROM 1 BY 1
004780             UNTIL WRK-WT-IDX > WRK-WORD-TABLE-COUNT
004790                OR WRK-WORD-ALREADY-SEEN.
004800*        400-SLOT CEILING ON THE TABLE - A WORD SEEN FOR THE
004810*        FIRST TIME AFTER THE TABLE IS FULL SIMPLY ADDS NO NEW
004820*        ENTRY, WHICH ONLY SOFTENS THE DIVERSITY RATIO SLIGHTLY
004830*        FOR VERY LONG ARTICLES.
004840         IF NOT WRK-WORD-ALREADY-SEEN
004850                 AND WRK-WORD-TABLE-COUNT < 400
004860             ADD 1                         TO WRK-WORD-TABLE-COUNT
004870             MOVE WRK-CURRENT-WORD         TO
004880                 WRK-WORD-SLOT (WRK-WORD-TABLE-COUNT)
004890         END-IF.
004900*        WORD IS CLOSED OUT - THE NEXT NON-WHITESPACE CHARACTER
004910*        OPENS A FRESH ONE IN 0101.
004920         MOVE "N"                         TO WRK-IN-WORD-SW.
004930
004940 0104-FECHAR-PALAVRA-FIM.                EXIT.
004950*----------------------------------------------------------------*
004960 0105-FECHAR-FRASE                       SECTION.
004970*----------------------------------------------------------------*
004980*        FIRST SENTENCE SEEDS BOTH MIN AND MAX FROM ITS OWN
004990*        WORD COUNT; AFTER THAT EACH SENTENCE ONLY WIDENS THE
005000*        RANGE IF IT GOES BELOW THE FLOOR OR ABOVE THE CEILING.
005010*----------------------------------------------------------------*
005020         IF WRK-SENT-COUNT EQUAL 1
005030             MOVE WRK-SENT-WORDS           TO WRK-SENT-MIN
005040             MOVE WRK-SENT-WORDS           TO WRK-SENT-MAX
005050         ELSE
005060*        THE MIN AND MAX CHECKS ARE INDEPENDENT IFs, NOT AN
005070*        IF/ELSE - A SENTENCE CAN IN PRINCIPLE WIDEN NEITHER,
005080*        EITHER, OR (IF THE RANGE WAS A SINGLE VALUE) BOTH.
005090             IF WRK-SENT-WORDS < WRK-SENT-MIN
005100                 MOVE WRK-SENT-WORDS       TO WRK-SENT-MIN
005110             END-IF
005120             IF WRK-SENT-WORDS > WRK-SENT-MAX
005130                 MOVE WRK-SENT-WORDS       TO WRK-SENT-MAX
005140             END-IF
005150         END-IF.
005160*        SENTENCE WORD-COUNT RESET READY FOR THE NEXT SENTENCE.
005170         MOVE ZERO                        TO WRK-SENT-WORDS.
005180
005190 0105-FECHAR-FRASE-FIM.                  EXIT.
005200*----------------------------------------------------------------*
005210 0106-VERIFICAR-PALAVRA-REPETIDA         SECTION.
005220*----------------------------------------------------------------*
005230*        LINEAR SEARCH OF THE DISTINCT-WORD TABLE BUILT SO FAR -
005240*        THE VARYING PERFORM THAT CALLS THIS STOPS EARLY AS
005250*        SOON AS WRK-WORD-ALREADY-SEEN TURNS "Y".
005260*----------------------------------------------------------------*
005270*        ONE SLOT COMPARED PER CALL - A MATCH SETS THE SWITCH AND
005280*        THE CALLING PERFORM'S UNTIL CLAUSE STOPS THE SEARCH.
005290         IF WRK-WORD-SLOT (WRK-WT-IDX) EQUAL WRK-CURRENT-WORD
005300             MOVE "Y"                     TO WRK-WORD-SEEN-SW
005310         END-IF.
005320
005330 0106-VERIFICAR-PALAVRA-REPETIDA-FIM.    EXIT.
005340*----------------------------------------------------------------*
005350 0120-VARRER-LINHAS                      SECTION.
005360*----------------------------------------------------------------*
005370*        SPLIT THE BODY ON LINE-FEED (X'0A') AND TEST EACH
005380*        LOGICAL LINE FOR A HEADING MARKER, A DASH/STAR OR
005390*        NUMBERED LIST ITEM.  THE HIERARCHY FLAG BELOW FEEDS
005400*        0230-CALC-ESTRUTURA ONLY AFTER THE WHOLE BODY IS SEEN -
005410*        A LONE H1 WITH NO H2 OR H3 MUST NOT SET IT.
005420*----------------------------------------------------------------*
005430*        ALL THREE HEADING-LEVEL COUNTERS ARE RESET HERE, NOT
005440*        JUST THE SWITCH THIS PARAGRAPH USED TO CARRY - A RERUN
005450*        ON A SECOND ARTICLE BODY MUST NOT INHERIT COUNTS LEFT
005460*        OVER FROM THE FIRST ONE.
005470         MOVE ZERO                       TO WRK-H1-COUNT
005480                                             WRK-H2-COUNT
005490                                             WRK-H3-COUNT.
005500         MOVE ZERO                       TO WRK-LIST-ITEM-COUNT.
005510         MOVE 1                          TO WRK-LINE-START.
005520         PERFORM 0121-PASSO-LINHA
005530             VARYING WRK-SCAN-IDX FROM 1 BY 1
005540             UNTIL WRK-SCAN-IDX > WRK-CONTENT-LEN.
005550*        THE BODY RARELY ENDS IN A TRAILING LINE-FEED, SO THE
005560*        LAST LOGICAL LINE NEEDS THIS EXPLICIT CLOSE-OUT AFTER
005570*        THE SCAN - OTHERWISE ITS HEADING/LIST TEST WOULD NEVER
005580*        RUN.
005590         IF WRK-LINE-START <= WRK-CONTENT-LEN
005600             COMPUTE WRK-LINE-LEN =
005610                 WRK-CONTENT-LEN - WRK-LINE-START + 1
005620             PERFORM 0122-TESTAR-LINHA
005630         END-IF.
005640*        HIERARCHY MEANS A TOP-LEVEL HEADING PLUS AT LEAST ONE
005650*        SUBORDINATE HEADING BENEATH IT, THE SAME TEST AEOSIG
005660*        USES FOR SG-HIERARCHY-FLAG - ONE LONE H1 DOES NOT
005670*        QUALIFY.  THIS TEST CANNOT RUN UNTIL ALL THREE COUNTS
005680*        ARE FINAL, WHICH IS WHY IT WAITS UNTIL AFTER THE SCAN.
005690         IF WRK-H1-COUNT > 0
005700                 AND (WRK-H2-COUNT > 0 OR WRK-H3-COUNT > 0)
005710             MOVE "Y"                     TO WRK-HIERARCHY-SW
005720         ELSE
005730             MOVE "N"                     TO WRK-HIERARCHY-SW
005740         END-IF.
005750
005760 0120-VARRER-LINHAS-FIM.                 EXIT.
005770*----------------------------------------------------------------*
005780 0121-PASSO-LINHA                        SECTION.
005790*----------------------------------------------------------------*
005800*        ONE CHARACTER PER CALL, LOOKING ONLY FOR THE LINE-FEED
005810*        THAT CLOSES OUT THE CURRENT LOGICAL LINE AND STARTS
005820*        THE NEXT ONE.
005830*----------------------------------------------------------------*
005840         IF WRK-UP-CHAR (WRK-SCAN-IDX) EQUAL X"0A"
005850             COMPUTE WRK-LINE-LEN =
005860                 WRK-SCAN-IDX - WRK-LINE-START
005870             PERFORM 0122-TESTAR-LINHA
005880             COMPUTE WRK-LINE-START = WRK-SCAN-IDX + 1
005890         END-IF.
005900
005910 0121-PASSO-LINHA-FIM.                   EXIT.
005920*----------------------------------------------------------------*
005930 0122-TESTAR-LINHA                       SECTION.
005940*----------------------------------------------------------------*
005950*        A BLANK LINE HAS NOTHING WORTH TESTING - THE HEADING
005960*        AND LIST-ITEM TESTS ONLY RUN WHEN THE LINE HAS LENGTH.
005970*----------------------------------------------------------------*
005980         IF WRK-LINE-LEN > 0
005990             PERFORM 0123-TESTAR-TITULO
006000             PERFORM 0124-TESTAR-LISTA
006010         END-IF.
006020
006030 0122-TESTAR-LINHA-FIM.                  EXIT.
006040*----------------------------------------------------------------*
006050 0123-TESTAR-TITULO                      SECTION.
006060*----------------------------------------------------------------*
006070*        NO LEADING INDENT ALLOWED, ONE TO THREE '#' BYTES
006080*        FOLLOWED BY A SPACE MARKS A HEADING - SAME H1/H2/H3
006090*        BREAKDOWN AEOSIG KEEPS, SO THE HIERARCHY FLAG CAN USE
006100*        THE SAME H1-AND-(H2-OR-H3) TEST U1 DEFINES.
006110*----------------------------------------------------------------*
006120         MOVE ZERO                        TO WRK-HASH-RUN.
006130         IF WRK-UP-CHAR (WRK-LINE-START) EQUAL "#"
006140*        THE RUN MUST START IN THE LINE'S OWN FIRST BYTE - A
006150*        '#' AFTER LEADING SPACES IS NOT A MARKDOWN HEADING.
006160             MOVE 1                        TO WRK-HASH-RUN
006170             IF WRK-LINE-LEN > 1
006180                     AND WRK-UP-CHAR (WRK-LINE-START + 1)
006190                         EQUAL "#"
006200                 MOVE 2                    TO WRK-HASH-RUN
006210                 IF WRK-LINE-LEN > 2
006220                         AND WRK-UP-CHAR (WRK-LINE-START + 2)
006230                             EQUAL "#"
006240                     MOVE 3                TO WRK-HASH-RUN
006250                 END-IF
006260             END-IF
006270         END-IF.
006280*        THE HASH RUN MUST BE FOLLOWED BY A SPACE TO COUNT AS A
006290*        HEADING MARKER - A BARE "#" WITH NO SPACE AFTER IT IS
006300*        JUST A STRAY CHARACTER, NOT A HEADING.
006310         IF WRK-HASH-RUN > 0
006320                 AND WRK-LINE-LEN > WRK-HASH-RUN
006330                 AND WRK-UP-CHAR (WRK-LINE-START + WRK-HASH-RUN)
006340                     EQUAL SPACE
006350*            THREE COUNTERS, NOT ONE FLAG - 0120-VARRER-LINHAS
006360*            WAITS FOR THE WHOLE BODY TO BE SEEN BEFORE IT
006370*            DECIDES WHETHER THE HIERARCHY TEST IS SATISFIED.
006380             IF WRK-HASH-RUN EQUAL 1
006390                 ADD 1                     TO WRK-H1-COUNT
006400             ELSE
006410                 IF WRK-HASH-RUN EQUAL 2
006420                     ADD 1                 TO WRK-H2-COUNT
006430                 ELSE
006440                     ADD 1                 TO WRK-H3-COUNT
006450                 END-IF
006460             END-IF
006470         END-IF.
006480
006490 0123-TESTAR-TITULO-FIM.                 EXIT.
006500*----------------------------------------------------------------*
006510 0124-TESTAR-LISTA                       SECTION.
006520*----------------------------------------------------------------*
006530*        SKIP LEADING BLANKS, THEN LOOK FOR A DASH OR STAR
006540*        FOLLOWED BY A SPACE, OR ONE-OR-MORE DIGITS, '.', SPACE -
006550*        THE SAME THREE BULLET SHAPES U1's LIST-ITEM DEFINITION
006560*        COVERS, SO U5 AND AEOSIG AGREE ON WHAT COUNTS.
006570*----------------------------------------------------------------*
006580         MOVE ZERO                        TO WRK-INDENT-RUN.
006590         PERFORM 0126-PULAR-INDENT
006600             VARYING WRK-INDENT-RUN FROM 0 BY 1
006610             UNTIL WRK-INDENT-RUN >= WRK-LINE-LEN
006620                OR WRK-UP-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
006630                   NOT EQUAL SPACE.
006640*        A LINE THAT IS BLANK ALL THE WAY TO THE END NEVER GETS
006650*        HERE - WRK-INDENT-RUN WOULD EQUAL WRK-LINE-LEN.
006660         IF WRK-INDENT-RUN < WRK-LINE-LEN
006670             IF (WRK-UP-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
006680                     EQUAL "-"
006690                     OR WRK-UP-CHAR
006700                        (WRK-LINE-START + WRK-INDENT-RUN)
006710                        EQUAL "*")
006720                     AND WRK-LINE-LEN > WRK-INDENT-RUN + 1
006730                     AND WRK-UP-CHAR
006740                         (WRK-LINE-START + WRK-INDENT-RUN + 1)
006750                         EQUAL SPACE
006760*                BULLET MARKER FOUND AND FOLLOWED BY A SPACE -
006770*                COUNT THIS LINE AS ONE LIST ITEM.
006780                 ADD 1                     TO WRK-LIST-ITEM-COUNT
006790             ELSE
006800*                A BARE '-' OR '*' NOT FOLLOWED BY A SPACE IS
006810*                PUNCTUATION IN RUNNING TEXT, NOT A BULLET - BUT
006820*                A LEADING DIGIT MAY STILL START A NUMBERED ITEM.
006830                 IF WRK-UP-CHAR
006840                         (WRK-LINE-START + WRK-INDENT-RUN) >= "0"
006850                     AND WRK-UP-CHAR
006860                         (WRK-LINE-START + WRK-INDENT-RUN) <= "9"
006870                     PERFORM 0127-TESTAR-LISTA-NUMERADA
006880                 END-IF
006890             END-IF
006900         END-IF.
006910
006920 0124-TESTAR-LISTA-FIM.                  EXIT.
006930*----------------------------------------------------------------*
006940 0126-PULAR-INDENT                       SECTION.
006950*----------------------------------------------------------------*
006960*        EMPTY BODY - AS WITH 0021-ACHAR-FIM, THE VARYING CLAUSE
006970*        ON THE CALLING PERFORM DOES ALL THE REAL WORK OF
006980*        STEPPING WRK-INDENT-RUN FORWARD OVER BLANK CHARACTERS.
006990*----------------------------------------------------------------*
007000         CONTINUE.
007010
007020 0126-PULAR-INDENT-FIM.                  EXIT.
007030*----------------------------------------------------------------*
007040 0127-TESTAR-LISTA-NUMERADA               SECTION.
007050*----------------------------------------------------------------*
007060*        A NUMBERED LIST ITEM IS ONE OR MORE DIGITS FOLLOWED BY
007070*        '.' AND A SPACE - "10. LIKE THIS" QUALIFIES, "10.5"
007080*        DOES NOT SINCE THE SPACE TEST BELOW FAILS.  SAME RULE,
007090*        SAME PARAGRAPH NAME, AS AEOSIG'S 0127.
007100*----------------------------------------------------------------*
007110         MOVE WRK-INDENT-RUN               TO WRK-DIGIT-END.
007120         PERFORM 0128-PULAR-DIGITOS
007130             VARYING WRK-DIGIT-END FROM WRK-INDENT-RUN BY 1
007140             UNTIL WRK-DIGIT-END >= WRK-LINE-LEN
007150                OR WRK-UP-CHAR (WRK-LINE-START + WRK-DIGIT-END)
007160                   < "0"
007170                OR WRK-UP-CHAR (WRK-LINE-START + WRK-DIGIT-END)
007180                   > "9".
007190         IF WRK-DIGIT-END > WRK-INDENT-RUN
007200                 AND WRK-DIGIT-END + 1 < WRK-LINE-LEN
007210                 AND WRK-UP-CHAR (WRK-LINE-START + WRK-DIGIT-END)
007220                     EQUAL "."
007230                 AND WRK-UP-CHAR
007240                     (WRK-LINE-START + WRK-DIGIT-END + 1)
007250                     EQUAL SPACE
007260             ADD 1                          TO WRK-LIST-ITEM-COUNT
007270         END-IF.
007280*        WRK-DIGIT-END > WRK-INDENT-RUN CONFIRMS AT LEAST ONE
007290*        DIGIT BYTE WAS ACTUALLY CONSUMED BEFORE THE '.' TEST.
007300
007310 0127-TESTAR-LISTA-NUMERADA-FIM.          EXIT.
007320*----------------------------------------------------------------*
007330 0128-PULAR-DIGITOS                      SECTION.
007340*----------------------------------------------------------------*
007350*        EMPTY BODY - THE VARYING CLAUSE IN 0127 STOPS THE SCAN
007360*        AS SOON AS A NON-DIGIT BYTE IS SEEN.
007370*----------------------------------------------------------------*
007380         CONTINUE.
007390
007400 0128-PULAR-DIGITOS-FIM.                 EXIT.
007410*----------------------------------------------------------------*
007420 0160-CONTAR-ENCHIMENTO                  SECTION.
007430*----------------------------------------------------------------*
007440*        THE SAME TEN FLUFF PHRASES AEOSIG WATCHES FOR, COUNTED
007450*        HERE BY REFERENCE MODIFICATION AGAINST THIS PROGRAM'S
007460*        OWN UPPERCASED SCAN COPY.
007470*----------------------------------------------------------------*
007480*        TEN TABLE ENTRIES, ONE INSPECT TALLYING CALL EACH -
007490*        CHEAPER THAN ONE GIANT INSPECT WITH TEN "FOR ALL"
007500*        CLAUSES SINCE THE TABLE LENGTHS VARY PER ENTRY.
007510         MOVE ZERO                       TO WRK-FLUFF-HITS.
007520         PERFORM 0161-PASSO-FRASE-FEITA
007530             VARYING WRK-FL-IDX FROM 1 BY 1
007540             UNTIL WRK-FL-IDX > 10.
007550
007560 0160-CONTAR-ENCHIMENTO-FIM.             EXIT.
007570*----------------------------------------------------------------*
007580 0161-PASSO-FRASE-FEITA                  SECTION.
007590*----------------------------------------------------------------*
007600*        GUARD AGAINST A REFERENCE MODIFICATION LONGER THAN THE
007610*        BODY ITSELF - SHORT ARTICLES CANNOT CONTAIN A PHRASE
007620*        LONGER THAN THEIR OWN LENGTH.
007630         IF WRK-CONTENT-LEN NOT LESS THAN
007640                 WRK-FLUFF-LEN (WRK-FL-IDX)
007650             INSPECT WRK-CONTENT-UPPER
007660                 (1:WRK-CONTENT-LEN) TALLYING
007670                 WRK-FLUFF-HITS FOR ALL
007680                 WRK-FLUFF-TEXT (WRK-FL-IDX)
007690                     (1:WRK-FLUFF-LEN (WRK-FL-IDX))
007700         END-IF.
007710
007720 0161-PASSO-FRASE-FEITA-FIM.             EXIT.
007730*----------------------------------------------------------------*
007740 0170-TESTAR-CONTRACOES                  SECTION.
007750*----------------------------------------------------------------*
007760*        LACK-OF-FRICTION CATEGORY.  A SINGLE HIT OF ANY OF THE
007770*        FIVE COMMON CONTRACTION ENDINGS IS ENOUGH.
007780*----------------------------------------------------------------*
007790*        FIVE ENDINGS COVER THE BULK OF ENGLISH CONTRACTIONS -
007800*        NOT AN EXHAUSTIVE LIST, JUST ENOUGH TO CATCH WHETHER
007810*        THE WRITER USED ANY CONTRACTIONS AT ALL.
007820         MOVE ZERO                       TO WRK-CONTRACTION-HITS.
007830         INSPECT WRK-CONTENT-UPPER TALLYING
007840             WRK-CONTRACTION-HITS FOR ALL "N'T"
007850                                       ALL "'RE"
007860                                       ALL "'VE"
007870                                       ALL "'LL"
007880                                       ALL "'M".
007890
007900 0170-TESTAR-CONTRACOES-FIM.             EXIT.
007910*----------------------------------------------------------------*
007920*----------------------------------------------------------------*
007930*        THE SIX SCORING SECTIONS BELOW (0200 THROUGH 0250) ARE
007940*        THE HEART OF THE RUBRIC - EACH OWNS ONE RS-CATEGORY-n
007950*        FIELD AND ONE FIXED POINT CAP, AND THE SIX CAPS ADD UP
007960*        TO EXACTLY 100.  0290-TOTALIZAR BELOW JUST SUMS THEM.
007970*----------------------------------------------------------------*
007980 0200-CALC-PREVISIBILIDADE               SECTION.
007990*----------------------------------------------------------------*
008000*        PREDICTABILITY/ENTROPY (CAP 25).  VOCABULARY DIVERSITY
008010*        = DISTINCT WORDS / TOTAL WORDS.  A NARROWER VOCABULARY
008020*        SCORES HIGHER (MORE AI-LIKE).
008030*----------------------------------------------------------------*
008040         COMPUTE WRK-DIVERSITY-RATIO ROUNDED =
008050             WRK-WORD-TABLE-COUNT / RS-WORD-COUNT.
008060*        60% OR BETTER DISTINCT WORDS IS A HUMAN-SIZED
008070*        VOCABULARY - NO POINTS.  BELOW 30% IS THE FULL CAP.
008080         IF WRK-DIVERSITY-RATIO NOT LESS THAN 0.600
008090             MOVE ZERO                    TO RS-CATEGORY-1
008100         ELSE
008110*        45-59% DIVERSITY IS STILL A REASONABLY WIDE VOCABULARY.
008120             IF WRK-DIVERSITY-RATIO NOT LESS THAN 0.450
008130                 MOVE 10                  TO RS-CATEGORY-1
008140             ELSE
008150*        30-44% STARTS TO LOOK REPETITIVE.
008160                 IF WRK-DIVERSITY-RATIO NOT LESS THAN 0.300
008170                     MOVE 18              TO RS-CATEGORY-1
008180                 ELSE
008190*                    UNDER 30% DIVERSITY - FULL CAP.
008200                     MOVE 25              TO RS-CATEGORY-1
008210                 END-IF
008220             END-IF
008230         END-IF.
008240
008250 0200-CALC-PREVISIBILIDADE-FIM.          EXIT.
008260*----------------------------------------------------------------*
008270 0210-CALC-UNIFORMIDADE                  SECTION.
008280*----------------------------------------------------------------*
008290*        SENTENCE UNIFORMITY (CAP 20).  A NARROW SPREAD BETWEEN
008300*        THE LONGEST AND SHORTEST SENTENCE SCORES HIGHER.
008310*----------------------------------------------------------------*
008320*        SPREAD IS RECOMPUTED FRESH HERE, NOT CARRIED RUNNING.
008330         COMPUTE WRK-SENT-SPREAD =
008340             WRK-SENT-MAX - WRK-SENT-MIN.
008350*        A SPREAD OF 15 WORDS OR MORE READS AS HUMAN VARIATION -
008360*        NO POINTS; A SPREAD UNDER 4 IS THE FULL CAP.
008370         IF WRK-SENT-SPREAD NOT LESS THAN 15
008380             MOVE ZERO                    TO RS-CATEGORY-2
008390         ELSE
008400*        8-14 WORD SPREAD IS STILL FAIRLY EVEN - PARTIAL CREDIT.
008410             IF WRK-SENT-SPREAD NOT LESS THAN 8
008420                 MOVE 08                  TO RS-CATEGORY-2
008430             ELSE
008440*        4-7 WORD SPREAD IS NARROWER STILL - MORE CREDIT.
008450                 IF WRK-SENT-SPREAD NOT LESS THAN 4
008460                     MOVE 14              TO RS-CATEGORY-2
008470                 ELSE
008480*                    UNDER 4 WORDS OF SPREAD - FULL CAP.
008490                     MOVE 20              TO RS-CATEGORY-2
008500                 END-IF
008510             END-IF
008520         END-IF.
008530
008540 0210-CALC-UNIFORMIDADE-FIM.             EXIT.
008550*----------------------------------------------------------------*
008560 0220-CALC-GENERICO                      SECTION.
008570*----------------------------------------------------------------*
008580*        GENERIC LANGUAGE (CAP 20).  FLUFF-PHRASE HIT BANDS.
008590*        NO HITS AT ALL SCORES NOTHING; FIVE OR MORE HITS IS
008600*        THE FULL CAP.
008610*----------------------------------------------------------------*
008620         IF WRK-FLUFF-HITS EQUAL ZERO
008630             MOVE ZERO                    TO RS-CATEGORY-3
008640         ELSE
008650*        ONE OR TWO HITS IS A LIGHT TOUCH OF FILLER LANGUAGE.
008660             IF WRK-FLUFF-HITS NOT GREATER THAN 2
008670                 MOVE 08                  TO RS-CATEGORY-3
008680             ELSE
008690*        THREE OR FOUR HITS IS A HEAVIER PATTERN.
008700                 IF WRK-FLUFF-HITS NOT GREATER THAN 4
008710                     MOVE 14              TO RS-CATEGORY-3
008720                 ELSE
008730*                    FIVE OR MORE HITS - HEAVILY FORMULAIC.
008740                     MOVE 20              TO RS-CATEGORY-3
008750                 END-IF
008760             END-IF
008770         END-IF.
008780
008790 0220-CALC-GENERICO-FIM.                 EXIT.
008800*----------------------------------------------------------------*
008810 0230-CALC-ESTRUTURA                     SECTION.
008820*----------------------------------------------------------------*
008830*        STRUCTURAL TEMPLATES (CAP 15).  MORE THAN FIVE LIST
008840*        ITEMS PLUS A HEADING HIERARCHY IS THE STRONGEST
008850*        TEMPLATE SIGNAL; THE HIERARCHY ALONE IS STILL WORTH
008860*        SOMETHING; NEITHER IS WORTH NOTHING.
008870*----------------------------------------------------------------*
008880         IF WRK-LIST-ITEM-COUNT > 5 AND WRK-HAS-HIERARCHY
008890             MOVE 15                      TO RS-CATEGORY-4
008900         ELSE
008910*        HIERARCHY ALONE, WITHOUT THE LIST-COUNT THRESHOLD, IS
008920*        STILL WORTH HALF CREDIT.
008930             IF WRK-HAS-HIERARCHY
008940                 MOVE 08                  TO RS-CATEGORY-4
008950             ELSE
008960*                NO HEADINGS AND NO QUALIFYING LIST - NOTHING
008970*                TEMPLATE-LIKE ABOUT THIS ARTICLE'S LAYOUT.
008980                 MOVE ZERO                TO RS-CATEGORY-4
008990             END-IF
009000         END-IF.
009010
009020 0230-CALC-ESTRUTURA-FIM.                EXIT.
009030*----------------------------------------------------------------*
009040 0240-CALC-FRICCAO                       SECTION.
009050*----------------------------------------------------------------*
009060*        LACK OF FRICTION (CAP 10).  NO CONTRACTIONS AT ALL IS
009070*        THE AI-LIKE TELL.
009080*----------------------------------------------------------------*
009090*        THIS IS THE ONLY ALL-OR-NOTHING CATEGORY IN THE
009100*        RUBRIC - ONE CONTRACTION ANYWHERE IN THE BODY ZEROES
009110*        THE WHOLE CATEGORY OUT.
009120         IF WRK-CONTRACTION-HITS > ZERO
009130             MOVE ZERO                    TO RS-CATEGORY-5
009140         ELSE
009150*            ZERO CONTRACTIONS ACROSS THE WHOLE BODY - FULL CAP.
009160             MOVE 10                      TO RS-CATEGORY-5
009170         END-IF.
009180
009190 0240-CALC-FRICCAO-FIM.                  EXIT.
009200*----------------------------------------------------------------*
009210 0250-CALC-POLIMENTO                     SECTION.
009220*----------------------------------------------------------------*
009230*        OVER-POLISH (CAP 10).  AVERAGE SENTENCE LENGTH SITTING
009240*        IN THE WELL-EDITED 15-25 WORD BAND WITH NO FLUFF AT
009250*        ALL IS THE STRONGEST SIGNAL; A WIDER 10-30 BAND IS
009260*        WORTH HALF CREDIT; ANYTHING ELSE SCORES ZERO.
009270*----------------------------------------------------------------*
009280         IF WRK-AVG-SENT-LEN NOT LESS THAN 15
009290                 AND WRK-AVG-SENT-LEN NOT GREATER THAN 25
009300                 AND WRK-FLUFF-HITS EQUAL ZERO
009310             MOVE 10                      TO RS-CATEGORY-6
009320         ELSE
009330*        WIDER 10-30 WORD BAND, NO FLUFF REQUIREMENT - HALF
009340*        CREDIT FOR A LOOSER MATCH TO THE OVER-POLISHED RANGE.
009350             IF WRK-AVG-SENT-LEN NOT LESS THAN 10
009360                     AND WRK-AVG-SENT-LEN NOT GREATER THAN 30
009370                 MOVE 05                  TO RS-CATEGORY-6
009380             ELSE
009390*                OUTSIDE EVEN THE WIDER BAND - NOT OVER-POLISHED.
009400                 MOVE ZERO                TO RS-CATEGORY-6
009410             END-IF
009420         END-IF.
009430
009440 0250-CALC-POLIMENTO-FIM.                EXIT.
009450*----------------------------------------------------------------*
009460 0290-TOTALIZAR                          SECTION.
009470*----------------------------------------------------------------*
009480*        TOTAL IS THE SUM OF THE SIX CAPPED CATEGORIES, WALKED
009490*        THROUGH THE RS-CATEGORY-TABLE REDEFINES FROM #BOOKRUB.
009500*----------------------------------------------------------------*
009510*        OVER 100 MEANS ONE OF THE SIX CAPS WAS SET HIGHER THAN
009520*        ITS RUBRIC CEILING BY A LATER CHANGE - THAT IS A
009530*        PROGRAM BUG, NOT A DATA PROBLEM, SO IT STOPS THE RUN.
009540*        ZEROED BEFORE THE SIX-PASS ADD LOOP BELOW.
009550         MOVE ZERO                       TO RS-TAB-TOTAL.
009560         PERFORM 0291-SOMAR-UMA-CATEGORIA
009570             VARYING RS-TAB-IDX FROM 1 BY 1
009580             UNTIL RS-TAB-IDX > 6.
009590*        WK-ERR-OVERFLOW IS THE STANDARD MESSAGE TEXT FROM
009600*        #BOOKMSG - SHARED WITH EVALDRV AND AEOWKFL SO ALL THREE
009610*        PROGRAMS REPORT AN OVER-CAP TOTAL THE SAME WAY.
009620         IF RS-TAB-TOTAL > 100
009630             MOVE WK-ERR-OVERFLOW         TO WK-ERR-DESCRIPTION
009640             MOVE "00"                    TO WK-ERR-FILE-STATUS
009650             MOVE "0290-TOTALIZAR"        TO WK-ERR-PARAGRAPH
009660*            9999 DISPLAYS THE MESSAGE AND STOPS THE RUN COLD.
009670             PERFORM 9999-TRATA-ERRO
009680         END-IF.
009690
009700 0290-TOTALIZAR-FIM.                     EXIT.
009710*----------------------------------------------------------------*
009720 0291-SOMAR-UMA-CATEGORIA                SECTION.
009730*----------------------------------------------------------------*
009740*        ONE CATEGORY PER CALL - KEPT SEPARATE FROM 0290 SO THE
009750*        VARYING PERFORM HAS A PARAGRAPH OF ITS OWN TO CALL,
009760*        THE SAME SHAPE USED THROUGHOUT THIS PROGRAM.
009770*----------------------------------------------------------------*
009780*        RS-TAB-IDX IS SUPPLIED BY THE CALLING VARYING CLAUSE.
009790         ADD RS-TAB-CATEGORY (RS-TAB-IDX) TO RS-TAB-TOTAL.
009800
009810 0291-SOMAR-UMA-CATEGORIA-FIM.           EXIT.
009820*----------------------------------------------------------------*
009830 9999-TRATA-ERRO                         SECTION.
009840*----------------------------------------------------------------*
009850*        ONLY EVER REACHED FROM 0290 WHEN THE SIX CATEGORY CAPS
009860*        HAVE BEEN MIS-SET SO THE TOTAL EXCEEDS 100 - SHOULD
009870*        NEVER FIRE IN PRODUCTION, KEPT AS A BELT-AND-SUSPENDERS
009880*        CHECK THE WAY THIS SHOP GUARDS EVERY ACCUMULATOR.
009890*----------------------------------------------------------------*
009900*        FILE STATUS IS ALWAYS "00" COMING OUT OF 0290 SINCE THIS
009910*        PROGRAM HAS NO FILE I/O OF ITS OWN - THE FIELD IS FILLED
009920*        IN ONLY TO MATCH THE SHOP'S COMMON ERROR-DISPLAY FORMAT.
009930*        FOUR-LINE BANNER, THEN A HARD STOP - NO RECOVERY PATH
009940*        ONCE THIS PARAGRAPH IS ENTERED.
009950         DISPLAY "===== ERROR IN PROGRAM AIDETWF =====".
009960         DISPLAY "MESSAGE......:" WK-ERR-DESCRIPTION.
009970         DISPLAY "FILE STATUS..:" WK-ERR-FILE-STATUS.
009980         DISPLAY "AREA/SECTION.:" WK-ERR-PARAGRAPH.
009990         STOP RUN.
010000
010010 9999-TRATA-ERRO-FIM.                    EXIT.
010020*----------------------------------------------------------------*
010030*================================================================*
010040*    END OF SOURCE - AIDETWF.
010050*================================================================*
