000010 IDENTIFICATION                          DIVISION.
000020*================================================================*
000030 PROGRAM-ID.                             AEOSIG.
000040*        SIGNAL EXTRACTOR NAME FOLLOWS SHOP CONVENTION - SIX
000050*        BYTES OR FEWER, NO HYPHENS, THE WAY EVERY PROGRAM-ID
000060*        IN THE CONTENT-QUALITY-SYS SUITE IS NAMED.
000070 AUTHOR.                                  J T OKONKWO.
000080 INSTALLATION.                            CONTENT-QUALITY-SYS.
000090*        INSTALLATION NAMES THE SUITE, NOT A PHYSICAL SITE -
000100*        CONTENT-QUALITY-SYS RUNS ON WHICHEVER BOX IS SCHEDULED.
000110 DATE-WRITTEN.                            03/05/1988.
000120 DATE-COMPILED.
000130 SECURITY.                                UNCLASSIFIED.
000140*        DATE-COMPILED IS LEFT BLANK BY HOUSE HABIT - THE
000150*        COMPILER STAMPS IT AT EACH BUILD, SO A LITERAL DATE
000160*        IN SOURCE WOULD ONLY GO STALE.
000170*================================================================*
000180* PROGRAM    : AEOSIG
000190* PROGRAMMER : J T OKONKWO
000200* ANALYST    : R L HASTINGS
000210* CONSULTING : CQS BATCH SYSTEMS GROUP
000220* DATE.......: 03 / 05 / 1988
000230*----------------------------------------------------------------*
000240* OBJECTIVE..: EXTRACT THE RAW TEXT SIGNALS (WORD, SENTENCE AND
000250*              HEADING COUNTS, LINK AND NUMERIC-FACT COUNTS,
000260*              FLUFF-PHRASE HITS) ONE ARTICLE BODY FEEDS TO THE
000270*              AEO SCORING WORKFLOW.
000280*----------------------------------------------------------------*
000290*    FILES                   I/O                  INCLUDE/BOOK
000300*    N/A - NO FILES OF ITS OWN, A PURE TEXT ANALYSIS SUBROUTINE
000310*----------------------------------------------------------------*
000320*        CALLED BY AEOWKFL.  GIVEN ONE ARTICLE BODY (LK-CONTENT)
000330*        IT RETURNS THE SIGNALS BLOCK DEFINED IN #BOOKSIG, WHICH
000340*        AEOWKFL THEN TURNS INTO PILLAR SCORES.
000350*----------------------------------------------------------------*
000360*    CALLING SEQUENCE...: CALL "AEOSIG" USING
000370*                           BY REFERENCE LK-CONTENT
000380*                           BY REFERENCE SG-SIGNALS-RECORD.
000390*----------------------------------------------------------------*
000400* MODULES....: CALLED BY AEOWKFL ONLY.  CALLS NO OTHER SUBPROGRAM.
000410*----------------------------------------------------------------*
000420*                           REVISIONS                            *
000430*----------------------------------------------------------------*
000440*    PROGRAMMER : J T OKONKWO                                     ALT1
000450*    DATE.......: 03 / 05 / 1988                                  .
000460*    OBJECTIVE..: ORIGINAL WORD/SENTENCE/HEADING COUNTER          ALT1
000470*----------------------------------------------------------------*
000480*    PROGRAMMER : R L HASTINGS                                    ALT2
000490*    DATE.......: 19 / 11 / 1991                                  .
000500*    OBJECTIVE..: ADD LINK AND NUMERIC-FACT COUNTING              ALT2
000510*----------------------------------------------------------------*
000520*    PROGRAMMER : C N FARUQI                                      ALT3
000530*    DATE.......: 02 / 06 / 1995                                  .
000540*    OBJECTIVE..: ADD FLUFF-PHRASE AND YEAR-CITED COUNTS          ALT3
000550*----------------------------------------------------------------*
000560*    PROGRAMMER : C N FARUQI                                      ALT4
000570*    DATE.......: 14 / 01 / 1999                                  .
000580*    OBJECTIVE..: Y2K - YEAR WINDOW NOW TESTED NUMERICALLY,       .
000590*    OBJECTIVE..: NO RELIANCE ON 2-DIGIT CENTURY ASSUMPTIONS.     ALT4
000600*----------------------------------------------------------------*
000610*    PROGRAMMER : D A OKAFOR                                      ALT5
000620*    DATE.......: 08 / 09 / 2002                                  .
000630*    OBJECTIVE..: FIRST-120-WORD WINDOW FOR ANSWERABILITY         .
000640*    OBJECTIVE..: PILLAR (TICKET CQS-0118)                        ALT5
000650*----------------------------------------------------------------*
000660*    PROGRAMMER : P M VASQUEZ                                     ALT6
000670*    DATE.......: 11 / 04 / 2006                                  .
000680*    OBJECTIVE..: RESTRUCTURE THE FLUFF/LENGTH LOAD AS A          .
000690*    OBJECTIVE..: PERFORM...THRU RANGE AND TIGHTEN THE EMPTY-     .
000700*    OBJECTIVE..: BODY GUARD TO A GO-TO EXIT (TICKET CQS-0241)    ALT6
000710*----------------------------------------------------------------*
000720*    PROGRAMMER : R L HASTINGS                                    ALT7
000730*    DATE.......: 22 / 08 / 2011                                  .
000740*    OBJECTIVE..: WIDEN WRK-CURRENT-WORD FROM 40 TO 60 BYTES      .
000750*    OBJECTIVE..: AFTER CQS-0266 FOUND PRODUCT-NAME WORDS BEING   .
000760*    OBJECTIVE..: TRUNCATED IN THE FIRST-120-WORD WINDOW.         ALT7
000770*----------------------------------------------------------------*
000780*    PROGRAMMER : D A OKAFOR                                      ALT8
000790*    DATE.......: 30 / 01 / 2015                                  .
000800*    OBJECTIVE..: ADD HEADING-HIERARCHY FLAG (SG-HIERARCHY-FLAG)  .
000810*    OBJECTIVE..: FOR THE STRUCTURE PILLAR (TICKET CQS-0302).     ALT8
000820*================================================================*
000830 ENVIRONMENT                             DIVISION.
000840*================================================================*
000850 CONFIGURATION                           SECTION.
000860*        NO INPUT-OUTPUT SECTION - THIS PROGRAM OPENS NO FILES
000870*        OF ITS OWN, SO FILE-CONTROL HAS NOTHING TO NAME.
000880 SPECIAL-NAMES.
000890     C01                                 IS TOP-OF-FORM.
000900*        TOP-OF-FORM IS DECLARED BY HOUSE HABIT EVEN THOUGH
000910*        THIS PROGRAM WRITES NO REPORT OF ITS OWN - EVERY
000920*        PROGRAM IN THE SUITE CARRIES THE SAME SPECIAL-NAMES
000930*        PARAGRAPH SO A COPY/PASTE BETWEEN THEM NEVER BREAKS.
000940*        NO UPSI SWITCHES ARE DECLARED HERE - THIS SUBROUTINE
000950*        TAKES ITS ONLY CONTROL INPUT THROUGH LK-CONTENT AND
000960*        HAS NO RUN-TIME OPTION WORTH A JCL UPSI BYTE.
000970*================================================================*
000980 DATA                                    DIVISION.
000990*================================================================*
001000 WORKING-STORAGE                         SECTION.
001010*        EVERY SCALAR COUNTER AND SUBSCRIPT BELOW IS DECLARED
001020*        COMP - THIS PROGRAM RUNS ONCE PER ARTICLE INSIDE A
001030*        LOOP DRIVEN BY AEOWKFL, SO BINARY ARITHMETIC ON THE
001040*        SCAN SUBSCRIPTS MATTERS TO THE JOB'S OVERALL RUNTIME.
001050*----------------------------------------------------------------*
001060 01  FILLER                      PIC X(040)          VALUE
001070         "===== AEOSIG WORKING STORAGE =====".
001080*----------------------------------------------------------------*
001090*        THE BANNER FILLER IS HOUSE HABIT - A DUMP OF STORAGE
001100*        STARTING AT THIS BYTE OFFSET IS IMMEDIATELY SELF-
001110*        IDENTIFYING TO WHOEVER IS READING THE PRINTOUT.
001120*----------------------------------------------------------------*
001130 77  WRK-CONTENT-LEN             PIC 9(004) COMP      VALUE ZERO.
001140*        TRUE USED LENGTH OF LK-CONTENT AFTER TRAILING BLANKS
001150*        ARE TRIMMED - EVERY OTHER COUNTER BELOW SCANS ONLY UP
001160*        TO THIS LENGTH, NEVER THE FULL 2000-BYTE FIELD WIDTH.
001170 77  WRK-SCAN-IDX                PIC 9(004) COMP      VALUE ZERO.
001180*        PRINCIPAL SUBSCRIPT FOR THE BODY-WIDE WORD, SENTENCE
001190*        AND LINE SCANS - SHARED ACROSS THOSE THREE PASSES
001200*        SINCE THEY NEVER RUN AT THE SAME TIME.
001210 77  WRK-LINE-START              PIC 9(004) COMP      VALUE ZERO.
001220*        BYTE OFFSET WHERE THE CURRENT LOGICAL LINE BEGAN.
001230 77  WRK-LINE-LEN                PIC 9(004) COMP      VALUE ZERO.
001240*        LENGTH IN BYTES OF THE CURRENT LOGICAL LINE, SET BY
001250*        0121 OR 0120 JUST BEFORE 0122-TESTAR-LINHA RUNS.
001260 77  WRK-WORD-LEN                PIC 9(002) COMP      VALUE ZERO.
001270*        LENGTH OF THE WORD CURRENTLY BEING ACCUMULATED IN
001280*        WRK-CURRENT-WORD, CAPPED AT THE 60-BYTE FIELD WIDTH.
001290 77  WRK-HASH-RUN                PIC 9(002) COMP      VALUE ZERO.
001300*        COUNT OF LEADING '#' BYTES ON THE CURRENT LINE, 0-3.
001310 77  WRK-INDENT-RUN              PIC 9(003) COMP      VALUE ZERO.
001320*        COUNT OF LEADING BLANK BYTES SKIPPED BEFORE TESTING A
001330*        LINE FOR A LIST-ITEM MARKER.
001340 77  WRK-LINE-WORDS              PIC 9(003) COMP      VALUE ZERO.
001350*        WORD COUNT FOR ONE LINE ONLY, USED TO FLAG LONG
001360*        PARAGRAPHS AT THE 60-WORD THRESHOLD.
001370 77  WRK-LW-IDX                  PIC 9(004) COMP      VALUE ZERO.
001380*        SUBSCRIPT FOR THE PER-LINE WORD COUNT, SEPARATE FROM
001390*        WRK-SCAN-IDX SINCE THE OUTER LINE SCAN MAY STILL BE IN
001400*        PROGRESS WHEN THIS INNER COUNT RUNS.
001410 77  WRK-DIGIT-END               PIC 9(003) COMP      VALUE ZERO.
001420*        OFFSET OF THE FIRST NON-DIGIT BYTE AFTER A RUN OF
001430*        DIGITS AT THE HEAD OF A POSSIBLE NUMBERED LIST ITEM.
001440 77  WRK-DISTINCT-YEARS          PIC 9(003) COMP      VALUE ZERO.
001450*        NUMBER OF SLOTS IN USE IN WRK-YEAR-TABLE BELOW.
001460 77  WRK-THIS-YEAR               PIC 9(004) COMP      VALUE ZERO.
001470*        NUMERIC VALUE OF THE FOUR-DIGIT WORD UNDER TEST IN
001480*        0150-CONTAR-ANOS.
001490 77  WRK-IN-WORD-SW              PIC X(001)           VALUE "N".
001500     88  WRK-IN-WORD                                 VALUE "Y".
001510*        "Y" WHILE THE BODY-WIDE SCAN IS INSIDE A WORD.
001520 77  WRK-SAW-TEXT-SW             PIC X(001)           VALUE "N".
001530     88  WRK-SAW-TEXT                                VALUE "Y".
001540*        "Y" ONCE SOME NON-BLANK BYTE HAS BEEN SEEN SINCE THE
001550*        LAST SENTENCE TERMINATOR.
001560 77  WRK-YEAR-FOUND-SW           PIC X(001)           VALUE "N".
001570     88  WRK-YEAR-ALREADY-SEEN                       VALUE "Y".
001580*        "Y" WHEN THE LINEAR SEARCH IN 0151 FINDS THE YEAR
001590*        UNDER TEST ALREADY SITTING IN WRK-YEAR-TABLE.
001600*----------------------------------------------------------------*
001610 01  WRK-CURRENT-WORD            PIC X(060)          VALUE SPACES.
001620 01  WRK-CURRENT-WORD-R REDEFINES WRK-CURRENT-WORD.
001630     05  WRK-WORD-CHAR           PIC X(001) OCCURS 60 TIMES
001640                                   INDEXED BY WRK-WC-IDX.
001650*        THE REDEFINES GIVES BYTE-AT-A-TIME ACCESS SO 0101 CAN
001660*        BUILD THE WORD ONE CHARACTER AT A TIME AS IT SCANS.
001670*----------------------------------------------------------------*
001680 01  WRK-CONTENT-UPPER           PIC X(2000)         VALUE SPACES.
001690*----------------------------------------------------------------*
001700*        UPPERCASED WORKING COPY OF THE ARTICLE, BUILT ONCE IN
001710*        0020 AND REUSED BY THE FLUFF-PHRASE SCAN IN 0160.
001720*----------------------------------------------------------------*
001730 01  WRK-YEAR-TABLE.
001740     05  WRK-YEAR-SLOT           PIC 9(004) OCCURS 100 TIMES
001750                                   INDEXED BY WRK-YR-IDX.
001760*----------------------------------------------------------------*
001770*        SMALL LINEAR TABLE OF DISTINCT YEARS ALREADY CITED -
001780*        100 SLOTS COMFORTABLY COVERS ANY REALISTIC ARTICLE.
001790*----------------------------------------------------------------*
001800 01  WRK-FLUFF-PHRASES.
001810     05  WRK-FLUFF-ENTRY         OCCURS 10 TIMES
001820                                   INDEXED BY WRK-FL-IDX.
001830         10  WRK-FLUFF-TEXT      PIC X(030).
001840         10  WRK-FLUFF-LEN       PIC 9(002) COMP.
001850*----------------------------------------------------------------*
001860*        THE TEN RUBRIC FLUFF PHRASES, LOADED ONCE PER CALL BY
001870*        0010-CARREGAR-FLUFF BELOW.  WRK-FLUFF-LEN LETS THE
001880*        INSPECT IN 0161 MATCH ONLY THE ACTUAL PHRASE TEXT AND
001890*        NOT THE TRAILING BLANKS PADDING EACH X(030) SLOT.
001900*----------------------------------------------------------------*
001910 LINKAGE                                 SECTION.
001920*----------------------------------------------------------------*
001930 01  LK-CONTENT                  PIC X(2000).
001940*        2000 BYTES IS THE SHOP'S STANDARD ARTICLE-BODY WIDTH
001950*        ACROSS THE WHOLE SUITE - #BOOKBLV'S BV-CONTENT FIELD
001960*        IS THE SAME WIDTH SO A MOVE NEVER TRUNCATES.
001970 01  LK-CONTENT-TABLE REDEFINES LK-CONTENT.
001980     05  LK-CHAR                 PIC X(001) OCCURS 2000 TIMES
001990                                   INDEXED BY LK-CH-IDX.
002000*        THE CALLER PASSES THE ARTICLE BODY AS ONE 2000-BYTE
002010*        FIELD; THE REDEFINES BELOW IS WHAT LETS EVERY SCAN IN
002020*        THIS PROGRAM ADDRESS IT ONE BYTE AT A TIME.
002030*----------------------------------------------------------------*
002040 COPY "#BOOKSIG".
002050*        #BOOKSIG HOLDS SG-SIGNALS-RECORD - ONE FLAT RECORD OF
002060*        EVERY COUNT THIS PROGRAM PRODUCES, SHARED VERBATIM
002070*        WITH AEOWKFL SO THE TWO PROGRAMS NEVER DRIFT OUT OF
002080*        STEP ON FIELD LAYOUT.
002090*================================================================*
002100 PROCEDURE                               DIVISION
002110                 USING LK-CONTENT SG-SIGNALS-RECORD.
002120*        LINKAGE ORDER MATCHES THE CALL STATEMENT IN AEOWKFL
002130*        EXACTLY - COBOL MATCHES USING ARGUMENTS BY POSITION,
002140*        NOT BY NAME.
002150*================================================================*
002160 0000-PRINCIPAL                          SECTION.
002170*----------------------------------------------------------------*
002180*        ONE CALL LOADS THE FLUFF TABLE AND SIZES THE BODY - THE
002190*        RANGE RUNS STRAIGHT THROUGH BOTH PARAGRAPHS SINCE NEITHER
002200*        ONE IS EVER PERFORMED BY NAME FROM ANYWHERE ELSE, SO THE
002210*        FALL-THROUGH CANNOT DOUBLE-EXECUTE EITHER BODY.
002220         PERFORM 0010-CARREGAR-FLUFF
002230             THRU 0020-MEDIR-CONTEUDO-FIM.
002240*        GUARD CLAUSE - AN EMPTY ARTICLE BODY HAS NOTHING TO SCAN,
002250*        SO ZERO THE SIGNALS RECORD AND DROP STRAIGHT OUT RATHER
002260*        THAN CARRY A FIFTH LEVEL OF ELSE-NESTING BELOW.  THE SHOP
002270*        HAS PREFERRED THIS GO-TO-THE-EXIT STYLE OVER DEEP IF/ELSE
002280*        LADDERS SINCE THE CARD-DECK DAYS.
002290         IF WRK-CONTENT-LEN EQUAL ZERO
002300             PERFORM 0900-ZERAR-SINAIS
002310             GO TO 0000-PRINCIPAL-FIM
002320         END-IF.
002330*        CONTENT IS PRESENT - RUN THE FIVE SIGNAL-FAMILY SCANS IN
002340*        THE RUBRIC'S OWN ORDER.  EACH SCAN IS INDEPENDENT OF THE
002350*        OTHERS; THE ORDER HERE MATTERS ONLY FOR THE PRINTED TRACE
002360*        A PROGRAMMER SEES WHEN STEPPING THROUGH A DUMP, NOT FOR
002370*        THE SIGNALS THEMSELVES.
002380         PERFORM 0100-CONTAR-PALAVRAS.
002390         PERFORM 0110-CONTAR-FRASES.
002400         PERFORM 0120-VARRER-LINHAS.
002410         PERFORM 0130-CONTAR-LINKS.
002420         PERFORM 0160-CONTAR-ENCHIMENTO.
002430
002440 0000-PRINCIPAL-FIM.                     EXIT.
002450*----------------------------------------------------------------*
002460 0010-CARREGAR-FLUFF                     SECTION.
002470*        THESE TEN PHRASES ARE THE SAME SET THE RUBRIC DOCUMENT
002480*        LISTS UNDER "FILLER LANGUAGE" - THE SHOP KEEPS THEM AS
002490*        LITERALS RATHER THAN A DATA FILE SINCE THE LIST CHANGES
002500*        ONLY WHEN THE RUBRIC ITSELF IS REVISED, NOT PER RUN.
002510*----------------------------------------------------------------*
002520*        THE TEN FLUFF PHRASES FROM THE AEO RUBRIC, UPPERCASED
002530*        SO 0160-CONTAR-ENCHIMENTO CAN MATCH CASE-INSENSITIVE.
002540*----------------------------------------------------------------*
002550         MOVE "IN TODAY'S WORLD"             TO WRK-FLUFF-TEXT (1)
002560         MOVE 16                             TO WRK-FLUFF-LEN (1)
002570         MOVE "IT IS IMPORTANT TO NOTE"   TO WRK-FLUFF-TEXT (2)
002580         MOVE 23                             TO WRK-FLUFF-LEN (2)
002590         MOVE "NEEDLESS TO SAY"           TO WRK-FLUFF-TEXT (3)
002600         MOVE 15                              TO WRK-FLUFF-LEN (3)
002610         MOVE "AT THE END OF THE DAY"     TO WRK-FLUFF-TEXT (4)
002620         MOVE 21                              TO WRK-FLUFF-LEN (4)
002630         MOVE "ALL THINGS CONSIDERED"     TO WRK-FLUFF-TEXT (5)
002640         MOVE 21                              TO WRK-FLUFF-LEN (5)
002650         MOVE "LAST BUT NOT LEAST"        TO WRK-FLUFF-TEXT (6)
002660         MOVE 18                              TO WRK-FLUFF-LEN (6)
002670         MOVE "IN CONCLUSION"             TO WRK-FLUFF-TEXT (7)
002680         MOVE 13                              TO WRK-FLUFF-LEN (7)
002690         MOVE "WITHOUT FURTHER ADO"       TO WRK-FLUFF-TEXT (8)
002700         MOVE 19                              TO WRK-FLUFF-LEN (8)
002710         MOVE "LET'S DIVE IN"             TO WRK-FLUFF-TEXT (9)
002720         MOVE 13                              TO WRK-FLUFF-LEN (9)
002730         MOVE "GAME CHANGER"             TO WRK-FLUFF-TEXT (10)
002740*        TENTH AND LAST SLOT - NO SENTINEL ENTRY NEEDED SINCE
002750*        0160-CONTAR-ENCHIMENTO BELOW ALWAYS VARIES EXACTLY 1 TO
002760*        10 RATHER THAN SCANNING FOR AN END MARKER.
002770         MOVE 12                         TO WRK-FLUFF-LEN (10)
002780
002790 0010-CARREGAR-FLUFF-FIM.                EXIT.
002800*----------------------------------------------------------------*
002810 0020-MEDIR-CONTEUDO                     SECTION.
002820*        AN UPPERCASED COPY IS BUILT HERE, ONCE, SO THE FLUFF
002830*        SCAN IN 0160 DOES NOT HAVE TO RE-FOLD CASE ON EVERY ONE
002840*        OF ITS TEN INSPECT TALLYING PASSES.
002850*----------------------------------------------------------------*
002860*        TRIM TRAILING BLANKS FROM LK-CONTENT TO FIND THE
002870*        REAL, USED LENGTH OF THE ARTICLE BODY.
002880*----------------------------------------------------------------*
002890         MOVE ZERO                       TO WRK-CONTENT-LEN.
002900*        ZERO FIRST - IF THE BACKWARD SCAN BELOW NEVER FINDS A
002910*        NON-BLANK BYTE, THE ARTICLE IS TREATED AS EMPTY.
002920         MOVE LK-CONTENT                 TO WRK-CONTENT-UPPER.
002930*        FOLD TO UPPERCASE BEFORE THE BACKWARD TRIM SO THE SAME
002940*        BUFFER SERVES BOTH THIS LENGTH CALCULATION AND THE
002950*        FLUFF-PHRASE MATCHING DONE LATER.
002960         INSPECT WRK-CONTENT-UPPER CONVERTING
002970             "abcdefghijklmnopqrstuvwxyz" TO
002980             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002990         PERFORM 0021-ACHAR-FIM
003000             VARYING LK-CH-IDX FROM 2000 BY -1
003010             UNTIL LK-CH-IDX < 1
003020                OR LK-CHAR (LK-CH-IDX) NOT EQUAL SPACE.
003030*        WALK BACKWARD FROM THE FULL 2000-BYTE BUFFER WIDTH -
003040*        THE FIRST NON-BLANK BYTE FOUND, READING RIGHT TO LEFT,
003050*        MARKS THE TRUE END OF THE ARTICLE TEXT.
003060         IF LK-CH-IDX > 0
003070             MOVE LK-CH-IDX               TO WRK-CONTENT-LEN
003080         END-IF.
003090*        LK-CH-IDX FALLING TO ZERO MEANS EVERY BYTE WAS BLANK -
003100*        LEAVE WRK-CONTENT-LEN AT THE ZERO SET ABOVE IN THAT CASE.
003110
003120 0020-MEDIR-CONTEUDO-FIM.                EXIT.
003130*----------------------------------------------------------------*
003140 0021-ACHAR-FIM                          SECTION.
003150*        EMPTY BODY PARAGRAPH - IT EXISTS ONLY AS THE VARYING
003160*        TARGET FOR THE BACKWARD SCAN IN 0020; ALL THE WORK IS
003170*        DONE BY THE VARYING CLAUSE'S OWN TEST, NOT BY ANY
003180*        STATEMENT HERE.
003190*----------------------------------------------------------------*
003200         CONTINUE.
003210
003220 0021-ACHAR-FIM-FIM.                     EXIT.
003230*----------------------------------------------------------------*
003240 0100-CONTAR-PALAVRAS                    SECTION.
003250*        BUSINESS RULE U1 - WORD COUNT AND THE FIRST-120-WORD
003260*        WINDOW BOTH COME OUT OF THIS ONE LEFT-TO-RIGHT PASS.
003270*----------------------------------------------------------------*
003280*        ONE PASS OVER THE BODY.  EVERY TRANSITION FROM
003290*        WHITESPACE TO NON-WHITESPACE STARTS A WORD.  NUMERIC-
003300*        FACT AND YEAR TESTS RUN AGAINST EACH COMPLETED WORD.
003310*----------------------------------------------------------------*
003320         MOVE ZERO                       TO SG-WORD-COUNT
003330                                             WRK-DISTINCT-YEARS.
003340*        WRK-DISTINCT-YEARS IS RESET HERE, NOT IN 0150, SINCE
003350*        THE YEAR TABLE MUST START EMPTY FOR EACH NEW ARTICLE.
003360         MOVE "N"                        TO WRK-IN-WORD-SW.
003370         MOVE SPACES                     TO WRK-CURRENT-WORD.
003380         MOVE ZERO                       TO WRK-WORD-LEN.
003390*        START OUTSIDE A WORD WITH AN EMPTY WORD BUFFER - THE
003400*        FIRST NON-BLANK BYTE SEEN BY 0101 WILL OPEN WORD ONE.
003410         PERFORM 0101-PASSO-PALAVRA
003420             VARYING WRK-SCAN-IDX FROM 1 BY 1
003430             UNTIL WRK-SCAN-IDX > WRK-CONTENT-LEN.
003440         IF WRK-IN-WORD
003450             PERFORM 0102-FECHAR-PALAVRA
003460         END-IF.
003470*        THE BODY MAY END MID-WORD (NO TRAILING BLANK) - CLOSE
003480*        OUT WHATEVER WORD WAS STILL OPEN WHEN THE SCAN STOPPED.
003490         IF SG-WORD-COUNT > 120
003500             MOVE 120                     TO SG-FIRST120-WORDS
003510         ELSE
003520             MOVE SG-WORD-COUNT            TO SG-FIRST120-WORDS
003530         END-IF.
003540*        SG-FIRST120-WORDS FEEDS THE ANSWERABILITY PILLAR IN
003550*        AEOWKFL - CAPPED AT 120 SINCE THAT PILLAR ONLY CARES
003560*        WHETHER THE OPENING WINDOW ANSWERS THE READER'S
003570*        QUESTION, NOT HOW LONG THE REST OF THE ARTICLE RUNS.
003580
003590 0100-CONTAR-PALAVRAS-FIM.                EXIT.
003600*----------------------------------------------------------------*
003610 0101-PASSO-PALAVRA                      SECTION.
003620*        ONE BYTE OF LOOKAHEAD - A DELIMITER CLOSES ANY WORD IN
003630*        PROGRESS; ANYTHING ELSE EITHER OPENS A NEW WORD OR
003640*        EXTENDS THE ONE ALREADY OPEN.
003650*----------------------------------------------------------------*
003660         IF LK-CHAR (WRK-SCAN-IDX) EQUAL SPACE
003670                 OR LK-CHAR (WRK-SCAN-IDX) EQUAL X"0A"
003680                 OR LK-CHAR (WRK-SCAN-IDX) EQUAL X"09"
003690             IF WRK-IN-WORD
003700                 PERFORM 0102-FECHAR-PALAVRA
003710             END-IF
003720*        BLANK, LINE-FEED OR TAB ALL COUNT AS WORD DELIMITERS -
003730*        CLOSING A WORD THAT IS NOT OPEN IS HARMLESS SINCE THE
003740*        GUARD ABOVE SKIPS IT.
003750         ELSE
003760             IF NOT WRK-IN-WORD
003770                 MOVE "Y"                 TO WRK-IN-WORD-SW
003780                 MOVE SPACES               TO WRK-CURRENT-WORD
003790                 MOVE ZERO                 TO WRK-WORD-LEN
003800             END-IF
003810             IF WRK-WORD-LEN < 60
003820                 ADD 1                     TO WRK-WORD-LEN
003830                 MOVE LK-CHAR (WRK-SCAN-IDX)
003840                                            TO WRK-WORD-CHAR
003850                                               (WRK-WORD-LEN)
003860             END-IF
003870         END-IF.
003880*        THE 60-BYTE CAP ON WRK-CURRENT-WORD MATCHES THE LONGEST
003890*        WORD THE SHOP HAS EVER SEEN IN PRODUCTION COPY - BYTES
003900*        BEYOND 60 STILL COUNT TOWARD SG-WORD-COUNT BUT ARE NOT
003910*        STORED, SO THE NUMERIC-FACT AND YEAR TESTS BELOW SIMPLY
003920*        SEE A TRUNCATED WORD IN THE RARE CASE THAT HAPPENS.
003930
003940 0101-PASSO-PALAVRA-FIM.                 EXIT.
003950*----------------------------------------------------------------*
003960 0102-FECHAR-PALAVRA                     SECTION.
003970*        A WORD JUST CLOSED - BUMP THE COUNT AND RUN BOTH
003980*        PER-WORD SIGNAL TESTS AGAINST IT BEFORE THE BUFFER IS
003990*        OVERWRITTEN BY THE NEXT WORD.
004000*----------------------------------------------------------------*
004010         ADD 1                            TO SG-WORD-COUNT.
004020         PERFORM 0140-CONTAR-FATOS.
004030         PERFORM 0150-CONTAR-ANOS.
004040         MOVE "N"                         TO WRK-IN-WORD-SW.
004050*        ORDER MATTERS ONLY IN THAT BOTH TESTS MUST SEE THE SAME
004060*        WORD BEFORE WRK-IN-WORD-SW IS DROPPED BACK TO "N".
004070
004080 0102-FECHAR-PALAVRA-FIM.                EXIT.
004090*----------------------------------------------------------------*
004100 0110-CONTAR-FRASES                      SECTION.
004110*        BUSINESS RULE U1 - AVERAGE SENTENCE LENGTH FEEDS THE
004120*        READABILITY PILLAR DOWNSTREAM IN AEOWKFL.
004130*----------------------------------------------------------------*
004140*        SENTENCES END ON . ! OR ? - A SEGMENT COUNTS ONLY IF
004150*        IT HELD AT LEAST ONE NON-BLANK, NON-DELIMITER BYTE.
004160*----------------------------------------------------------------*
004170         MOVE ZERO                       TO SG-SENTENCE-COUNT.
004180         MOVE "N"                        TO WRK-SAW-TEXT-SW.
004190*        WRK-SAW-TEXT-SW GUARDS AGAINST COUNTING RUNS OF BARE
004200*        PUNCTUATION (E.G. "...") AS MULTIPLE SENTENCES.
004210         PERFORM 0111-PASSO-FRASE
004220             VARYING WRK-SCAN-IDX FROM 1 BY 1
004230             UNTIL WRK-SCAN-IDX > WRK-CONTENT-LEN.
004240         IF SG-SENTENCE-COUNT EQUAL ZERO
004250             MOVE ZERO                    TO SG-AVG-SENT-LEN
004260         ELSE
004270             COMPUTE SG-AVG-SENT-LEN ROUNDED =
004280                 SG-WORD-COUNT / SG-SENTENCE-COUNT
004290         END-IF.
004300*        GUARD AGAINST DIVIDE-BY-ZERO WHEN THE BODY HAD NO
004310*        SENTENCE-ENDING PUNCTUATION AT ALL.
004320
004330 0110-CONTAR-FRASES-FIM.                 EXIT.
004340*----------------------------------------------------------------*
004350 0111-PASSO-FRASE                        SECTION.
004360*        A TERMINATOR CLOSES A SENTENCE ONLY IF SOME NON-BLANK
004370*        TEXT WAS SEEN SINCE THE LAST ONE.
004380*----------------------------------------------------------------*
004390         IF LK-CHAR (WRK-SCAN-IDX) EQUAL "."
004400                 OR LK-CHAR (WRK-SCAN-IDX) EQUAL "!"
004410*        ALL THREE END-STOPS ARE TREATED ALIKE - THE RUBRIC
004420*        DOES NOT WEIGHT QUESTIONS OR EXCLAMATIONS DIFFERENTLY
004430*        FROM PLAIN PERIODS.
004440                 OR LK-CHAR (WRK-SCAN-IDX) EQUAL "?"
004450             IF WRK-SAW-TEXT
004460                 ADD 1                    TO SG-SENTENCE-COUNT
004470             END-IF
004480             MOVE "N"                     TO WRK-SAW-TEXT-SW
004490         ELSE
004500             IF LK-CHAR (WRK-SCAN-IDX) NOT EQUAL SPACE
004510                     AND LK-CHAR (WRK-SCAN-IDX) NOT EQUAL X"0A"
004520                 MOVE "Y"                  TO WRK-SAW-TEXT-SW
004530             END-IF
004540         END-IF.
004550
004560 0111-PASSO-FRASE-FIM.                   EXIT.
004570*----------------------------------------------------------------*
004580 0120-VARRER-LINHAS                      SECTION.
004590*        BUSINESS RULE U1 - HEADING, LIST AND LONG-PARAGRAPH
004600*        COUNTS ALL COME FROM THIS LINE-BY-LINE PASS; THE
004610*        HIERARCHY FLAG BELOW FEEDS THE STRUCTURE PILLAR.
004620*----------------------------------------------------------------*
004630*        SPLIT THE BODY ON LINE-FEED (X'0A') AND TEST EACH
004640*        LOGICAL LINE FOR HEADING, LIST AND LONG-PARAGRAPH
004650*        SIGNALS.  THE LAST LINE HAS NO TRAILING X'0A'.
004660*----------------------------------------------------------------*
004670         MOVE ZERO                   TO SG-H1-COUNT SG-H2-COUNT
004680                                             SG-H3-COUNT
004690                                             SG-LIST-ITEM-COUNT
004700                                             SG-LONG-PARA-COUNT.
004710         MOVE 1                          TO WRK-LINE-START.
004720*        WRK-LINE-START MARKS WHERE THE CURRENT LOGICAL LINE
004730*        BEGAN - IT IS ADVANCED PAST EACH LINE-FEED FOUND BY
004740*        0121 BELOW.
004750         PERFORM 0121-PASSO-LINHA
004760             VARYING WRK-SCAN-IDX FROM 1 BY 1
004770             UNTIL WRK-SCAN-IDX > WRK-CONTENT-LEN.
004780         IF WRK-LINE-START <= WRK-CONTENT-LEN
004790             COMPUTE WRK-LINE-LEN =
004800                 WRK-CONTENT-LEN - WRK-LINE-START + 1
004810             PERFORM 0122-TESTAR-LINHA
004820         END-IF.
004830*        THE FINAL LINE OF THE BODY CARRIES NO TRAILING LINE-
004840*        FEED, SO IT NEVER TRIPS THE TEST INSIDE 0121 - TEST IT
004850*        HERE, ONE LAST TIME, AFTER THE SCAN ENDS.
004860         IF SG-H1-COUNT > 0
004870                 AND (SG-H2-COUNT > 0 OR SG-H3-COUNT > 0)
004880             MOVE "Y"                     TO SG-HIERARCHY-FLAG
004890         ELSE
004900             MOVE "N"                     TO SG-HIERARCHY-FLAG
004910         END-IF.
004920*        HIERARCHY MEANS A TOP-LEVEL HEADING PLUS AT LEAST ONE
004930*        SUBORDINATE HEADING BENEATH IT - ONE LONE H1 WITH NO
004940*        H2 OR H3 DOES NOT QUALIFY.
004950
004960 0120-VARRER-LINHAS-FIM.                 EXIT.
004970*----------------------------------------------------------------*
004980 0121-PASSO-LINHA                        SECTION.
004990*        ON EVERY LINE-FEED BYTE, TEST THE LINE JUST ENDED AND
005000*        MOVE THE START MARKER PAST IT FOR THE NEXT LINE.
005010*----------------------------------------------------------------*
005020         IF LK-CHAR (WRK-SCAN-IDX) EQUAL X"0A"
005030             COMPUTE WRK-LINE-LEN =
005040                 WRK-SCAN-IDX - WRK-LINE-START
005050             PERFORM 0122-TESTAR-LINHA
005060             COMPUTE WRK-LINE-START = WRK-SCAN-IDX + 1
005070         END-IF.
005080*        THE LINE LENGTH COMPUTED HERE EXCLUDES THE LINE-FEED
005090*        BYTE ITSELF - WRK-LINE-START IS THEN MOVED PAST IT SO
005100*        THE NEXT LINE'S SCAN BEGINS CLEAN.
005110
005120 0121-PASSO-LINHA-FIM.                   EXIT.
005130*----------------------------------------------------------------*
005140 0122-TESTAR-LINHA                       SECTION.
005150*        A ZERO-LENGTH LINE (A BLANK LINE BETWEEN PARAGRAPHS)
005160*        CARRIES NO SIGNAL AND IS SKIPPED OUTRIGHT.
005170*----------------------------------------------------------------*
005180         IF WRK-LINE-LEN > 0
005190             PERFORM 0123-TESTAR-TITULO
005200             PERFORM 0124-TESTAR-LISTA
005210             PERFORM 0125-CONTAR-PALAVRAS-LINHA
005220             IF WRK-LINE-WORDS > 60
005230                 ADD 1                     TO SG-LONG-PARA-COUNT
005240             END-IF
005250         END-IF.
005260*        60 WORDS IS THE RUBRIC'S OWN THRESHOLD FOR A
005270*        "LONG" PARAGRAPH - A WALL OF TEXT A SKIMMING READER
005280*        IS LIKELY TO SCROLL PAST WITHOUT READING.
005290
005300 0122-TESTAR-LINHA-FIM.                  EXIT.
005310*----------------------------------------------------------------*
005320 0123-TESTAR-TITULO                      SECTION.
005330*        THE HASH RUN IS CAPPED AT THREE SINCE THE RUBRIC ONLY
005340*        DISTINGUISHES H1/H2/H3 - A FOURTH '#' WOULD STILL SCORE
005350*        AS H3 ONCE THE FOLLOWING-SPACE TEST BELOW PASSES.
005360*----------------------------------------------------------------*
005370*        A HEADING STARTS IN COLUMN 1 OF THE LINE WITH ONE TO
005380*        THREE '#' BYTES FOLLOWED BY A SPACE.  NO LEADING
005390*        INDENT IS ALLOWED (MARKDOWN H1/H2/H3 RULE).
005400*----------------------------------------------------------------*
005410         MOVE ZERO                        TO WRK-HASH-RUN.
005420         IF LK-CHAR (WRK-LINE-START) EQUAL "#"
005430*        THE RUN MUST START IN THE LINE'S OWN FIRST BYTE - A
005440*        '#' AFTER LEADING SPACES IS NOT A MARKDOWN HEADING.
005450             MOVE 1                        TO WRK-HASH-RUN
005460             IF WRK-LINE-LEN > 1
005470                     AND LK-CHAR (WRK-LINE-START + 1)
005480                         EQUAL "#"
005490                 MOVE 2                    TO WRK-HASH-RUN
005500                 IF WRK-LINE-LEN > 2
005510                         AND LK-CHAR (WRK-LINE-START + 2)
005520                             EQUAL "#"
005530                     MOVE 3                TO WRK-HASH-RUN
005540                 END-IF
005550             END-IF
005560         END-IF.
005570         IF WRK-HASH-RUN > 0
005580                 AND WRK-LINE-LEN > WRK-HASH-RUN
005590                 AND LK-CHAR (WRK-LINE-START + WRK-HASH-RUN)
005600                     EQUAL SPACE
005610             ADD 1                     TO
005620                 SG-HEADING-SLOT (WRK-HASH-RUN)
005630         END-IF.
005640*        THE SPACE-AFTER-HASHES TEST REJECTS "###BOLDTEXT" STYLE
005650*        MARKUP THAT IS NOT A TRUE HEADING.
005660
005670 0123-TESTAR-TITULO-FIM.                 EXIT.
005680*----------------------------------------------------------------*
005690 0124-TESTAR-LISTA                       SECTION.
005700*        LEADING BLANKS ARE SKIPPED FIRST SINCE MARKDOWN ALLOWS
005710*        A LIST ITEM TO BE INDENTED UNDER ITS PARENT BULLET.
005720*----------------------------------------------------------------*
005730*        A LIST ITEM MAY BE INDENTED.  AFTER THE INDENT IT
005740*        MUST BE '- ', '* ', OR ONE-OR-MORE DIGITS, '.', ' '.
005750*----------------------------------------------------------------*
005760         MOVE ZERO                        TO WRK-INDENT-RUN.
005770         PERFORM 0126-PULAR-INDENT
005780*        WRK-INDENT-RUN COUNTS HOW MANY LEADING BLANKS WERE
005790*        SKIPPED - IT THEN DOUBLES AS THE OFFSET TO THE FIRST
005800*        NON-BLANK BYTE OF THE LINE.
005810             VARYING WRK-INDENT-RUN FROM 0 BY 1
005820             UNTIL WRK-INDENT-RUN >= WRK-LINE-LEN
005830                OR LK-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
005840                   NOT EQUAL SPACE.
005850         IF WRK-INDENT-RUN < WRK-LINE-LEN
005860             IF (LK-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
005870                     EQUAL "-"
005880                     OR LK-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
005890                        EQUAL "*")
005900                 AND WRK-LINE-LEN > WRK-INDENT-RUN + 1
005910                 AND LK-CHAR
005920                     (WRK-LINE-START + WRK-INDENT-RUN + 1)
005930                     EQUAL SPACE
005940                 ADD 1                     TO SG-LIST-ITEM-COUNT
005950             ELSE
005960*        A BARE '-' OR '*' NOT FOLLOWED BY A SPACE IS PUNCTUATION
005970*        IN RUNNING TEXT, NOT A BULLET, SO IT MUST NOT COUNT.
005980                 IF LK-CHAR (WRK-LINE-START + WRK-INDENT-RUN)
005990                         >= "0"
006000                     AND LK-CHAR
006010                         (WRK-LINE-START + WRK-INDENT-RUN) <= "9"
006020                     PERFORM 0127-TESTAR-LISTA-NUMERADA
006030                 END-IF
006040             END-IF
006050         END-IF.
006060
006070 0124-TESTAR-LISTA-FIM.                  EXIT.
006080*----------------------------------------------------------------*
006090 0125-CONTAR-PALAVRAS-LINHA              SECTION.
006100*        A SEPARATE WORD-IN-PROGRESS SWITCH IS USED HERE RATHER
006110*        THAN REUSING WRK-IN-WORD-SW SINCE THE OUTER BODY-LEVEL
006120*        WORD SCAN IN 0100/0101 MAY ITSELF BE MID-WORD WHEN A
006130*        LINE BOUNDARY IS CROSSED; THE TWO SWITCHES MUST NOT
006140*        CLOBBER EACH OTHER.
006150*----------------------------------------------------------------*
006160*        WORD COUNT WITHIN ONE LINE - USES WRK-LW-IDX, NOT
006170*        WRK-SCAN-IDX, SINCE THE OUTER LINE SCAN IN 0121 IS
006180*        STILL VARYING ON WRK-SCAN-IDX WHEN THIS RUNS.
006190*----------------------------------------------------------------*
006200         MOVE ZERO                        TO WRK-LINE-WORDS.
006210         MOVE "N"                         TO WRK-IN-WORD-SW.
006220         COMPUTE WRK-LW-IDX = WRK-LINE-START + WRK-LINE-LEN - 1.
006230         PERFORM 0129-PASSO-PALAVRA-LINHA
006240             VARYING WRK-LW-IDX FROM WRK-LINE-START BY 1
006250             UNTIL WRK-LW-IDX >
006260                 WRK-LINE-START + WRK-LINE-LEN - 1.
006270
006280 0125-CONTAR-PALAVRAS-LINHA-FIM.          EXIT.
006290*----------------------------------------------------------------*
006300 0129-PASSO-PALAVRA-LINHA                SECTION.
006310*        SAME DELIMITER LOGIC AS 0101 BUT SCOPED TO ONE LINE -
006320*        TAB COUNTS AS A DELIMITER HERE TOO, LINE-FEED DOES NOT
006330*        SINCE THE CALLER NEVER VARIES PAST ONE LINE'S BYTES.
006340*----------------------------------------------------------------*
006350         IF LK-CHAR (WRK-LW-IDX) EQUAL SPACE
006360                 OR LK-CHAR (WRK-LW-IDX) EQUAL X"09"
006370             MOVE "N"                     TO WRK-IN-WORD-SW
006380         ELSE
006390             IF NOT WRK-IN-WORD
006400                 ADD 1                     TO WRK-LINE-WORDS
006410                 MOVE "Y"                  TO WRK-IN-WORD-SW
006420             END-IF
006430         END-IF.
006440
006450 0129-PASSO-PALAVRA-LINHA-FIM.            EXIT.
006460*----------------------------------------------------------------*
006470 0126-PULAR-INDENT                       SECTION.
006480*        EMPTY BODY - THE VARYING CLAUSE IN 0124 DOES ALL THE
006490*        WORK OF ADVANCING PAST EACH LEADING BLANK BYTE.
006500*----------------------------------------------------------------*
006510         CONTINUE.
006520
006530 0126-PULAR-INDENT-FIM.                  EXIT.
006540*----------------------------------------------------------------*
006550 0127-TESTAR-LISTA-NUMERADA               SECTION.
006560*        A NUMBERED LIST ITEM IS ONE OR MORE DIGITS FOLLOWED BY
006570*        '.' AND A SPACE - "10. LIKE THIS" QUALIFIES, "10.5"
006580*        DOES NOT SINCE THE SPACE TEST BELOW FAILS.
006590*----------------------------------------------------------------*
006600         MOVE WRK-INDENT-RUN               TO WRK-DIGIT-END.
006610         PERFORM 0128-PULAR-DIGITOS
006620             VARYING WRK-DIGIT-END FROM WRK-INDENT-RUN BY 1
006630             UNTIL WRK-DIGIT-END >= WRK-LINE-LEN
006640                OR LK-CHAR (WRK-LINE-START + WRK-DIGIT-END)
006650                   < "0"
006660                OR LK-CHAR (WRK-LINE-START + WRK-DIGIT-END)
006670                   > "9".
006680         IF WRK-DIGIT-END > WRK-INDENT-RUN
006690                 AND WRK-DIGIT-END + 1 < WRK-LINE-LEN
006700                 AND LK-CHAR (WRK-LINE-START + WRK-DIGIT-END)
006710                     EQUAL "."
006720                 AND LK-CHAR (WRK-LINE-START + WRK-DIGIT-END + 1)
006730                     EQUAL SPACE
006740             ADD 1                          TO SG-LIST-ITEM-COUNT
006750         END-IF.
006760*        WRK-DIGIT-END > WRK-INDENT-RUN CONFIRMS AT LEAST ONE
006770*        DIGIT BYTE WAS ACTUALLY CONSUMED BEFORE THE '.' TEST.
006780
006790 0127-TESTAR-LISTA-NUMERADA-FIM.          EXIT.
006800*----------------------------------------------------------------*
006810 0128-PULAR-DIGITOS                      SECTION.
006820*        EMPTY BODY - THE VARYING CLAUSE IN 0127 STOPS THE SCAN
006830*        AS SOON AS A NON-DIGIT BYTE IS SEEN.
006840*----------------------------------------------------------------*
006850         CONTINUE.
006860
006870 0128-PULAR-DIGITOS-FIM.                 EXIT.
006880*----------------------------------------------------------------*
006890 0130-CONTAR-LINKS                       SECTION.
006900*        BUSINESS RULE U1 - RAW LINK COUNT, NOT DISTINCT-URL
006910*        COUNT; A PAGE THAT CITES ONE SOURCE FIVE TIMES SCORES
006920*        FIVE HERE, AS THE RUBRIC SPECIFIES.
006930*----------------------------------------------------------------*
006940*        INSPECT TALLYING COUNTS BOTH SCHEMES; "HTTP://" IS
006950*        NOT A SUBSTRING OF "HTTPS://" SO THEY NEVER OVERLAP.
006960*----------------------------------------------------------------*
006970         MOVE ZERO                       TO SG-LINK-COUNT.
006980         INSPECT LK-CONTENT TALLYING SG-LINK-COUNT
006990             FOR ALL "http://".
007000         INSPECT LK-CONTENT TALLYING SG-LINK-COUNT
007010             FOR ALL "https://".
007020*        TWO SEPARATE PASSES RATHER THAN ONE COMBINED TEST -
007030*        INSPECT TALLYING FOR ALL TAKES ONE LITERAL AT A TIME.
007040
007050 0130-CONTAR-LINKS-FIM.                  EXIT.
007060*----------------------------------------------------------------*
007070 0140-CONTAR-FATOS                       SECTION.
007080*        ONLY THE FIRST BYTE OF THE WORD IS TESTED - "3-PIECE"
007090*        AND "3.14" BOTH COUNT AS NUMERIC FACTS BY THIS RULE,
007100*        MATCHING THE RUBRIC'S OWN LOOSE DEFINITION.
007110*----------------------------------------------------------------*
007120*        A COMPLETED WORD THAT OPENS WITH A DIGIT IS A
007130*        NUMERIC FACT - INTEGER, DECIMAL, OR PERCENT.
007140*----------------------------------------------------------------*
007150         IF WRK-WORD-LEN > 0
007160             IF WRK-WORD-CHAR (1) >= "0"
007170                     AND WRK-WORD-CHAR (1) <= "9"
007180                 ADD 1                     TO SG-NUMERIC-FACTS
007190             END-IF
007200         END-IF.
007210
007220 0140-CONTAR-FATOS-FIM.                  EXIT.
007230*        NOTHING ELSE TO DO WHEN THE WORD IS EMPTY OR STARTS
007240*        WITH A LETTER - FALL STRAIGHT THROUGH TO THE EXIT
007250*        PARAGRAPH BELOW AND LET THE CALLER MOVE ON.
007260*----------------------------------------------------------------*
007270 0150-CONTAR-ANOS                        SECTION.
007280*        FOUR DIGITS ALONE IS NOT ENOUGH - "2026" IS A YEAR BUT
007290*        "1234" A SERIAL NUMBER WOULD ALSO MATCH THE DIGIT TEST,
007300*        SO THE 1900-2099 RANGE CHECK BELOW NARROWS IT DOWN TO
007310*        PLAUSIBLE CALENDAR YEARS ONLY.
007320*----------------------------------------------------------------*
007330*        A COMPLETED WORD THAT IS EXACTLY FOUR DIGITS IN
007340*        1900-2099 IS A CITED YEAR.  ONLY DISTINCT VALUES ADD
007350*        TO SG-YEARS-CITED (SMALL LINEAR TABLE, <=100 YEARS).
007360*----------------------------------------------------------------*
007370         IF WRK-WORD-LEN EQUAL 4
007380             IF WRK-WORD-CHAR (1) >= "0" AND
007390                 WRK-WORD-CHAR (1) <= "9" AND
007400                 WRK-WORD-CHAR (2) >= "0" AND
007410                 WRK-WORD-CHAR (2) <= "9" AND
007420                 WRK-WORD-CHAR (3) >= "0" AND
007430                 WRK-WORD-CHAR (3) <= "9" AND
007440                 WRK-WORD-CHAR (4) >= "0" AND
007450                 WRK-WORD-CHAR (4) <= "9"
007460                 MOVE WRK-CURRENT-WORD (1:4) TO WRK-THIS-YEAR
007470                 IF WRK-THIS-YEAR >= 1900
007480                         AND WRK-THIS-YEAR <= 2099
007490                     PERFORM 0151-VERIFICAR-ANO-REPETIDO
007500                 END-IF
007510             END-IF
007520         END-IF.
007530
007540 0150-CONTAR-ANOS-FIM.                   EXIT.
007550*----------------------------------------------------------------*
007560 0151-VERIFICAR-ANO-REPETIDO              SECTION.
007570*        THE SAME YEAR CITED TWICE IN ONE ARTICLE MUST ONLY
007580*        RAISE SG-YEARS-CITED ONCE - THIS LINEAR SEARCH AGAINST
007590*        THE SMALL WRK-YEAR-TABLE CATCHES THE REPEAT.
007600*----------------------------------------------------------------*
007610         MOVE "N"                         TO WRK-YEAR-FOUND-SW.
007620         PERFORM 0152-PASSO-ANO
007630             VARYING WRK-YR-IDX FROM 1 BY 1
007640             UNTIL WRK-YR-IDX > WRK-DISTINCT-YEARS
007650                OR WRK-YEAR-ALREADY-SEEN.
007660         IF NOT WRK-YEAR-ALREADY-SEEN
007670                 AND WRK-DISTINCT-YEARS < 100
007680             ADD 1                         TO WRK-DISTINCT-YEARS
007690             MOVE WRK-THIS-YEAR             TO
007700                  WRK-YEAR-SLOT (WRK-DISTINCT-YEARS)
007710             ADD 1                         TO SG-YEARS-CITED
007720         END-IF.
007730*        THE 100-SLOT CEILING IS A SAFETY BACKSTOP ONLY - NO
007740*        PRODUCTION ARTICLE HAS EVER CITED MORE THAN A HANDFUL
007750*        OF DISTINCT YEARS, BUT THE TABLE IS FIXED-LENGTH.
007760
007770 0151-VERIFICAR-ANO-REPETIDO-FIM.        EXIT.
007780*----------------------------------------------------------------*
007790 0152-PASSO-ANO                          SECTION.
007800*        A MATCH FLIPS THE SWITCH AND THE VARYING CLAUSE IN
007810*        0151 STOPS THE SEARCH EARLY ON THE NEXT TEST.
007820*----------------------------------------------------------------*
007830         IF WRK-YEAR-SLOT (WRK-YR-IDX) EQUAL WRK-THIS-YEAR
007840             MOVE "Y"                     TO WRK-YEAR-FOUND-SW
007850         END-IF.
007860
007870 0152-PASSO-ANO-FIM.                     EXIT.
007880*----------------------------------------------------------------*
007890 0160-CONTAR-ENCHIMENTO                  SECTION.
007900*        BUSINESS RULE U1 - FLUFF-PHRASE HITS FEED THE
007910*        SPECIFICITY PILLAR; A HIGH COUNT PULLS THAT PILLAR'S
007920*        SCORE DOWN IN AEOWKFL.
007930*----------------------------------------------------------------*
007940*        CASE-INSENSITIVE HIT COUNT OF THE TEN FLUFF PHRASES
007950*        AGAINST THE UPPERCASED COPY BUILT IN 0020.
007960*----------------------------------------------------------------*
007970         MOVE ZERO                       TO SG-FLUFF-HITS.
007980*        TEN SLOTS, NOT A VARIABLE COUNT - #BOOKSIG FIXES THE
007990*        FLUFF-PHRASE TABLE AT TEN ENTRIES AND 0010-CARREGAR-
008000*        FLUFF ALWAYS LOADS ALL TEN, SO THE UPPER BOUND IS A
008010*        LITERAL RATHER THAN A LOADED COUNTER.
008020         PERFORM 0161-PASSO-FRASE-FEITA
008030             VARYING WRK-FL-IDX FROM 1 BY 1
008040             UNTIL WRK-FL-IDX > 10.
008050
008060 0160-CONTAR-ENCHIMENTO-FIM.             EXIT.
008070*----------------------------------------------------------------*
008080 0161-PASSO-FRASE-FEITA                  SECTION.
008090*        INSPECT TALLYING ADDS ONE FOR EVERY NON-OVERLAPPING
008100*        OCCURRENCE OF THE PHRASE, NOT JUST WHETHER IT APPEARS -
008110*        AN ARTICLE THAT SAYS "IN CONCLUSION" THREE TIMES SCORES
008120*        THREE HITS FOR THAT ONE PHRASE SLOT.
008130*----------------------------------------------------------------*
008140         INSPECT WRK-CONTENT-UPPER TALLYING SG-FLUFF-HITS
008150             FOR ALL WRK-FLUFF-TEXT (WRK-FL-IDX)
008160                 (1 : WRK-FLUFF-LEN (WRK-FL-IDX)).
008170
008180 0161-PASSO-FRASE-FEITA-FIM.             EXIT.
008190*----------------------------------------------------------------*
008200 0900-ZERAR-SINAIS                       SECTION.
008210*        ZEROING EVERY COUNT RATHER THAN LEAVING THE RECORD AT
008220*        ITS CALL-TIME VALUE MATTERS BECAUSE AEOSIG IS CALLED
008230*        ONCE PER ARTICLE AND THE CALLER'S SG-SIGNALS-RECORD
008240*        COPY COULD OTHERWISE CARRY STALE VALUES FORWARD FROM A
008250*        PRIOR ARTICLE IN THE SAME RUN.
008260*----------------------------------------------------------------*
008270*        EMPTY CONTENT - EVERY SIGNAL IS ZERO, HIERARCHY OFF.
008280*----------------------------------------------------------------*
008290         MOVE ZERO                       TO SG-WORD-COUNT
008300                                             SG-SENTENCE-COUNT
008310                                             SG-AVG-SENT-LEN
008320                                             SG-H1-COUNT
008330                                             SG-H2-COUNT
008340                                             SG-H3-COUNT
008350                                             SG-LIST-ITEM-COUNT
008360                                             SG-FIRST120-WORDS
008370                                             SG-LINK-COUNT
008380                                             SG-NUMERIC-FACTS
008390                                             SG-YEARS-CITED
008400                                             SG-FLUFF-HITS
008410                                             SG-LONG-PARA-COUNT.
008420         MOVE "N"                        TO SG-HIERARCHY-FLAG.
008430*        SG-HIERARCHY-FLAG DRIVES THE STRUCTURE PILLAR IN
008440*        AEOWKFL'S 0202-PONT-ESTRUTURA - OFF MEANS THE ARTICLE
008450*        HAD NO HEADINGS TO SCORE AT ALL, NOT THAT IT FAILED.
008460
008470 0900-ZERAR-SINAIS-FIM.                  EXIT.
008480*----------------------------------------------------------------*
008490 9999-FIM-DE-PROGRAMA                    SECTION.
008500*        EXIT PROGRAM RETURNS CONTROL TO AEOWKFL'S CALL -
008510*        AEOSIG CARRIES NO FILES OF ITS OWN TO CLOSE.
008520*----------------------------------------------------------------*
008530*        GOBACK WOULD ALSO WORK HERE SINCE AEOSIG IS ALWAYS
008540*        DYNAMICALLY CALLED, NEVER RUN STANDALONE, BUT THE SHOP
008550*        RESERVES GOBACK FOR THE TOP-LEVEL DRIVER AND USES
008560*        EXIT PROGRAM IN EVERY CALLED SUBPROGRAM.
008570         EXIT PROGRAM.
008580
008590 9999-FIM-DE-PROGRAMA-FIM.               EXIT.
