000010 IDENTIFICATION                          DIVISION.
000020*================================================================*
000030*        SUBPROGRAM, NOT A JOB STEP OF ITS OWN - CALLED ONLY
000040*        FROM EVALDRV'S 0230-EXECUTAR-ESTAGIOS PARAGRAPH.
000050 PROGRAM-ID.                             AEOWKFL.
000060 AUTHOR.                                  R L HASTINGS.
000070*        HASTINGS WROTE THE ORIGINAL 1991 SCORING SKELETON;
000080*        OWNERSHIP OF THE PROGRAM HAS PASSED THROUGH SEVERAL
000090*        HANDS SINCE, AS THE REVISIONS BLOCK BELOW SHOWS.
000100 INSTALLATION.                            CONTENT-QUALITY-SYS.
000110*        DATE-WRITTEN IS IN THE SHOP'S OTHER DATE ORDER, DAY
000120*        BEFORE MONTH - SEE THE REVISIONS BLOCK BELOW, WHICH
000130*        FOLLOWS THE SAME DD / MM / YYYY CONVENTION THROUGHOUT.
000140 DATE-WRITTEN.                            19/11/1991.
000150 DATE-COMPILED.
000160 SECURITY.                                UNCLASSIFIED.
000170*        STANDARD HOUSE CLASSIFICATION - THIS PROGRAM TOUCHES NO
000180*        PAYROLL OR PERSONNEL DATA, SO NOTHING HIGHER APPLIES.
000190*================================================================*
000200* PROGRAM    : AEOWKFL
000210* PROGRAMMER : R L HASTINGS
000220* ANALYST    : J T OKONKWO
000230* CONSULTING : CQS BATCH SYSTEMS GROUP
000240* DATE.......: 19 / 11 / 1991
000250*----------------------------------------------------------------*
000260* OBJECTIVE..: TURN THE TEXT SIGNALS AEOSIG RETURNS INTO THE
000270*              SEVEN PILLAR SCORES OF RUBRIC 1.0.0, AND BUILD THE
000280*              REWRITE-INSTRUCTION TABLE FOR EVERY PILLAR THAT
000290*              FELL SHORT OF ITS MAXIMUM.
000300*----------------------------------------------------------------*
000310*    FILES                   I/O                  INCLUDE/BOOK
000320*    N/A - NO FILES OF ITS OWN, A PURE SCORING SUBROUTINE
000330*----------------------------------------------------------------*
000340*        CALLED BY EVALDRV ONCE PER EVALUATION RUN.
000350*----------------------------------------------------------------*
000360*    CALLING SEQUENCE...: CALL "AEOWKFL" USING
000370*                           BY CONTENT   LK-RUN-ID
000380*                           BY CONTENT   LK-CONTENT
000390*                           BY REFERENCE LK-ALREADY-SCORED
000400*                           BY REFERENCE AS-SCORE-RECORD
000410*                           BY REFERENCE RW-INSTRUCTION-TABLE
000420*                           BY REFERENCE LK-SUCCESS.
000430*----------------------------------------------------------------*
000440* MODULES....: CALLED BY EVALDRV.  CALLS AEOSIG TO GET THE TEXT
000450*              SIGNALS BEFORE SCORING ANY PILLAR.
000460*----------------------------------------------------------------*
000470*                           REVISIONS                            *
000480*----------------------------------------------------------------*
000490*    PROGRAMMER : R L HASTINGS                                    ALT1
000500*    DATE.......: 19 / 11 / 1991                                  .
000510*    OBJECTIVE..: ORIGINAL SEVEN-PILLAR SCORING WORKFLOW          ALT1
000520*----------------------------------------------------------------*
000530*    PROGRAMMER : C N FARUQI                                      ALT2
000540*    DATE.......: 11 / 04 / 1995                                  .
000550*    OBJECTIVE..: ADD REWRITE-INSTRUCTION TABLE (ONE ENTRY        .
000560*    OBJECTIVE..: PER PILLAR BELOW MAXIMUM, FIXED PRIORITY ORDER) ALT2
000570*----------------------------------------------------------------*
000580*    PROGRAMMER : C N FARUQI                                      ALT3
000590*    DATE.......: 09 / 02 / 1999                                  .
000600*    OBJECTIVE..: Y2K - REVIEWED, NO 2-DIGIT YEAR MATH IN THIS    .
000610*    OBJECTIVE..: PROGRAM.  NO CHANGE REQUIRED.                   ALT3
000620*----------------------------------------------------------------*
000630*    PROGRAMMER : D A OKAFOR                                      ALT4
000640*    DATE.......: 08 / 09 / 2002                                  .
000650*    OBJECTIVE..: SYNC WITH AEOSIG'S FIRST-120-WORD WINDOW        .
000660*    OBJECTIVE..: CHANGE (TICKET CQS-0118 COMPANION CHANGE)       ALT4
000670*----------------------------------------------------------------*
000680*    PROGRAMMER : P M VASQUEZ                                     ALT5
000690*    DATE.......: 14 / 03 / 2006                                  .
000700*    OBJECTIVE..: IDEMPOTENCY SHORT-CIRCUIT ADDED - OVERNIGHT     .
000710*    OBJECTIVE..: RERUNS WERE DOUBLE-WRITING AEOSCORE (CQS-0204)  ALT5
000720*----------------------------------------------------------------*
000730*    PROGRAMMER : M PELLETIER                                     ALT6
000740*    DATE.......: 22 / 07 / 2009                                  .
000750*    OBJECTIVE..: RECAST 0000-PRINCIPAL AS TWO GUARD CLAUSES AND  .
000760*    OBJECTIVE..: COLLAPSED 0201-0207 INTO ONE PERFORM...THRU -   .
000770*    OBJECTIVE..: PILLAR LOGIC UNCHANGED (TICKET CQS-0261)        ALT6
000780*================================================================*
000790 ENVIRONMENT                             DIVISION.
000800*================================================================*
000810 CONFIGURATION                           SECTION.
000820*        NO PRINTER OUTPUT OF ITS OWN - THIS PROGRAM IS A CALLED
000830*        SUBPROGRAM, NOT A MAIN JOB STEP, BUT C01 IS DECLARED THE
000840*        SAME AS EVERY OTHER PROGRAM IN THE SUITE AS A HOUSE
000850*        HABIT, NOT BECAUSE THIS PROGRAM OPENS A PRINT FILE.
000860 SPECIAL-NAMES.
000870     C01                                 IS TOP-OF-FORM.
000880*================================================================*
000890 DATA                                    DIVISION.
000900*================================================================*
000910 WORKING-STORAGE                         SECTION.
000920*----------------------------------------------------------------*
000930*        BEGIN-MARKER FILLER, THE SAME HOUSE HABIT USED IN EVERY
000940*        PROGRAM IN THE SUITE - NO RUN-TIME PURPOSE.
000950*----------------------------------------------------------------*
000960 01  FILLER                      PIC X(040)          VALUE
000970         "===== AEOWKFL WORKING STORAGE =====".
000980*----------------------------------------------------------------*
000990*        BOTH SUBSCRIPTS ARE SINGLE-DIGIT COMP ITEMS - SEVEN
001000*        PILLARS AND AT MOST SEVEN REWRITE ROWS MEANS A ONE-BYTE
001010*        RANGE NEVER OVERFLOWS IN THIS PROGRAM'S LIFETIME.
001020 77  WRK-AS-IDX                  PIC 9(001) COMP      VALUE ZERO.
001030 77  WRK-RW-IDX                  PIC 9(001) COMP      VALUE ZERO.
001040*----------------------------------------------------------------*
001050*        THE SEVEN PILLAR MAXIMUMS AND NAMES, IN THE FIXED
001060*        PRIORITY ORDER OF BUSINESS RULES U2/U3 - ANSWERABILITY,
001070*        STRUCTURE, SPECIFICITY, TRUST, COVERAGE, FRESHNESS,
001080*        READABILITY.  REDEFINED AS TABLES SO 0300-GERAR-
001090*        REESCRITAS CAN WALK ALL SEVEN WITHOUT SEVEN NAMED IFS.
001100*----------------------------------------------------------------*
001110 01  WRK-PILLAR-MAXES.
001120     05  FILLER                  PIC 9(003)V99       VALUE 25.
001130     05  FILLER                  PIC 9(003)V99       VALUE 20.
001140     05  FILLER                  PIC 9(003)V99       VALUE 20.
001150     05  FILLER                  PIC 9(003)V99       VALUE 15.
001160     05  FILLER                  PIC 9(003)V99       VALUE 10.
001170     05  FILLER                  PIC 9(003)V99       VALUE 05.
001180     05  FILLER                  PIC 9(003)V99       VALUE 05.
001190 01  WRK-PILLAR-MAX-TABLE REDEFINES WRK-PILLAR-MAXES.
001200*        WRK-MAX-IDX IS DECLARED BUT NOT CURRENTLY SEARCHED BY -
001210*        0301-TESTAR-UM-PILAR INDEXES THIS TABLE WITH WRK-AS-IDX
001220*        INSTEAD, SINCE THE SAME SUBSCRIPT ALREADY WALKS THE
001230*        AS-TAB-PILLAR TABLE IN LOCK STEP.
001240     05  WRK-TAB-MAX             PIC 9(003)V99  OCCURS 7 TIMES
001250                                   INDEXED BY WRK-MAX-IDX.
001260*----------------------------------------------------------------*
001270 01  WRK-PILLAR-NAMES.
001280     05  FILLER                  PIC X(020)          VALUE
001290         "ANSWERABILITY".
001300     05  FILLER                  PIC X(020)          VALUE
001310         "STRUCTURE".
001320     05  FILLER                  PIC X(020)          VALUE
001330         "SPECIFICITY".
001340     05  FILLER                  PIC X(020)          VALUE
001350         "TRUST".
001360     05  FILLER                  PIC X(020)          VALUE
001370         "COVERAGE".
001380     05  FILLER                  PIC X(020)          VALUE
001390         "FRESHNESS".
001400     05  FILLER                  PIC X(020)          VALUE
001410         "READABILITY".
001420 01  WRK-PILLAR-NAME-TABLE REDEFINES WRK-PILLAR-NAMES.
001430*        TWENTY BYTES IS ENOUGH FOR THE LONGEST PILLAR NAME,
001440*        "ANSWERABILITY", WITH ROOM TO SPARE FOR ANY NAME THE
001450*        RUBRIC MIGHT ADD IN A FUTURE VERSION.
001460     05  WRK-TAB-NAME             PIC X(020)    OCCURS 7 TIMES
001470                                   INDEXED BY WRK-NAME-IDX.
001480*----------------------------------------------------------------*
001490*        FIXED ACTION/WHY/FIX TEXT PER PILLAR, SAME PRIORITY
001500*        ORDER.  EACH FITS THE 80-BYTE RW-TAB-ACTION SLOT.
001510*----------------------------------------------------------------*
001520 01  WRK-PILLAR-ACTIONS.
001530*        ORDER MATTERS HERE - THESE SEVEN ENTRIES MUST STAY IN
001540*        THE SAME SEQUENCE AS WRK-PILLAR-MAXES AND WRK-PILLAR-
001550*        NAMES ABOVE, SINCE ALL THREE TABLES SHARE ONE SUBSCRIPT.
001560     05  FILLER                  PIC X(080)          VALUE
001570         "ANSWER THE QUERY IN THE FIRST 120 WORDS; ADD AN H1.".
001580     05  FILLER                  PIC X(080)          VALUE
001590         "ADD H2/H3 SUBHEADINGS; USE SIX OR MORE LIST ITEMS.".
001600     05  FILLER                  PIC X(080)          VALUE
001610         "CITE THREE OR MORE NUMBERS AND NAME A SPECIFIC YEAR.".
001620     05  FILLER                  PIC X(080)          VALUE
001630         "ADD TWO OR MORE LINKS; DROP VAGUE FILLER PHRASES.".
001640     05  FILLER                  PIC X(080)          VALUE
001650         "EXPAND TOWARD 800+ WORDS OF SUBSTANTIVE COVERAGE.".
001660     05  FILLER                  PIC X(080)          VALUE
001670         "NAME A SPECIFIC YEAR SO CONTENT READS AS CURRENT.".
001680     05  FILLER                  PIC X(080)          VALUE
001690         "REBALANCE SENTENCES TOWARD 10-20 WORDS PER SENTENCE.".
001700 01  WRK-PILLAR-ACTION-TABLE REDEFINES WRK-PILLAR-ACTIONS.
001710*        THESE SEVEN SENTENCES ARE FIXED RUBRIC TEXT, NOT BUILT
001720*        AT RUN TIME - A RUBRIC VERSION BUMP THAT CHANGES THE
001730*        WORDING WOULD MEAN CHANGING THESE LITERALS, NOT THE
001740*        SCORING LOGIC IN 0200-PONTUAR-PILARES.
001750     05  WRK-TAB-ACTION           PIC X(080)    OCCURS 7 TIMES
001760                                   INDEXED BY WRK-ACT-IDX.
001770*----------------------------------------------------------------*
001780*----------------------------------------------------------------*
001790*        DISPLAYED TO THE JOB LOG BY 0309-GERAR-MENSAGEM-OK -
001800*        THIS MESSAGE NEVER GOES INTO ANY OUTPUT FILE RECORD.
001810*----------------------------------------------------------------*
001820 01  WRK-NO-REWRITE-MSG           PIC X(080)          VALUE
001830         "CONTENT MEETS ALL AEO REQUIREMENTS. NO REWRITING NECESSA
001840-        "RY.".
001850*----------------------------------------------------------------*
001860 COPY "#BOOKSIG".
001870*----------------------------------------------------------------*
001880 LINKAGE                                 SECTION.
001890*----------------------------------------------------------------*
001900*        SIX ARGUMENTS IN THE CALL - THE FIRST THREE COME IN BY
001910*        CONTENT FROM EVALDRV, THE LAST THREE GO BACK BY
001920*        REFERENCE SO EVALDRV SEES THE FILLED-IN RECORDS.
001930*----------------------------------------------------------------*
001940 01  LK-RUN-ID                   PIC X(036).
001950*        36-BYTE UUID, PASSED BY CONTENT SO THIS PROGRAM CANNOT
001960*        ACCIDENTALLY ALTER EVALDRV'S OWN COPY OF THE RUN-ID.
001970 01  LK-CONTENT                  PIC X(2000).
001980 01  LK-ALREADY-SCORED           PIC X(001).
001990     88  LK-AEO-ALREADY-SCORED               VALUE "Y".
002000*----------------------------------------------------------------*
002010 COPY "#BOOKAES".
002020*        AS-SCORE-RECORD ARRIVES BY REFERENCE AND IS FILLED IN
002030*        PLACE BY 0200-PONTUAR-PILARES BELOW - NO LOCAL COPY OF
002040*        THE SCORE RECORD EXISTS IN WORKING-STORAGE.
002050*----------------------------------------------------------------*
002060 COPY "#BOOKRWI".
002070*----------------------------------------------------------------*
002080 01  LK-SUCCESS                  PIC X(001).
002090*        LK-SUCCESS-YES IS DECLARED FOR SYMMETRY WITH THE OTHER
002100*        PROGRAMS' LINKAGE LAYOUTS BUT IS NOT TESTED ANYWHERE IN
002110*        THIS PROGRAM - EVALDRV IS THE ONLY CALLER THAT INSPECTS
002120*        LK-SUCCESS, VIA WRK-AEO-SUCCESS ON ITS OWN SIDE.
002130     88  LK-SUCCESS-YES                      VALUE "Y".
002140*----------------------------------------------------------------*
002150 COPY "#BOOKMSG".
002160*================================================================*
002170 PROCEDURE                               DIVISION
002180                 USING LK-RUN-ID LK-CONTENT LK-ALREADY-SCORED
002190                 AS-SCORE-RECORD RW-INSTRUCTION-TABLE LK-SUCCESS.
002200*================================================================*
002210*        ENTRY POINT OF THE PROGRAM.
002220 0000-PRINCIPAL                          SECTION.
002230*----------------------------------------------------------------*
002240*        OLD-STYLE GUARD-CLAUSE SHAPE - EACH EARLY-OUT JUMPS
002250*        STRAIGHT TO THE EXIT LABEL RATHER THAN NESTING THE REST
002260*        OF THE PARAGRAPH INSIDE AN ELSE, THE WAY THIS SHOP WROTE
002270*        A SHORT LINKAGE-DRIVEN PARAGRAPH BEFORE STRUCTURED IF
002280*        NESTING CAME INTO HOUSE STYLE.
002290*----------------------------------------------------------------*
002300         IF LK-AEO-ALREADY-SCORED
002310             MOVE "Y"                     TO LK-SUCCESS
002320             GO TO 0000-PRINCIPAL-FIM
002330         END-IF.
002340
002350         MOVE "N"                         TO LK-SUCCESS.
002360         IF LK-CONTENT EQUAL SPACES
002370             GO TO 0000-PRINCIPAL-FIM
002380         END-IF.
002390
002400         CALL "AEOSIG"                    USING
002410             BY REFERENCE LK-CONTENT
002420             BY REFERENCE SG-SIGNALS-RECORD.
002430         PERFORM 0200-PONTUAR-PILARES.
002440         PERFORM 0300-GERAR-REESCRITAS.
002450         MOVE "Y"                         TO LK-SUCCESS.
002460
002470 0000-PRINCIPAL-FIM.                     EXIT.
002480*----------------------------------------------------------------*
002490 0200-PONTUAR-PILARES                    SECTION.
002500*        PERFORMED ONCE PER CALL, FROM 0000-PRINCIPAL ABOVE,
002510*        ONLY AFTER AEOSIG HAS ALREADY FILLED SG-SIGNALS-RECORD.
002520*----------------------------------------------------------------*
002530*        RUBRIC 1.0.0, BUSINESS RULE U2.  EACH PILLAR PARAGRAPH
002540*        MOVES ITS OWN CAPPED SCORE DIRECTLY INTO THE NAMED
002550*        AEOSCORE FIELD; 0208-TOTALIZAR-PONTOS THEN WALKS THE
002560*        SEVEN FIELDS THROUGH THE AS-PILLAR-TABLE REDEFINES.
002570*----------------------------------------------------------------*
002580         MOVE LK-RUN-ID               TO AS-RUN-ID.
002590         MOVE "1.0.0"                 TO AS-RUBRIC-VERSION.
002600*        SEVEN PILLAR PARAGRAPHS IN ONE PERFORM...THRU RANGE -
002610*        NONE OF 0201 THROUGH 0207 PERFORMS ANY OTHER PARAGRAPH
002620*        BY NAME, SO THE RANGE IS SAFE TO COLLAPSE THIS WAY
002630*        WITHOUT RISK OF A PARAGRAPH RUNNING TWICE.  0208 STAYS
002640*        A SEPARATE NAMED PERFORM SINCE IT NESTS ITS OWN VARYING
002650*        LOOP OVER 0209 AND MUST NOT BE CARRIED INTO THE RANGE.
002660         PERFORM 0201-PONT-RESPOSTA
002670             THRU 0207-PONT-LEGIBILIDADE-FIM.
002680         PERFORM 0208-TOTALIZAR-PONTOS.
002690
002700 0200-PONTUAR-PILARES-FIM.               EXIT.
002710*----------------------------------------------------------------*
002720 0201-PONT-RESPOSTA                      SECTION.
002730*        FIRST LINK IN THE 0201 THRU 0207 RANGE - PERFORM...THRU
002740*        ENTERS HERE FROM 0200 ABOVE AND FALLS THROUGH EACH
002750*        PARAGRAPH BELOW IN TURN, NO GO TO NEEDED SINCE NONE OF
002760*        THE SEVEN HAS MORE THAN ONE STRAIGHT-LINE PASS.
002770*----------------------------------------------------------------*
002780*        P1 ANSWERABILITY (MAX 25).  +15 IF THE FIRST-120-WORD
002790*        WINDOW RAN PAST 20 WORDS; +10 IF AT LEAST ONE H1.
002800*----------------------------------------------------------------*
002810         MOVE ZERO                    TO AS-ANSWERABILITY.
002820         IF SG-FIRST120-WORDS > 20
002830             ADD 15                   TO AS-ANSWERABILITY
002840         END-IF.
002850         IF SG-H1-COUNT > ZERO
002860             ADD 10                   TO AS-ANSWERABILITY
002870         END-IF.
002880
002890 0201-PONT-RESPOSTA-FIM.                 EXIT.
002900*----------------------------------------------------------------*
002910 0202-PONT-ESTRUTURA                     SECTION.
002920*----------------------------------------------------------------*
002930*        P2 STRUCTURE (MAX 20).  +10 FOR THE HIERARCHY FLAG;
002940*        LIST ITEMS: +10 IF MORE THAN FIVE, ELSE +5 IF ANY.
002950*----------------------------------------------------------------*
002960         MOVE ZERO                    TO AS-STRUCTURE.
002970         IF SG-HAS-HIERARCHY
002980             ADD 10                   TO AS-STRUCTURE
002990         END-IF.
003000         IF SG-LIST-ITEM-COUNT > 5
003010             ADD 10                   TO AS-STRUCTURE
003020         ELSE
003030             IF SG-LIST-ITEM-COUNT > ZERO
003040                 ADD 5                TO AS-STRUCTURE
003050             END-IF
003060         END-IF.
003070
003080 0202-PONT-ESTRUTURA-FIM.                EXIT.
003090*----------------------------------------------------------------*
003100 0203-PONT-ESPECIFICO                    SECTION.
003110*----------------------------------------------------------------*
003120*        P3 SPECIFICITY (MAX 20).  NUMERIC FACTS: 3+ GETS 10,
003130*        ANY GETS 5.  YEARS CITED: ANY GETS 10, ELSE A LONG
003140*        ARTICLE (600+ WORDS) STILL GETS 5 FOR IMPLIED DEPTH.
003150*----------------------------------------------------------------*
003160         MOVE ZERO                    TO AS-SPECIFICITY.
003170         IF SG-NUMERIC-FACTS NOT LESS THAN 3
003180             ADD 10                   TO AS-SPECIFICITY
003190         ELSE
003200             IF SG-NUMERIC-FACTS > ZERO
003210                 ADD 5                TO AS-SPECIFICITY
003220             END-IF
003230         END-IF.
003240         IF SG-YEARS-CITED > ZERO
003250             ADD 10                   TO AS-SPECIFICITY
003260         ELSE
003270             IF SG-WORD-COUNT > 600
003280                 ADD 5                TO AS-SPECIFICITY
003290             END-IF
003300         END-IF.
003310
003320 0203-PONT-ESPECIFICO-FIM.               EXIT.
003330*----------------------------------------------------------------*
003340 0204-PONT-CONFIANCA                     SECTION.
003350*----------------------------------------------------------------*
003360*        P4 TRUST (MAX 15).  LINKS: 2+ GETS 10, EXACTLY ONE
003370*        GETS 5.  NO FLUFF PHRASES HIT GETS A FURTHER 5.
003380*----------------------------------------------------------------*
003390         MOVE ZERO                    TO AS-TRUST.
003400         IF SG-LINK-COUNT NOT LESS THAN 2
003410             ADD 10                   TO AS-TRUST
003420         ELSE
003430             IF SG-LINK-COUNT EQUAL 1
003440                 ADD 5                TO AS-TRUST
003450             END-IF
003460         END-IF.
003470         IF SG-FLUFF-HITS EQUAL ZERO
003480             ADD 5                    TO AS-TRUST
003490         END-IF.
003500
003510 0204-PONT-CONFIANCA-FIM.                EXIT.
003520*----------------------------------------------------------------*
003530 0205-PONT-COBERTURA                     SECTION.
003540*----------------------------------------------------------------*
003550*        P5 COVERAGE (MAX 10).  STRAIGHT WORD-COUNT BANDS.
003560*----------------------------------------------------------------*
003570         IF SG-WORD-COUNT > 800
003580             MOVE 10                   TO AS-COVERAGE
003590         ELSE
003600             IF SG-WORD-COUNT > 400
003610                 MOVE 06               TO AS-COVERAGE
003620             ELSE
003630                 MOVE 02               TO AS-COVERAGE
003640             END-IF
003650         END-IF.
003660
003670 0205-PONT-COBERTURA-FIM.                EXIT.
003680*----------------------------------------------------------------*
003690 0206-PONT-ATUALIDADE                    SECTION.
003700*----------------------------------------------------------------*
003710*        P6 FRESHNESS (MAX 5).  ANY YEAR CITED AT ALL.
003720*----------------------------------------------------------------*
003730         IF SG-YEARS-CITED > ZERO
003740             MOVE 05                   TO AS-FRESHNESS
003750         ELSE
003760             MOVE ZERO                 TO AS-FRESHNESS
003770         END-IF.
003780
003790 0206-PONT-ATUALIDADE-FIM.               EXIT.
003800*----------------------------------------------------------------*
003810 0207-PONT-LEGIBILIDADE                  SECTION.
003820*        LAST LINK IN THE RANGE - ITS -FIM LABEL IS THE THRU
003830*        RANGE'S OWN END POINT, SO CONTROL RETURNS TO 0200 ABOVE
003840*        RATHER THAN FALLING INTO 0208.
003850*----------------------------------------------------------------*
003860*        P7 READABILITY (MAX 5).  10-20 WORDS/SENTENCE IS THE
003870*        SWEET SPOT (5); OUTSIDE THAT BUT UNDER 30 IS STILL
003880*        READABLE (3); ANYTHING ELSE IS HARD TO READ (1).
003890*----------------------------------------------------------------*
003900         IF SG-AVG-SENT-LEN NOT LESS THAN 10
003910                 AND SG-AVG-SENT-LEN NOT GREATER THAN 20
003920             MOVE 05                   TO AS-READABILITY
003930         ELSE
003940             IF SG-AVG-SENT-LEN > 5 AND SG-AVG-SENT-LEN < 30
003950                 MOVE 03               TO AS-READABILITY
003960             ELSE
003970                 MOVE 01               TO AS-READABILITY
003980             END-IF
003990         END-IF.
004000
004010 0207-PONT-LEGIBILIDADE-FIM.             EXIT.
004020*----------------------------------------------------------------*
004030 0208-TOTALIZAR-PONTOS                   SECTION.
004040*        OUTSIDE THE 0201-0207 THRU RANGE ON PURPOSE - THIS
004050*        PARAGRAPH NESTS ITS OWN PERFORM VARYING OVER 0209, AND
004060*        A PARAGRAPH PERFORMED BY NAME MUST NEVER ALSO SIT
004070*        INSIDE A THRU RANGE OR IT WOULD RUN TWICE.
004080*----------------------------------------------------------------*
004090*        TOTAL IS THE SUM OF THE SEVEN CAPPED PILLARS, WALKED
004100*        THROUGH THE AS-PILLAR-TABLE REDEFINES.  A TOTAL ABOVE
004110*        100 CANNOT HAPPEN IF EVERY PILLAR ABOVE STAYED WITHIN
004120*        ITS OWN CAP - IF IT DOES, THE RUBRIC ITSELF IS BROKEN
004130*        AND THE RUN MUST ABEND RATHER THAN WRITE A BAD SCORE.
004140*----------------------------------------------------------------*
004150         MOVE ZERO                    TO AS-TAB-TOTAL.
004160         PERFORM 0209-SOMAR-UM-PILAR
004170             VARYING AS-TAB-IDX FROM 1 BY 1
004180             UNTIL AS-TAB-IDX > 7.
004190         IF AS-TAB-TOTAL > 100
004200             MOVE WK-ERR-OVERFLOW     TO WK-ERR-DESCRIPTION
004210             MOVE "00"                TO WK-ERR-FILE-STATUS
004220             MOVE "0208-TOTALIZAR-PONTOS"
004230                                       TO WK-ERR-PARAGRAPH
004240             PERFORM 9999-TRATA-ERRO
004250         END-IF.
004260
004270 0208-TOTALIZAR-PONTOS-FIM.              EXIT.
004280*----------------------------------------------------------------*
004290 0209-SOMAR-UM-PILAR                     SECTION.
004300*        ONE PASS OF THE VARYING LOOP IN 0208 ABOVE - AS-TAB-IDX
004310*        IS DECLARED ON THE AS-PILLAR-TABLE REDEFINES IN #BOOKAES,
004320*        NOT A LOCAL SUBSCRIPT OF THIS PROGRAM'S OWN.
004330*----------------------------------------------------------------*
004340         ADD AS-TAB-PILLAR (AS-TAB-IDX) TO AS-TAB-TOTAL.
004350
004360 0209-SOMAR-UM-PILAR-FIM.                EXIT.
004370*----------------------------------------------------------------*
004380 0300-GERAR-REESCRITAS                   SECTION.
004390*        PERFORMED ONCE PER CALL, FROM 0000-PRINCIPAL, AFTER
004400*        0200-PONTUAR-PILARES HAS FILLED ALL SEVEN AS-TAB-PILLAR
004410*        ENTRIES.
004420*----------------------------------------------------------------*
004430*        BUSINESS RULE U3.  WALK THE SEVEN PILLARS IN THEIR
004440*        FIXED PRIORITY ORDER; EVERY ONE SCORING BELOW ITS OWN
004450*        MAXIMUM GETS AN INSTRUCTION SLOT.  IF NONE TRIGGER, THE
004460*        SINGLE STATUS LINE GOES OUT INSTEAD (NOT A FILE RECORD -
004470*        EVALDRV ONLY WRITES RW-TAB-COUNT REWRITES RECORDS).
004480*----------------------------------------------------------------*
004490         MOVE ZERO                    TO RW-TAB-COUNT.
004500         PERFORM 0301-TESTAR-UM-PILAR
004510             VARYING WRK-AS-IDX FROM 1 BY 1
004520             UNTIL WRK-AS-IDX > 7.
004530         IF RW-TAB-COUNT EQUAL ZERO
004540             PERFORM 0309-GERAR-MENSAGEM-OK
004550         END-IF.
004560
004570 0300-GERAR-REESCRITAS-FIM.              EXIT.
004580*----------------------------------------------------------------*
004590 0301-TESTAR-UM-PILAR                    SECTION.
004600*        ONE PASS OF THE VARYING LOOP IN 0300 ABOVE - COMPARES
004610*        THIS PILLAR'S ACTUAL SCORE AGAINST ITS OWN MAXIMUM FROM
004620*        WRK-PILLAR-MAX-TABLE, SAME SUBSCRIPT ON BOTH SIDES.
004630*----------------------------------------------------------------*
004640         IF AS-TAB-PILLAR (WRK-AS-IDX) < WRK-TAB-MAX (WRK-AS-IDX)
004650             PERFORM 0302-GRAVAR-INSTRUCAO
004660         END-IF.
004670
004680 0301-TESTAR-UM-PILAR-FIM.               EXIT.
004690*----------------------------------------------------------------*
004700 0302-GRAVAR-INSTRUCAO                   SECTION.
004710*        CALLED ONCE PER PILLAR THAT FELL SHORT, IN FIXED
004720*        PRIORITY ORDER - THE FIRST SHORTFALL PILLAR ALWAYS
004730*        LANDS IN RW-TAB-ENTRY (1), NEVER OUT OF ORDER.
004740*----------------------------------------------------------------*
004750         ADD 1                        TO RW-TAB-COUNT.
004760         MOVE RW-TAB-COUNT            TO WRK-RW-IDX.
004770         MOVE WRK-TAB-NAME (WRK-AS-IDX)
004780                                TO RW-TAB-PILLAR (WRK-RW-IDX).
004790         MOVE WRK-TAB-ACTION (WRK-AS-IDX)
004800                                TO RW-TAB-ACTION (WRK-RW-IDX).
004810         MOVE AS-TAB-PILLAR (WRK-AS-IDX)
004820                                TO RW-TAB-SCORE (WRK-RW-IDX).
004830         MOVE WRK-TAB-MAX (WRK-AS-IDX)
004840                                TO RW-TAB-MAX (WRK-RW-IDX).
004850
004860 0302-GRAVAR-INSTRUCAO-FIM.              EXIT.
004870*----------------------------------------------------------------*
004880 0309-GERAR-MENSAGEM-OK                  SECTION.
004890*        ONLY PERFORMED WHEN RW-TAB-COUNT CAME BACK ZERO - A RUN
004900*        WHERE EVERY ONE OF THE SEVEN PILLARS HIT ITS OWN MAX
004910*        GETS THIS STATUS LINE ON THE JOB LOG INSTEAD OF ANY
004920*        REWRITE INSTRUCTIONS (THERE ARE NONE TO WRITE).
004930*----------------------------------------------------------------*
004940         DISPLAY "AEOWKFL: " WRK-NO-REWRITE-MSG.
004950
004960 0309-GERAR-MENSAGEM-OK-FIM.             EXIT.
004970*----------------------------------------------------------------*
004980 9999-TRATA-ERRO                         SECTION.
004990*        REACHED ONLY FROM 0208-TOTALIZAR-PONTOS ABOVE - NO
005000*        OTHER PARAGRAPH IN THIS PROGRAM PERFORMS IT.
005010*----------------------------------------------------------------*
005020*        A RUBRIC OVERFLOW IS A VALIDATION ABEND, NOT AN
005030*        ORDINARY STAGE FAILURE - STOP RUN ENDS THE WHOLE
005040*        EVALUATION BATCH, NOT JUST THIS CALLED PROGRAM.
005050*----------------------------------------------------------------*
005060         DISPLAY "===== ERROR IN PROGRAM AEOWKFL =====".
005070         DISPLAY "MESSAGE......:" WK-ERR-DESCRIPTION.
005080         DISPLAY "FILE STATUS..:" WK-ERR-FILE-STATUS.
005090         DISPLAY "AREA/SECTION.:" WK-ERR-PARAGRAPH.
005100         STOP RUN.
005110
005120 9999-TRATA-ERRO-FIM.                    EXIT.
005130*----------------------------------------------------------------*
005140*        END OF PROGRAM AEOWKFL.
005150*----------------------------------------------------------------*
005160*        THE CONSTRUCTION PARAGRAPHS ABOVE ARE SEPARATED BY DASH
005170*        BANNERS RATHER THAN THE DOUBLE-RULE BANNER USED AT
005180*        DIVISION BOUNDARIES - A HOUSE CONVENTION FOR TELLING A
005190*        PARAGRAPH BREAK FROM A DIVISION OR SECTION BREAK AT A
005200*        GLANCE WHEN SCANNING A PRINTED LISTING.
005210*================================================================*
005220*        SAME BANNER STYLE AS EVALDRV AND AIDETWF - ONE HOUSE
005230*        LOOK ACROSS THE WHOLE CONTENT-QUALITY-SYS SUITE.
005240*================================================================*
005250*        END OF SOURCE - AEOWKFL.
005260*================================================================*
